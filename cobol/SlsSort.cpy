000100*===============================================================
000200*  COPYBOOK.     SlsSort
000300*  AUTHOR.       R. GISLASON
000400*  INSTALLATION. DATA PROCESSING SVCS - RETAIL SYSTEMS GROUP
000500*  DATE-WRITTEN. 09/02/1990
000600*  DATE-COMPILED.
000700*  SECURITY.     NONE
000800*---------------------------------------------------------------
000900*  ONE GENERIC SORT-WORK RECORD, REUSED BY EVERY ORDERING PASS
001000*  IN SlsAnRpt - CATEGORY, REGION AVERAGE, TOP PRODUCTS, MONTH
001100*  TREND, REGION TAX, AND THE CHRONOLOGICAL MONTH-GROWTH PASS.
001200*  EACH PASS RELEASES ITS OWN AGGREGATE TABLE INTO SORT-REC,
001300*  SORTS ON SRT-SORT-KEY, THEN RETURNS ROWS BACK INTO REPORT
001400*  ORDER.  SRT-SORT-KEY CARRIES WHATEVER THE PASS IS ORDERING
001500*  BY; THE PAYLOAD FIELDS CARRY WHAT ACTUALLY GETS PRINTED.
001600*---------------------------------------------------------------
001700*  CHANGE LOG.
001800*     09/02/90 RG  ORIGINAL COPYBOOK - CATEGORY SORT ONLY.
001900*     02/18/93 JMH ADDED PAYLOAD-QTY FOR THE TOP-PRODUCTS SORT.
002000*     11/30/94 RG  ADDED PAYLOAD-NUM - MONTH KEYS SORT BOTH
002100*                  WAYS (REVENUE DESC FOR TREND, CHRONOLOGICAL
002200*                  ASCENDING FOR GROWTH) OFF THE SAME RECORD.
002300*     01/22/98 JMH ADDED PAYLOAD-PCT FOR GROWTH PERCENTAGES.
002400*===============================================================
002500 SD  SORT-FILE.
002600 01  SORT-WORK-REC.
002700     03  SRT-SORT-KEY             PIC S9(11)V99.
002800     03  SRT-LABEL                PIC X(30).
002900     03  SRT-PAYLOAD-AMT          PIC S9(11)V99.
003000     03  SRT-PAYLOAD-QTY          PIC S9(09).
003100     03  SRT-PAYLOAD-PCT          PIC S9(05)V99.
003200     03  SRT-PAYLOAD-NUM          PIC 9(06).
003300     03  SRT-PAYLOAD-FLAG         PIC X(01).
003400     03  FILLER                   PIC X(07).
