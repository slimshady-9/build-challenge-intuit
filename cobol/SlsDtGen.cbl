000100*===============================================================
000200*  PROGRAM.      SlsDtGen
000300*  AUTHOR.       J. HOLLAND
000400*  INSTALLATION. DATA PROCESSING SVCS - RETAIL SYSTEMS GROUP
000500*  DATE-WRITTEN. 02/18/1993
000600*  DATE-COMPILED.
000700*  SECURITY.     NONE
000800*---------------------------------------------------------------
000900*  SAMPLE SALES EXTRACT GENERATOR.
001000*
001100*  STANDALONE UTILITY - BUILDS A SYNTHETIC sales_data.csv SO QA
001200*  AND NEW REGIONS CAN EXERCISE SlsAnRpt WITHOUT WAITING ON A
001300*  REAL NIGHTLY FEED.  PICKS FROM THE 13-PRODUCT/4-REGION SEED
001400*  TABLES IN SLSPARM, ONE ROW AT A TIME, UNTIL THE CONFIGURED
001500*  ROW COUNT IS REACHED.  SlsAnRpt CARRIES THE SAME LOGIC
001600*  INLINE (SECTION 900000 OF THAT PROGRAM) SO THE NIGHTLY RUN
001700*  NEVER DIES FOR WANT OF A FILE; THIS PROGRAM EXISTS SO THE
001800*  SAME EXTRACT CAN BE BUILT ON DEMAND, OFF-CYCLE, WITHOUT
001900*  RUNNING THE FULL REPORT.
002000*---------------------------------------------------------------
002100*  CHANGE LOG.
002200*     02/18/93 JMH ORIGINAL PROGRAM.
002300*     11/30/94 RG  REGION TABLE EXPANDED TO 4 REGIONS, TO MATCH
002400*                  SLSPARM.
002500*     07/09/96 PTK ROW COUNT AND BASE DATE MOVED OUT TO SLSPARM
002600*                  SO THIS PROGRAM AND SlsAnRpt CANNOT DRIFT.
002700*     10/05/98 RG  Y2K - DATE WORK RECAST CCYYMMDD; NO 2-DIGIT
002800*                  YEAR COMPARISON REMAINS ANYWHERE IN THIS
002900*                  PROGRAM.
003000*     06/11/99 PTK Y2K SIGN-OFF - NO FURTHER CENTURY WORK FOUND.
003100*     08/14/03 RG  OUTPUT FILE NAME NOW COMES FROM THE COMMAND
003200*                  LINE, DEFAULTING TO SLSPARM'S NAME, TO MATCH
003300*                  THE FALLBACK BEHAVIOUR ADDED TO SlsAnRpt
003400*                  (CR-5677).
003500*     03/18/04 PTK HEADER-LINE LITERAL WAS RUNNING PAST COLUMN 72
003600*                  AND WOULDN'T COMPILE - SPLIT IT ON A PROPER
003700*                  CONTINUATION LINE.  ALSO DROPPED SPECIAL-NAMES
003800*                  - C01/UPSI-0/DIGIT-CHARACTERS WERE NEVER WIRED
003900*                  TO ANYTHING IN THIS PROGRAM (CR-5703/CR-5705).
004000*===============================================================
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID. SlsDtGen.
004300 AUTHOR. J. HOLLAND.
004400 INSTALLATION. DATA PROCESSING SVCS - RETAIL SYSTEMS GROUP.
004500 DATE-WRITTEN. 02/18/1993.
004600 DATE-COMPILED.
004700 SECURITY. NONE.
004800
004900 ENVIRONMENT DIVISION.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT SALES-CSV-FILE ASSIGN TO WS-NAME-SALES-CSV
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS IS FS-SALES-CSV.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  SALES-CSV-FILE.
005900 01  SALES-CSV-LINE.
006000     03  SALES-CSV-TEXT               PIC X(200).
006100
006200 WORKING-STORAGE SECTION.
006300 COPY SLSPARM.
006400
006500*---------------------------------------------------------------
006600*  03/18/04 PTK ASSIGN-TO NAME AND FILE-STATUS PULLED OUT TO
006700*               STANDALONE 77-LEVEL ITEMS, SAME AS SlsAnRpt AND
006800*               SAME AS THIS SHOP'S OWN CarSlsRp (CR-5706).
006900*---------------------------------------------------------------
007000 77  FS-SALES-CSV                     PIC X(02) VALUE '00'.
007100 77  WS-NAME-SALES-CSV                PIC X(60) VALUE SPACES.
007200
007300*---------------------------------------------------------------
007400*  PSEUDO-RANDOM WORK AREA - SAME MULTIPLY/DIVIDE RESIDUE STEP
007500*  SlsAnRpt USES, SEEDED FROM THE TIME-OF-DAY CLOCK.
007600*---------------------------------------------------------------
007700 01  WS-RANDOM-SEED                   PIC 9(09) COMP
007800                                       VALUE ZERO.
007900 01  WS-RANDOM-QUOTIENT                PIC 9(09) COMP
008000                                       VALUE ZERO.
008100 01  WS-RANDOM-RESIDUE                 PIC 9(09) COMP
008200                                       VALUE ZERO.
008300
008400*---------------------------------------------------------------
008500*  ONE-ROW WORK AREA.
008600*---------------------------------------------------------------
008700 01  WS-GEN-ROW-IDX                   PIC 9(05) COMP
008800                                       VALUE ZERO.
008900*        ONE BOGUS TRANSACTION-ID, QUANTITY AND PRICE PER
009000*        GENERATED ROW - RESET BY 904000, NOT HERE.
009100 01  WS-GEN-TRANSACTION-ID            PIC 9(09) VALUE ZERO.
009200 01  WS-GEN-QTY                       PIC 9(01) VALUE ZERO.
009300 01  WS-GEN-PRICE-FACTOR-MILLI        PIC 9(03) COMP
009400                                       VALUE ZERO.
009500 01  WS-GEN-PRICE                     PIC 9(07)V99 VALUE ZERO.
009600 01  WS-GEN-PRICE-EDIT                PIC ZZZZZZ9.99.
009700*        DAY OFFSET/COUNTER DRIVE 903000'S PERFORM VARYING -
009800*        OFFSET IS THE TARGET, COUNTER IS HOW FAR IT HAS WALKED.
009900 01  WS-GEN-DAY-OFFSET                PIC 9(03) COMP
010000                                       VALUE ZERO.
010100 01  WS-GEN-DAY-COUNTER               PIC 9(03) COMP
010200                                       VALUE ZERO.
010300*        CALENDAR POSITION AFTER 903000 HAS WALKED IT FORWARD.
010400 01  WS-GEN-CUR-CCYY                  PIC 9(04) VALUE ZERO.
010500 01  WS-GEN-CUR-MM                    PIC 9(02) VALUE ZERO.
010600 01  WS-GEN-CUR-DD                    PIC 9(02) VALUE ZERO.
010700 01  WS-GEN-DATE-TEXT                 PIC X(10) VALUE SPACES.
010800
010900*        TRIM-AND-LENGTH PAIRS FOR EACH CSV FIELD THAT CARRIES
011000*        VARIABLE TEXT - THE -LEN FIELD IS WHAT 904000 PASSES TO
011100*        THE REFERENCE MODIFICATION WHEN IT STRINGS THE ROW.
011200 01  WS-GEN-PRODUCT-TRIM              PIC X(30) VALUE SPACES.
011300 01  WS-GEN-PRODUCT-TRIM-LEN          PIC 9(02) COMP
011400                                       VALUE ZERO.
011500 01  WS-GEN-CATEGORY-TRIM             PIC X(20) VALUE SPACES.
011600 01  WS-GEN-CATEGORY-TRIM-LEN         PIC 9(02) COMP
011700                                       VALUE ZERO.
011800 01  WS-GEN-REGION-TRIM               PIC X(20) VALUE SPACES.
011900 01  WS-GEN-REGION-TRIM-LEN           PIC 9(02) COMP
012000                                       VALUE ZERO.
012100 01  WS-GEN-PRICE-TRIM                PIC X(12) VALUE SPACES.
012200 01  WS-GEN-PRICE-TRIM-LEN            PIC 9(02) COMP
012300                                       VALUE ZERO.
012400*        ASSEMBLED CSV ROW BEFORE IT IS MOVED TO SALES-CSV-TEXT -
012500*        SIZED WELL ABOVE ANY ONE GENERATED LINE'S ACTUAL LENGTH.
012600 01  WS-GEN-CSV-LINE                  PIC X(200) VALUE SPACES.
012700
012800*        GENERAL-PURPOSE SCRATCH PAIR FOR 960000'S TRIM ROUTINE -
012900*        WS-TRIM-WORK2 ONLY EVER HOLDS AN INTERMEDIATE SHIFT.
013000 01  WS-TRIM-WORK                     PIC X(40) VALUE SPACES.
013100 01  WS-TRIM-WORK2                    PIC X(40) VALUE SPACES.
013200 01  WS-TRIM-LEAD                     PIC 9(02) COMP
013300                                       VALUE ZERO.
013400 01  WS-TRIM-LEN                      PIC 9(02) COMP
013500                                       VALUE ZERO.
013600 01  WS-TRIM-SCAN-IDX                 PIC 9(02) COMP
013700                                       VALUE ZERO.
013800
013900*---------------------------------------------------------------
014000*  LEAP-YEAR / DAYS-IN-MONTH CHECK, RESTATED FROM THE OLD
014100*  CALENDAR VALIDATION ROUTINE (DIVIDE-BY-4/100/400 RESIDUE
014200*  TEST) - SAME TABLE SlsAnRpt CARRIES.
014300*---------------------------------------------------------------
014400 01  WS-LEAP-RESIDUE-04               PIC 9(04) COMP
014500                                       VALUE ZERO.
014600 01  WS-LEAP-RESIDUE-100               PIC 9(04) COMP
014700                                       VALUE ZERO.
014800 01  WS-LEAP-RESIDUE-400               PIC 9(04) COMP
014900                                       VALUE ZERO.
015000 01  WS-LEAP-QUOTIENT                 PIC 9(04) COMP
015100                                       VALUE ZERO.
015200 01  WS-IS-LEAP-YEAR                  PIC X(01) VALUE 'N'.
015300     88  SW-IS-LEAP-YEAR                    VALUE 'Y'.
015400 01  WS-DATE-YR                       PIC 9(04) VALUE ZERO.
015500 01  WS-DAYS-IN-MONTH                 PIC 9(02) VALUE ZERO.
015600 01  WS-MONTH-MAX-DAYS-VALUES.
015700     03  FILLER PIC 9(02) VALUE 31.
015800     03  FILLER PIC 9(02) VALUE 28.
015900     03  FILLER PIC 9(02) VALUE 31.
016000     03  FILLER PIC 9(02) VALUE 30.
016100     03  FILLER PIC 9(02) VALUE 31.
016200     03  FILLER PIC 9(02) VALUE 30.
016300     03  FILLER PIC 9(02) VALUE 31.
016400     03  FILLER PIC 9(02) VALUE 31.
016500     03  FILLER PIC 9(02) VALUE 30.
016600     03  FILLER PIC 9(02) VALUE 31.
016700     03  FILLER PIC 9(02) VALUE 30.
016800     03  FILLER PIC 9(02) VALUE 31.
016900 01  WS-MONTH-MAX-DAYS-TABLE REDEFINES WS-MONTH-MAX-DAYS-VALUES.
017000*        REDEFINES LETS 903000 INDEX THE TABLE BY MONTH NUMBER
017100*        INSTEAD OF TESTING TWELVE SEPARATE FILLER FIELDS.
017200     03  WS-MONTH-MAX-DAYS OCCURS 12 TIMES
017300                 INDEXED BY IDX-MONTH-MAXDAYS
017400                 PIC 9(02).
017500
017600*        SPARE COMP CONSTANT, CARRIED OVER FROM THE SlsAnRpt WORK
017700*        AREA COPYBOOK FOR THIS PROGRAM'S OWN VARYING...BY CLAUSES
017800*        IF A FUTURE CHANGE ADDS ONE - NOT CURRENTLY REFERENCED.
017900 01  WS-ONE                           PIC 9(01) COMP VALUE 1.
018000
018100 PROCEDURE DIVISION.
018200 000000-MAINLINE.
018300*        FIGURE OUT THE OUTPUT FILE NAME BEFORE TOUCHING ANYTHING
018400*  ELSE - SEE 100000 BELOW FOR THE COMMAND-LINE/DEFAULT RULE.
018500     PERFORM 100000-BEGIN-RESOLVE-OUTPUT-FILE
018600        THRU 100000-END-RESOLVE-OUTPUT-FILE
018700
018800     OPEN OUTPUT SALES-CSV-FILE
018900     IF FS-SALES-CSV EQUAL '00'
019000*                HEADER ROW FIRST, ALWAYS - SlsAnRpt'S 150000
019100*                PARAGRAPH REFUSES TO LOAD A FILE WITHOUT ONE.
019200         PERFORM 900000-BEGIN-WRITE-HEADER-LINE
019300            THRU 900000-END-WRITE-HEADER-LINE
019400
019500*                SEED THE GENERATOR FROM THE CLOCK SO TWO RUNS
019600*                BACK TO BACK DO NOT PRODUCE IDENTICAL DATA, AND
019700*                RESET THE TRANSACTION-ID COUNTER FOR THIS RUN.
019800         ACCEPT WS-RANDOM-SEED FROM TIME
019900         MOVE ZERO TO WS-GEN-TRANSACTION-ID
020000*                WS-GENERATOR-ROW-COUNT (SLSPARM) IS THE ONE AND
020100*                ONLY PLACE THE ROW COUNT IS CONFIGURED - SlsAnRpt
020200*                USES THE SAME FIELD FOR ITS OWN DEFAULT EXTRACT.
020300         PERFORM 901000-BEGIN-GENERATE-ONE-ROW
020400            THRU 901000-END-GENERATE-ONE-ROW
020500            VARYING WS-GEN-ROW-IDX FROM 1 BY 1
020600              UNTIL WS-GEN-ROW-IDX > WS-GENERATOR-ROW-COUNT
020700
020800         CLOSE SALES-CSV-FILE
020900         DISPLAY 'SlsDtGen: SAMPLE EXTRACT WRITTEN - '
021000                 WS-NAME-SALES-CSV
021100     ELSE
021200         DISPLAY 'SlsDtGen: UNABLE TO OPEN OUTPUT FILE - '
021300                 WS-NAME-SALES-CSV ' STATUS ' FS-SALES-CSV
021400     END-IF
021500
021600     STOP RUN.
021700
021800*---------------------------------------------------------------
021900*  OUTPUT PATH - COMMAND LINE, ELSE SLSPARM'S DEFAULT NAME
022000*  (CR-5677, MATCHES THE FALLBACK BEHAVIOUR SlsAnRpt USES).
022100*---------------------------------------------------------------
022200 100000-BEGIN-RESOLVE-OUTPUT-FILE.
022300*        COMMAND-LINE WINS IF ONE WAS GIVEN; AN EMPTY COMMAND
022400*        LINE (THE NORMAL CASE) FALLS BACK TO SLSPARM'S NAME.
022500     MOVE SPACES              TO WS-NAME-SALES-CSV
022600     ACCEPT WS-NAME-SALES-CSV FROM COMMAND-LINE
022700     IF WS-NAME-SALES-CSV EQUAL SPACES
022800         MOVE WS-DEFAULT-CSV-NAME TO WS-NAME-SALES-CSV
022900     END-IF.
023000 100000-END-RESOLVE-OUTPUT-FILE.
023100     EXIT.
023200
023300*---------------------------------------------------------------
023400*  DEFAULT-FILE GENERATOR (CR-5677).  SAME TECHNIQUE AS
023500*  SlsAnRpt'S SECTION 900000 - KEPT IN STEP HERE SO AN OFF-CYCLE
023600*  RUN OF THIS UTILITY BUILDS AN IDENTICALLY-SHAPED EXTRACT.
023700*---------------------------------------------------------------
023800 900000-BEGIN-WRITE-HEADER-LINE.
023900*        LITERAL IS CONTINUED ACROSS TWO LINES JUST TO STAY INSIDE
024000*        COLUMN 72 - THE COLUMN-73 CONTINUATION HYPHEN CARRIES
024100*        THE TEXT ACROSS WITHOUT AN EMBEDDED COMMA-SPLICE BUG
024200*        (SEE THE 03/18/04 CHANGE-LOG ENTRY).
024300     MOVE SPACES TO SALES-CSV-LINE
024400     MOVE 'transaction_id,date,product_name,category,
024500-    'region,quantity,unit_price'
024600                                       TO SALES-CSV-TEXT
024700     WRITE SALES-CSV-LINE.
024800 900000-END-WRITE-HEADER-LINE.
024900     EXIT.
025000
025100*---------------------------------------------------------------
025200*  ONE SAMPLE ROW - PICK A PRODUCT, A REGION, A QUANTITY 1-5, A
025300*  PRICE FACTOR IN [0.900, 1.099], AND A DAY OFFSET 0-364 OFF
025400*  THE GENERATOR BASE DATE.
025500*---------------------------------------------------------------
025600 901000-BEGIN-GENERATE-ONE-ROW.
025700     ADD 1 TO WS-GEN-TRANSACTION-ID
025800
025900*  PRODUCT - RESIDUE MOD 13 (GEN-BASE-PRICE/GEN-PRODUCT-NAME/
026000*        GEN-CATEGORY-NAME IN SLSPARM ARE ALL 13-ENTRY TABLES, ONE
026100*        ROW PER SEED PRODUCT), PLUS 1 SINCE THE TABLE IS 1-BASED.
026200     PERFORM 905000-BEGIN-NEXT-RANDOM
026300        THRU 905000-END-NEXT-RANDOM
026400     DIVIDE WS-RANDOM-SEED BY 13 GIVING WS-RANDOM-QUOTIENT
026500            REMAINDER WS-RANDOM-RESIDUE
026600     ADD 1 TO WS-RANDOM-RESIDUE
026700     SET IDX-GEN-PRODUCT TO WS-RANDOM-RESIDUE
026800
026900*        REGION - SAME TECHNIQUE, MOD 4 (GEN-REGION-NAME IS A
027000*        4-ENTRY TABLE - SEE THE 11/30/94 CHANGE-LOG ENTRY ABOVE).
027100     PERFORM 905000-BEGIN-NEXT-RANDOM
027200        THRU 905000-END-NEXT-RANDOM
027300     DIVIDE WS-RANDOM-SEED BY 4 GIVING WS-RANDOM-QUOTIENT
027400            REMAINDER WS-RANDOM-RESIDUE
027500     ADD 1 TO WS-RANDOM-RESIDUE
027600     SET IDX-GEN-REGION TO WS-RANDOM-RESIDUE
027700
027800*        QUANTITY - MOD 5 PLUS 1 GIVES AN EVEN 1-5 UNITS SOLD.
027900     PERFORM 905000-BEGIN-NEXT-RANDOM
028000        THRU 905000-END-NEXT-RANDOM
028100     DIVIDE WS-RANDOM-SEED BY 5 GIVING WS-RANDOM-QUOTIENT
028200            REMAINDER WS-RANDOM-RESIDUE
028300     ADD 1 TO WS-RANDOM-RESIDUE
028400     MOVE WS-RANDOM-RESIDUE TO WS-GEN-QTY
028500
028600*        UNIT-PRICE - THE SEED PRICE FOR THIS PRODUCT, NUDGED BY A
028700*        RANDOM FACTOR BETWEEN 0.900 AND 1.099 SO NOT EVERY ROW OF
028800*        THE SAME PRODUCT PRICES IDENTICALLY.
028900     PERFORM 905000-BEGIN-NEXT-RANDOM
029000        THRU 905000-END-NEXT-RANDOM
029100     DIVIDE WS-RANDOM-SEED BY 200 GIVING WS-RANDOM-QUOTIENT
029200            REMAINDER WS-RANDOM-RESIDUE
029300     MOVE WS-RANDOM-RESIDUE TO WS-GEN-PRICE-FACTOR-MILLI
029400     COMPUTE WS-GEN-PRICE ROUNDED =
029500           GEN-BASE-PRICE(IDX-GEN-PRODUCT) *
029600           (0.900 + (WS-GEN-PRICE-FACTOR-MILLI / 1000))
029700
029800*        SALE-DATE - A RANDOM DAY OFFSET 0-364 OFF THE GENERATOR
029900*        BASE DATE (SLSPARM), WALKED ONE DAY AT A TIME BY 902000.
030000     PERFORM 905000-BEGIN-NEXT-RANDOM
030100        THRU 905000-END-NEXT-RANDOM
030200     DIVIDE WS-RANDOM-SEED BY 365 GIVING WS-RANDOM-QUOTIENT
030300            REMAINDER WS-GEN-DAY-OFFSET
030400
030500     PERFORM 902000-BEGIN-COMPUTE-GEN-DATE
030600        THRU 902000-END-COMPUTE-GEN-DATE
030700
030800     PERFORM 904000-BEGIN-FORMAT-AND-WRITE-ROW
030900        THRU 904000-END-FORMAT-AND-WRITE-ROW.
031000 901000-END-GENERATE-ONE-ROW.
031100     EXIT.
031200
031300*---------------------------------------------------------------
031400*  ADD THE DAY OFFSET ONTO THE BASE DATE, ONE DAY AT A TIME.
031500*---------------------------------------------------------------
031600 902000-BEGIN-COMPUTE-GEN-DATE.
031700*        RESETS TO THE RUN'S BASE DATE, THEN WALKS FORWARD ONE
031800*        DAY AT A TIME VIA 903000 BELOW FOR WS-GEN-DAY-OFFSET
031900*        DAYS - A STRAIGHT LOOP, NOT A DATE-ARITHMETIC FORMULA.
032000     MOVE WS-GEN-BASE-CCYY TO WS-GEN-CUR-CCYY
032100     MOVE WS-GEN-BASE-MM   TO WS-GEN-CUR-MM
032200     MOVE WS-GEN-BASE-DD   TO WS-GEN-CUR-DD
032300     PERFORM 903000-BEGIN-ADVANCE-ONE-DAY
032400        THRU 903000-END-ADVANCE-ONE-DAY
032500        VARYING WS-GEN-DAY-COUNTER FROM 1 BY 1
032600          UNTIL WS-GEN-DAY-COUNTER > WS-GEN-DAY-OFFSET.
032700 902000-END-COMPUTE-GEN-DATE.
032800     EXIT.
032900
033000 903000-BEGIN-ADVANCE-ONE-DAY.
033100*        ONE CALENDAR DAY AT A TIME, NO 365/366 TABLE LOOKUP - THE
033200*        VARYING PERFORM IN 902000 CALLS THIS PARAGRAPH ONCE PER
033300*        DAY OF OFFSET, SO THE MONTH/YEAR ROLL HAS TO BE RIGHT
033400*        EVERY SINGLE TIME THROUGH, NOT JUST ON THE LAST CALL.
033500     ADD 1 TO WS-GEN-CUR-DD
033600     MOVE WS-GEN-CUR-CCYY TO WS-DATE-YR
033700     PERFORM 950000-BEGIN-DETERMINE-LEAP-YEAR
033800        THRU 950000-END-DETERMINE-LEAP-YEAR
033900     SET IDX-MONTH-MAXDAYS TO WS-GEN-CUR-MM
034000     MOVE WS-MONTH-MAX-DAYS(IDX-MONTH-MAXDAYS)
034100                                       TO WS-DAYS-IN-MONTH
034200*        FEBRUARY IS THE ONLY MONTH WHOSE MAX-DAYS ENTRY IS WRONG
034300*        IN A LEAP YEAR, SO IT GETS A ONE-OFF OVERRIDE RATHER THAN
034400*        A SECOND TABLE.
034500     IF WS-GEN-CUR-MM EQUAL 2 AND SW-IS-LEAP-YEAR
034600         MOVE 29 TO WS-DAYS-IN-MONTH
034700     END-IF
034800*        DAY ROLLED PAST MONTH-END - BUMP THE MONTH, AND IF THE
034900*        MONTH ROLLED PAST DECEMBER, BUMP THE CENTURY-YEAR TOO.
035000     IF WS-GEN-CUR-DD > WS-DAYS-IN-MONTH
035100         MOVE 1 TO WS-GEN-CUR-DD
035200         ADD 1 TO WS-GEN-CUR-MM
035300         IF WS-GEN-CUR-MM > 12
035400             MOVE 1 TO WS-GEN-CUR-MM
035500             ADD 1 TO WS-GEN-CUR-CCYY
035600         END-IF
035700     END-IF.
035800 903000-END-ADVANCE-ONE-DAY.
035900     EXIT.
036000
036100*---------------------------------------------------------------
036200*  BUILD THE CSV TEXT FOR ONE SAMPLE ROW AND WRITE IT.
036300*---------------------------------------------------------------
036400 904000-BEGIN-FORMAT-AND-WRITE-ROW.
036500*  DATE TEXT IS BUILT BY REFERENCE MODIFICATION, NOT STRING -
036600*  THE FIELD IS A FIXED 10 BYTES (CCYY-MM-DD), SO THERE IS NO
036700*        NEED FOR STRING'S DELIMITER BOOKKEEPING HERE.
036800     MOVE SPACES TO WS-GEN-DATE-TEXT
036900     MOVE WS-GEN-CUR-CCYY TO WS-GEN-DATE-TEXT(1:4)
037000     MOVE '-'             TO WS-GEN-DATE-TEXT(5:1)
037100     MOVE WS-GEN-CUR-MM   TO WS-GEN-DATE-TEXT(6:2)
037200     MOVE '-'             TO WS-GEN-DATE-TEXT(8:1)
037300     MOVE WS-GEN-CUR-DD   TO WS-GEN-DATE-TEXT(9:2)
037400
037500*        PRODUCT NAME, TRIMMED TO ITS REAL LENGTH - A CSV FIELD
037600*        MUST NOT CARRY TRAILING BLANKS INTO THE NEXT COMMA.
037700     MOVE SPACES TO WS-TRIM-WORK
037800     MOVE GEN-PRODUCT-NAME(IDX-GEN-PRODUCT) TO WS-TRIM-WORK
037900     PERFORM 960000-BEGIN-TRIM-TEXT-WORK
038000        THRU 960000-END-TRIM-TEXT-WORK
038100     MOVE SPACES TO WS-GEN-PRODUCT-TRIM
038200     MOVE WS-TRIM-WORK(1:WS-TRIM-LEN) TO WS-GEN-PRODUCT-TRIM
038300     MOVE WS-TRIM-LEN TO WS-GEN-PRODUCT-TRIM-LEN
038400
038500*        CATEGORY NAME FOR THE SAME PRODUCT ROW - SAME TRIM.
038600     MOVE SPACES TO WS-TRIM-WORK
038700     MOVE GEN-CATEGORY-NAME(IDX-GEN-PRODUCT) TO WS-TRIM-WORK
038800     PERFORM 960000-BEGIN-TRIM-TEXT-WORK
038900        THRU 960000-END-TRIM-TEXT-WORK
039000     MOVE SPACES TO WS-GEN-CATEGORY-TRIM
039100     MOVE WS-TRIM-WORK(1:WS-TRIM-LEN) TO WS-GEN-CATEGORY-TRIM
039200     MOVE WS-TRIM-LEN TO WS-GEN-CATEGORY-TRIM-LEN
039300
039400*  REGION NAME, KEYED ON IDX-GEN-REGION, NOT IDX-GEN-PRODUCT.
039500     MOVE SPACES TO WS-TRIM-WORK
039600     MOVE GEN-REGION-NAME(IDX-GEN-REGION) TO WS-TRIM-WORK
039700     PERFORM 960000-BEGIN-TRIM-TEXT-WORK
039800        THRU 960000-END-TRIM-TEXT-WORK
039900     MOVE SPACES TO WS-GEN-REGION-TRIM
040000     MOVE WS-TRIM-WORK(1:WS-TRIM-LEN) TO WS-GEN-REGION-TRIM
040100     MOVE WS-TRIM-LEN TO WS-GEN-REGION-TRIM-LEN
040200
040300*  UNIT-PRICE - EDITED THROUGH WS-GEN-PRICE-EDIT FIRST SO THE
040400*        TRIM PARAGRAPH HAS ORDINARY TEXT TO WORK ON, NOT A
040500*        NUMERIC-EDITED PICTURE.
040600     MOVE WS-GEN-PRICE TO WS-GEN-PRICE-EDIT
040700     MOVE SPACES TO WS-TRIM-WORK
040800     MOVE WS-GEN-PRICE-EDIT TO WS-TRIM-WORK
040900     PERFORM 960000-BEGIN-TRIM-TEXT-WORK
041000        THRU 960000-END-TRIM-TEXT-WORK
041100     MOVE SPACES TO WS-GEN-PRICE-TRIM
041200     MOVE WS-TRIM-WORK(1:WS-TRIM-LEN) TO WS-GEN-PRICE-TRIM
041300     MOVE WS-TRIM-LEN TO WS-GEN-PRICE-TRIM-LEN
041400
041500*        ALL SEVEN COLUMNS, COMMA-DELIMITED, IN THE SAME ORDER AS
041600*        THE HEADER LINE 900000 WROTE.
041700     MOVE SPACES TO WS-GEN-CSV-LINE
041800     STRING WS-GEN-TRANSACTION-ID DELIMITED BY SIZE
041900            ',' DELIMITED BY SIZE
042000            WS-GEN-DATE-TEXT(1:10) DELIMITED BY SIZE
042100            ',' DELIMITED BY SIZE
042200            WS-GEN-PRODUCT-TRIM(1:WS-GEN-PRODUCT-TRIM-LEN)
042300                                       DELIMITED BY SIZE
042400            ',' DELIMITED BY SIZE
042500            WS-GEN-CATEGORY-TRIM(1:WS-GEN-CATEGORY-TRIM-LEN)
042600                                       DELIMITED BY SIZE
042700            ',' DELIMITED BY SIZE
042800            WS-GEN-REGION-TRIM(1:WS-GEN-REGION-TRIM-LEN)
042900                                       DELIMITED BY SIZE
043000            ',' DELIMITED BY SIZE
043100            WS-GEN-QTY DELIMITED BY SIZE
043200            ',' DELIMITED BY SIZE
043300            WS-GEN-PRICE-TRIM(1:WS-GEN-PRICE-TRIM-LEN)
043400                                       DELIMITED BY SIZE
043500            INTO WS-GEN-CSV-LINE
043600     MOVE SPACES TO SALES-CSV-LINE
043700     MOVE WS-GEN-CSV-LINE TO SALES-CSV-TEXT
043800     WRITE SALES-CSV-LINE.
043900 904000-END-FORMAT-AND-WRITE-ROW.
044000     EXIT.
044100
044200*---------------------------------------------------------------
044300*  ADVANCE THE PSEUDO-RANDOM SEED ONE STEP - MULTIPLY/ADD, THEN
044400*  REDUCE MODULO A 5-DIGIT PRIME SO THE SEED NEVER GROWS.
044500*---------------------------------------------------------------
044600 905000-BEGIN-NEXT-RANDOM.
044700*        CALLED ONCE PER PICK (PRODUCT, REGION, QUANTITY, PRICE
044800*        FACTOR, DAY OFFSET) SO EACH PICK IN A ROW DRAWS A FRESH
044900*        SEED VALUE RATHER THAN REUSING THE PRIOR PICK'S RESIDUE.
045000     COMPUTE WS-RANDOM-SEED = (WS-RANDOM-SEED * 31) + 7
045100     DIVIDE WS-RANDOM-SEED BY 99991 GIVING WS-RANDOM-QUOTIENT
045200            REMAINDER WS-RANDOM-SEED.
045300 905000-END-NEXT-RANDOM.
045400     EXIT.
045500
045600*---------------------------------------------------------------
045700*  LEAP-YEAR TEST - DIVISIBLE BY 4, NOT BY 100 UNLESS ALSO BY
045800*  400 (SAME RESIDUE TEST THE OLD CALENDAR ROUTINE USED).
045900*---------------------------------------------------------------
046000 950000-BEGIN-DETERMINE-LEAP-YEAR.
046100*        CALLER LOADS WS-DATE-YR FIRST - THIS PARAGRAPH ONLY SETS
046200*        THE SWITCH, IT NEVER TOUCHES THE CALLER'S DATE FIELDS.
046300     MOVE 'N' TO WS-IS-LEAP-YEAR
046400     DIVIDE WS-DATE-YR BY 4 GIVING WS-LEAP-QUOTIENT
046500            REMAINDER WS-LEAP-RESIDUE-04
046600     IF WS-LEAP-RESIDUE-04 EQUAL ZERO
046700*  NOT DIVISIBLE BY 4 FALLS STRAIGHT THROUGH AS "N" -
046800*  ONLY A YEAR DIVISIBLE BY 4 NEEDS THE CENTURY CHECK.
046900         DIVIDE WS-DATE-YR BY 100 GIVING WS-LEAP-QUOTIENT
047000                REMAINDER WS-LEAP-RESIDUE-100
047100         IF WS-LEAP-RESIDUE-100 NOT EQUAL ZERO
047200             MOVE 'Y' TO WS-IS-LEAP-YEAR
047300         ELSE
047400*  CENTURY YEAR (1900, 2000, ...) - LEAP ONLY IF ALSO
047500*                DIVISIBLE BY 400, E.G. 2000 YES, 1900 NO.
047600             DIVIDE WS-DATE-YR BY 400 GIVING WS-LEAP-QUOTIENT
047700                    REMAINDER WS-LEAP-RESIDUE-400
047800             IF WS-LEAP-RESIDUE-400 EQUAL ZERO
047900                 MOVE 'Y' TO WS-IS-LEAP-YEAR
048000             END-IF
048100         END-IF
048200     END-IF.
048300 950000-END-DETERMINE-LEAP-YEAR.
048400     EXIT.
048500
048600*---------------------------------------------------------------
048700*  TRIM A WORK FIELD IN PLACE - STRIPS LEADING SPACES, THEN
048800*  REPORTS THE LENGTH OF WHAT IS LEFT UP TO THE LAST NON-SPACE
048900*  CHARACTER IN THE FIELD (NOT THE FIRST EMBEDDED SPACE - A
049000*  MULTI-WORD PRODUCT NAME HAS TO SURVIVE THIS TRIM WHOLE).
049100*     03/18/04 PTK WAS STOPPING AT THE FIRST BLANK, SO "LAPTOP
049200*                  PRO 15" CAME BACK "LAPTOP" - SCAN NOW RUNS
049300*                  IN FROM THE RIGHT END OF THE FIELD INSTEAD
049400*                  (CR-5704).
049500*---------------------------------------------------------------
049600 960000-BEGIN-TRIM-TEXT-WORK.
049700*        SHARED BY EVERY FORMATTING PARAGRAPH IN THIS PROGRAM -
049800*        ONE TRIM ROUTINE, ONE PLACE TO FIX IT.
049900*        LEADING SPACES ARE SHIFTED OUT FIRST VIA WS-TRIM-WORK2.
050000     MOVE ZERO TO WS-TRIM-LEAD
050100     INSPECT WS-TRIM-WORK TALLYING WS-TRIM-LEAD
050200             FOR LEADING SPACE
050300     IF WS-TRIM-LEAD NOT EQUAL ZERO
050400         MOVE SPACES TO WS-TRIM-WORK2
050500         MOVE WS-TRIM-WORK(WS-TRIM-LEAD + 1:) TO WS-TRIM-WORK2
050600         MOVE WS-TRIM-WORK2 TO WS-TRIM-WORK
050700     END-IF
050800*        THEN THE TRAILING EDGE IS FOUND BY SCANNING BACKWARD
050900*        FROM POSITION 40 VIA 961000 BELOW.
051000     MOVE 40 TO WS-TRIM-SCAN-IDX
051100     PERFORM 961000-BEGIN-BACK-UP-OVER-TRAILING-SPACE
051200        THRU 961000-END-BACK-UP-OVER-TRAILING-SPACE
051300        UNTIL WS-TRIM-SCAN-IDX EQUAL ZERO
051400           OR WS-TRIM-WORK(WS-TRIM-SCAN-IDX:1) NOT EQUAL SPACE
051500     MOVE WS-TRIM-SCAN-IDX TO WS-TRIM-LEN
051600     IF WS-TRIM-LEN EQUAL ZERO
051700         MOVE 1 TO WS-TRIM-LEN
051800     END-IF.
051900 960000-END-TRIM-TEXT-WORK.
052000     EXIT.
052100
052200 961000-BEGIN-BACK-UP-OVER-TRAILING-SPACE.
052300*        PERFORMED UNTIL BY 960000 - ONE CALL WALKS THE SCAN
052400*        INDEX ONE CHARACTER LEFT; 960000 RE-TESTS THE NEW
052500*        POSITION AND DECIDES WHETHER TO CALL AGAIN.
052600     SUBTRACT 1 FROM WS-TRIM-SCAN-IDX.
052700 961000-END-BACK-UP-OVER-TRAILING-SPACE.
052800     EXIT.
