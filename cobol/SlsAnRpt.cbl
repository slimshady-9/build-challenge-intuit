000100*===============================================================
000200*  PROGRAM.      SlsAnRpt
000300*  AUTHOR.       R. GISLASON
000400*  INSTALLATION. DATA PROCESSING SVCS - RETAIL SYSTEMS GROUP
000500*  DATE-WRITTEN. 03/14/1989
000600*  DATE-COMPILED.
000700*  SECURITY.     NONE
000800*---------------------------------------------------------------
000900*  SALES ANALYSIS BATCH REPORT.
001000*
001100*  READS THE NIGHTLY sales_data.csv EXTRACT (OR WHATEVER PATH
001200*  IS SUPPLIED ON THE COMMAND LINE), VALIDATES AND PARSES EACH
001300*  TRANSACTION LINE, AND PRINTS SIX ANALYSIS SECTIONS:
001400*
001500*      1. TOTAL SALES BY CATEGORY
001600*      2. AVERAGE SALES BY REGION
001700*      3. TOP 5 SELLING PRODUCTS BY QUANTITY
001800*      4. SALES TREND BY MONTH
001900*      5. ESTIMATED TAX LIABILITY BY REGION  (TURBOTAX FEED)
002000*      6. MONTH-OVER-MONTH GROWTH %          (QUICKBOOKS FEED)
002100*
002200*  IF THE DEFAULT EXTRACT IS NOT ON HAND THIS PROGRAM BUILDS A
002300*  SAMPLE ONE ITSELF (SAME TECHNIQUE AS THE STANDALONE SlsDtGen
002400*  UTILITY) SO THE NIGHTLY RUN NEVER DIES FOR WANT OF A FILE.
002500*---------------------------------------------------------------
002600*  CHANGE LOG.
002700*     03/14/89 RG  ORIGINAL PROGRAM - CATEGORY TOTALS ONLY,
002800*                  FIXED-COLUMN CARLOT EXTRACT.
002900*     09/02/90 RG  ADDED REGION AVERAGE AND TAX SECTIONS PER
003000*                  STATE AUDIT REQUEST.
003100*     02/18/93 JMH CONVERTED EXTRACT TO COMMA-DELIMITED FEED;
003200*                  ADDED HEADER-NAME COLUMN MAPPING SO THE
003300*                  UPSTREAM SYSTEM CAN REORDER COLUMNS WITHOUT
003400*                  BREAKING US (CR-4410).
003500*     02/19/93 JMH ADDED TOP-5 PRODUCTS-BY-QUANTITY SECTION.
003600*     11/30/94 RG  ADDED SALES TREND BY MONTH SECTION.
003700*     07/09/96 PTK QUANTITY MADE SIGNED - RETURNS/REFUNDS NOW
003800*                  FLOW THROUGH EVERY SECTION INSTEAD OF
003900*                  ABENDING THE LOAD.
004000*     01/22/98 JMH ADDED MONTH-OVER-MONTH GROWTH SECTION FOR
004100*                  QUICKBOOKS FEED (CR-5102).
004200*     10/05/98 RG  Y2K - ALL DATE WORK RECAST CCYYMMDD/CCYYMM;
004300*                  NO 2-DIGIT YEAR COMPARISON REMAINS ANYWHERE
004400*                  IN THIS PROGRAM.
004500*     06/11/99 PTK Y2K SIGN-OFF - NO FURTHER CENTURY WORK FOUND.
004600*     04/02/01 JMH TOTAL-REVENUE CARRIED UNROUNDED THROUGH THE
004700*                  ACCUMULATORS PER AUDIT FINDING (CR-5588) -
004800*                  ROUNDING NOW HAPPENS ONLY ON THE EDITED
004900*                  REPORT FIELDS, NOT ON THE RUNNING SUMS.
005000*     08/14/03 RG  PROGRAM NOW BUILDS ITS OWN SAMPLE EXTRACT
005100*                  WHEN sales_data.csv IS MISSING, SO QA CAN
005200*                  RUN THIS COLD IN A NEW REGION.
005300*     03/11/04 PTK DROPPED THE REFUND/NORMAL-SALE FLAG SET IN
005400*                  THE LINE PARSER - NO SECTION EVER TESTED
005500*                  IT, AND SLS-REC-STATUS ITSELF IS GONE FROM
005600*                  SlsRec NOW TOO (CR-5701).
005700*     03/18/04 PTK THE AVG/TAX RETURN-PROCESSING MOVES AND THE
005800*                  DEFAULT-FILE HEADER LITERAL WERE RUNNING PAST
005900*                  COLUMN 72 AND WOULDN'T COMPILE - REINDENTED
006000*                  THE MOVES AND SPLIT THE HEADER LITERAL ON A
006100*                  PROPER CONTINUATION LINE (CR-5703).
006200*     03/18/04 PTK ENSURE-FILE-EXISTS WAS TESTING STATUS '35' ON
006300*                  THE OPTIONAL CSV - A MISSING OPTIONAL FILE
006400*                  COMES BACK '05', SO THE GENERATOR NEVER RAN.
006500*                  TEST CORRECTED; ALSO DROPPED THE TOP-OF-FORM
006600*                  AND UPSI-0 CLAUSES FROM SPECIAL-NAMES - NEITHER
006700*                  WAS EVER WIRED TO ANYTHING.  THE CLASS TEST IS
006800*                  NOW THE ONE THIS SHOP ACTUALLY USES, AND
006900*                  162000 USES IT INSTEAD OF IS NUMERIC (CR-5705).
007000*===============================================================
007100 IDENTIFICATION DIVISION.
007200 PROGRAM-ID. SlsAnRpt.
007300 AUTHOR. R. GISLASON.
007400 INSTALLATION. DATA PROCESSING SVCS - RETAIL SYSTEMS GROUP.
007500 DATE-WRITTEN. 03/14/1989.
007600 DATE-COMPILED.
007700 SECURITY. NONE.
007800
007900 ENVIRONMENT DIVISION.
008000 CONFIGURATION SECTION.
008100 SPECIAL-NAMES.
008200     CLASS SLS-DIGIT-CHARACTERS IS X'30' THRU X'39'.
008300
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600     SELECT OPTIONAL SALES-CSV-FILE
008700            ASSIGN TO WS-NAME-SALES-CSV
008800            ORGANIZATION IS LINE SEQUENTIAL
008900            FILE STATUS IS FS-SALES-CSV.
009000
009100     SELECT REPORT-FILE ASSIGN TO WS-NAME-REPORT-FILE
009200            ORGANIZATION IS LINE SEQUENTIAL
009300            FILE STATUS IS FS-REPORT-FILE.
009400
009500     SELECT SORT-FILE ASSIGN TO DISK.
009600
009700 DATA DIVISION.
009800 FILE SECTION.
009900*---------------------------------------------------------------
010000*  EXTRACT FILE - LINE SEQUENTIAL SO A BUSINESS ANALYST CAN OPEN
010100*  IT IN A SPREADSHEET JUST AS EASILY AS THE JOB STREAM READS IT.
010200*  200 BYTES IS ROOM ENOUGH FOR THE LONGEST PRODUCT NAME PLUS ALL
010300*  SIX OTHER COLUMNS AND THEIR COMMA DELIMITERS.
010400*---------------------------------------------------------------
010500 FD  SALES-CSV-FILE.
010600 01  SALES-CSV-LINE.
010700     88  END-OF-SALES-CSV             VALUE HIGH-VALUES.
010800     03  SALES-CSV-TEXT               PIC X(200).
010900
011000*---------------------------------------------------------------
011100*  PRINT FILE - 132 BYTES, THE SAME WIDE-CARRIAGE WIDTH EVERY
011200*  REPORT IN THIS SHOP HAS PRINTED SINCE THE LINE PRINTER DAYS,
011300*  EVEN THOUGH THIS REPORT NEVER RUNS ANY WIDER THAN ABOUT 70.
011400*---------------------------------------------------------------
011500 FD  REPORT-FILE.
011600 01  REPORT-LINE                      PIC X(132).
011700
011800 COPY SLSSORT.
011900
012000 WORKING-STORAGE SECTION.
012100 COPY SLSPARM.
012200 COPY SLSAGGR.
012300
012400*---------------------------------------------------------------
012500*  03/18/04 PTK PULLED THE FILE-NAME AND FILE-STATUS FIELDS OUT
012600*               OF THE WS-FILE-NAMES/WS-FILE-STATUSES GROUPS TO
012700*               STANDALONE 77-LEVEL ITEMS - THIS IS HOW EVERY
012800*               OTHER PROGRAM IN THE SHOP DECLARES ITS ASSIGN-TO
012900*               NAME AND ITS FILE-STATUS FIELD, SAME AS
013000*               CarSlsRp'S fs-carsalesfile/ws-name-carsalesfile
013100*               (CR-5706).  NO OTHER PARAGRAPH REFERENCES THE OLD
013200*               GROUP NAMES, SO NOTHING ELSE IN THE PROGRAM
013300*               CHANGES.
013400*---------------------------------------------------------------
013500 77  FS-SALES-CSV                     PIC X(02) VALUE '00'.
013600 77  FS-REPORT-FILE                   PIC X(02) VALUE '00'.
013700 77  WS-NAME-SALES-CSV                PIC X(60) VALUE SPACES.
013800 77  WS-NAME-REPORT-FILE              PIC X(20)
013900                                       VALUE 'SALESRPT'.
014000
014100 01  WS-RUN-SWITCHES.
014200     03  WS-USING-DEFAULT-PATH        PIC X(01) VALUE 'Y'.
014300         88  SW-USING-DEFAULT-PATH         VALUE 'Y'.
014400     03  WS-HEADER-OK                 PIC X(01) VALUE 'N'.
014500         88  SW-HEADER-OK                  VALUE 'Y'.
014600     03  WS-LINE-VALID                PIC X(01) VALUE 'N'.
014700         88  SW-LINE-VALID                 VALUE 'Y'.
014800     03  WS-CAT-FOUND                 PIC X(01) VALUE 'N'.
014900         88  SW-CAT-FOUND                  VALUE 'Y'.
015000     03  WS-REG-FOUND                 PIC X(01) VALUE 'N'.
015100         88  SW-REG-FOUND                  VALUE 'Y'.
015200     03  WS-PRD-FOUND                 PIC X(01) VALUE 'N'.
015300         88  SW-PRD-FOUND                  VALUE 'Y'.
015400     03  WS-MON-FOUND                 PIC X(01) VALUE 'N'.
015500         88  SW-MON-FOUND                  VALUE 'Y'.
015600
015700*---------------------------------------------------------------
015800*  ONE PARSED TRANSACTION - SCRATCH AREA FOR THE LINE CURRENTLY
015900*  BEING VALIDATED, BEFORE IT IS PROJECTED DOWN INTO THE LEANER
016000*  WS-SALES-ENTRY ROW (WE ONLY KEEP WHAT THE SIX ANALYSES USE -
016100*  NO SENSE CARRYING TRANSACTION-ID/UNIT-PRICE THROUGH TENS OF
016200*  THOUSANDS OF TABLE ROWS WHEN ONLY THE EXTENDED AMOUNT IS
016300*  EVER GROUPED ON).
016400*---------------------------------------------------------------
016500 COPY SLSREC.
016600
016700 01  WS-SALES-COUNT                   PIC S9(07) COMP
016800                                       VALUE ZERO.
016900 01  WS-SALES-TABLE.
017000     03  WS-SALES-ENTRY
017100                 OCCURS 1 TO 20000 TIMES
017200                 DEPENDING ON WS-SALES-COUNT
017300                 INDEXED BY IDX-SALES.
017400         05  SLE-CATEGORY             PIC X(20).
017500         05  SLE-REGION               PIC X(20).
017600         05  SLE-PRODUCT-NAME         PIC X(30).
017700         05  SLE-YEAR-MONTH           PIC 9(06).
017800         05  SLE-QUANTITY             PIC S9(07).
017900         05  SLE-TOTAL-REVENUE        PIC S9(11)V99.
018000         05  FILLER                   PIC X(05).
018100
018200*---------------------------------------------------------------
018300*  HEADER-TO-COLUMN MAP.  BUILT ONCE FROM THE FIRST LINE OF
018400*  THE EXTRACT; EVERY DATA LINE IS THEN PICKED APART BY THESE
018500*  POSITIONS, NOT BY FIXED COLUMN NUMBER.
018600*---------------------------------------------------------------
018700 01  WS-REQUIRED-HEADER-VALUES.
018800     03  FILLER                       PIC X(20)
018900                                       VALUE 'transaction_id'.
019000     03  FILLER                       PIC X(20) VALUE 'date'.
019100     03  FILLER                       PIC X(20)
019200                                       VALUE 'product_name'.
019300     03  FILLER                       PIC X(20) VALUE 'category'.
019400     03  FILLER                       PIC X(20) VALUE 'region'.
019500     03  FILLER                       PIC X(20) VALUE 'quantity'.
019600     03  FILLER                       PIC X(20)
019700                                       VALUE 'unit_price'.
019800 01  WS-REQUIRED-HEADER-TABLE REDEFINES WS-REQUIRED-HEADER-VALUES.
019900     03  WS-REQ-HEADER-NAME OCCURS 7 TIMES
020000                 INDEXED BY IDX-REQ-HDR
020100                 PIC X(20).
020200
020300 01  WS-HEADER-COL-MAP.
020400     03  WS-COL-TRANSACTION-ID        PIC 9(02) COMP
020500                                       VALUE ZERO.
020600     03  WS-COL-DATE                  PIC 9(02) COMP
020700                                       VALUE ZERO.
020800     03  WS-COL-PRODUCT-NAME          PIC 9(02) COMP
020900                                       VALUE ZERO.
021000     03  WS-COL-CATEGORY              PIC 9(02) COMP
021100                                       VALUE ZERO.
021200     03  WS-COL-REGION                PIC 9(02) COMP
021300                                       VALUE ZERO.
021400     03  WS-COL-QUANTITY              PIC 9(02) COMP
021500                                       VALUE ZERO.
021600     03  WS-COL-UNIT-PRICE            PIC 9(02) COMP
021700                                       VALUE ZERO.
021800 01  WS-HEADER-COL-MAP-R REDEFINES WS-HEADER-COL-MAP.
021900     03  WS-HEADER-COL OCCURS 7 TIMES
022000                 INDEXED BY IDX-HDR-COL
022100                 PIC 9(02) COMP.
022200 01  WS-MAX-REQUIRED-COL              PIC 9(02) COMP
022300                                       VALUE ZERO.
022400
022500*---------------------------------------------------------------
022600*  LINE-TOKENIZING WORK AREA - ONE UNSTRING SPLITS EVERY LINE
022700*  (HEADER OR DATA) ON COMMAS INTO UP TO 15 FIELDS; EXTRA
022800*  COLUMNS PAST WHAT WE NEED ARE SIMPLY NEVER LOOKED AT.
022900*---------------------------------------------------------------
023000 01  WS-LINE-TOKENS.
023100     03  WS-TOK-01                    PIC X(50) VALUE SPACES.
023200     03  WS-TOK-02                    PIC X(50) VALUE SPACES.
023300     03  WS-TOK-03                    PIC X(50) VALUE SPACES.
023400     03  WS-TOK-04                    PIC X(50) VALUE SPACES.
023500     03  WS-TOK-05                    PIC X(50) VALUE SPACES.
023600     03  WS-TOK-06                    PIC X(50) VALUE SPACES.
023700     03  WS-TOK-07                    PIC X(50) VALUE SPACES.
023800     03  WS-TOK-08                    PIC X(50) VALUE SPACES.
023900     03  WS-TOK-09                    PIC X(50) VALUE SPACES.
024000     03  WS-TOK-10                    PIC X(50) VALUE SPACES.
024100     03  WS-TOK-11                    PIC X(50) VALUE SPACES.
024200     03  WS-TOK-12                    PIC X(50) VALUE SPACES.
024300     03  WS-TOK-13                    PIC X(50) VALUE SPACES.
024400     03  WS-TOK-14                    PIC X(50) VALUE SPACES.
024500     03  WS-TOK-15                    PIC X(50) VALUE SPACES.
024600 01  WS-LINE-TOKENS-R REDEFINES WS-LINE-TOKENS.
024700     03  WS-LINE-TOKEN OCCURS 15 TIMES
024800                 INDEXED BY IDX-LINE-TOKEN
024900                 PIC X(50).
025000 01  WS-LINE-TOKEN-COUNT              PIC 9(02) COMP
025100                                       VALUE ZERO.
025200 01  WS-ANY-TOKEN-IDX                 PIC 9(02) COMP
025300                                       VALUE ZERO.
025400
025500*---------------------------------------------------------------
025600*  FIELD-VALIDATION WORK AREA.
025700*---------------------------------------------------------------
025800 01  WS-TRIM-WORK                     PIC X(40) VALUE SPACES.
025900 01  WS-TRIM-WORK2                    PIC X(40) VALUE SPACES.
026000 01  WS-TRIM-LEAD                     PIC 9(02) COMP
026100                                       VALUE ZERO.
026200 01  WS-TRIM-LEN                      PIC 9(02) COMP
026300                                       VALUE ZERO.
026400 01  WS-TRIM-SCAN-IDX                 PIC 9(02) COMP
026500                                       VALUE ZERO.
026600 01  WS-RPT-LABEL                     PIC X(30) VALUE SPACES.
026700 01  WS-RPT-LABEL-LEN                 PIC 9(02) COMP
026800                                       VALUE ZERO.
026900 01  WS-PRINT-LIMIT                   PIC S9(04) COMP
027000                                       VALUE ZERO.
027100 01  WS-PREV-SUB                      PIC S9(05) COMP
027200                                       VALUE ZERO.
027300 01  WS-SORT-FLAG.
027400     03  WS-SORT-EOF                  PIC X(01) VALUE 'N'.
027500         88  SW-SORT-EOF                   VALUE 'Y'.
027600
027700*---------------------------------------------------------------
027800*  SIGN/MAGNITUDE SCRATCH - QUANTITY AND UNIT-PRICE CAN BOTH
027900*  ARRIVE WITH A LEADING + OR - (REFUND AND CREDIT-MEMO LINES),
028000*  SO THE LEADING CHARACTER IS PEELED OFF INTO WS-SIGN-WORK
028100*  BEFORE THE REMAINING DIGITS ARE CLASS-TESTED.
028200*---------------------------------------------------------------
028300 01  WS-SIGN-WORK                     PIC X(01) VALUE SPACE.
028400 01  WS-MAG-WORK                      PIC X(20) VALUE SPACES.
028500 01  WS-MAG-LEAD                      PIC 9(02) COMP
028600                                       VALUE ZERO.
028700 01  WS-MAG-LEN                       PIC 9(02) COMP
028800                                       VALUE ZERO.
028900 01  WS-YR-MO-BUILD                   PIC 9(06) VALUE ZERO.
029000 01  WS-INT-PART                      PIC X(15) VALUE SPACES.
029100 01  WS-DEC-PART                      PIC X(15) VALUE SPACES.
029200 01  WS-DEC-COUNT                     PIC 9(02) COMP
029300                                       VALUE ZERO.
029400 01  WS-QTY-MAGNITUDE                 PIC 9(07) VALUE ZERO.
029500*---------------------------------------------------------------
029600*  INT/DEC-PART HOLD THE TWO SIDES OF THE UNIT-PRICE DECIMAL
029700*  POINT AFTER 165500 SPLITS IT - WHOLE-DOLLARS AND CENTS ARE
029800*  CLASS-TESTED SEPARATELY SO 12..99 OR 12.999 BOTH FAIL EVEN
029900*  THOUGH EACH HALF LOOKS LIKE DIGITS ON ITS OWN.
030000*---------------------------------------------------------------
030100 01  WS-PRICE-WHOLE                   PIC 9(09) VALUE ZERO.
030200 01  WS-PRICE-FRACTION                PIC 9(02) VALUE ZERO.
030300 01  WS-PRICE-MAGNITUDE               PIC 9(09)V99
030400                                       VALUE ZERO.
030500
030600*---------------------------------------------------------------
030700*  SALE-DATE PARSE WORK - THE INCOMING TOKEN IS SPLIT ON DASHES
030800*  INTO YEAR/MONTH/DAY TEXT PIECES, EACH CLASS-TESTED, THEN
030900*  MOVED INTO THE NUMERIC FIELDS BELOW FOR THE RANGE AND
031000*  LEAP-YEAR CHECKS IN 166000/167000.
031100*---------------------------------------------------------------
031200 01  WS-DATE-YR-TOK                   PIC X(06) VALUE SPACES.
031300 01  WS-DATE-MO-TOK                   PIC X(06) VALUE SPACES.
031400 01  WS-DATE-DY-TOK                   PIC X(06) VALUE SPACES.
031500 01  WS-DATE-PART-COUNT               PIC 9(02) COMP
031600                                       VALUE ZERO.
031700 01  WS-DATE-YR                       PIC 9(04) VALUE ZERO.
031800 01  WS-DATE-MO                       PIC 9(02) VALUE ZERO.
031900 01  WS-DATE-DY                       PIC 9(02) VALUE ZERO.
032000
032100*---------------------------------------------------------------
032200*  LEAP-YEAR / DAYS-IN-MONTH CHECK, RESTATED FROM THE OLD
032300*  CALENDAR VALIDATION ROUTINE (DIVIDE-BY-4/100/400 RESIDUE
032400*  TEST).
032500*---------------------------------------------------------------
032600 01  WS-LEAP-RESIDUE-04               PIC 9(04) COMP
032700                                       VALUE ZERO.
032800 01  WS-LEAP-RESIDUE-100               PIC 9(04) COMP
032900                                       VALUE ZERO.
033000 01  WS-LEAP-RESIDUE-400               PIC 9(04) COMP
033100                                       VALUE ZERO.
033200 01  WS-LEAP-QUOTIENT                 PIC 9(04) COMP
033300                                       VALUE ZERO.
033400 01  WS-IS-LEAP-YEAR                  PIC X(01) VALUE 'N'.
033500     88  SW-IS-LEAP-YEAR                    VALUE 'Y'.
033600 01  WS-DAYS-IN-MONTH                 PIC 9(02) VALUE ZERO.
033700 01  WS-MONTH-MAX-DAYS-VALUES.
033800     03  FILLER PIC 9(02) VALUE 31.
033900     03  FILLER PIC 9(02) VALUE 28.
034000     03  FILLER PIC 9(02) VALUE 31.
034100     03  FILLER PIC 9(02) VALUE 30.
034200     03  FILLER PIC 9(02) VALUE 31.
034300     03  FILLER PIC 9(02) VALUE 30.
034400     03  FILLER PIC 9(02) VALUE 31.
034500     03  FILLER PIC 9(02) VALUE 31.
034600     03  FILLER PIC 9(02) VALUE 30.
034700     03  FILLER PIC 9(02) VALUE 31.
034800     03  FILLER PIC 9(02) VALUE 30.
034900     03  FILLER PIC 9(02) VALUE 31.
035000 01  WS-MONTH-MAX-DAYS-TABLE REDEFINES WS-MONTH-MAX-DAYS-VALUES.
035100     03  WS-MONTH-MAX-DAYS OCCURS 12 TIMES
035200                 INDEXED BY IDX-MONTH-MAXDAYS
035300                 PIC 9(02).
035400
035500*---------------------------------------------------------------
035600*  SORT-PASS WORK FIELDS.
035700*---------------------------------------------------------------
035800 01  WS-SORT-LOAD-IDX                 PIC S9(05) COMP
035900                                       VALUE ZERO.
036000
036100*---------------------------------------------------------------
036200*  DEFAULT-FILE GENERATOR WORK AREA.  USED ONLY WHEN NO EXTRACT
036300*  IS ON HAND (CR-5677).  WS-RANDOM-SEED IS SEEDED FROM THE
036400*  TIME-OF-DAY CLOCK AND ADVANCED BY A SIMPLE MULTIPLY/DIVIDE
036500*  RESIDUE STEP - THE SAME KIND OF CHECK-DIGIT ARITHMETIC THIS
036600*  SHOP HAS ALWAYS USED, NO DIFFERENT FOR PICKING A ROW THAN
036700*  FOR PICKING A RANDOM SAMPLE OF ACCOUNTS TO AUDIT.
036800*---------------------------------------------------------------
036900 01  WS-RANDOM-SEED                  PIC 9(09) COMP
037000                                       VALUE ZERO.
037100 01  WS-RANDOM-QUOTIENT               PIC 9(09) COMP
037200                                       VALUE ZERO.
037300 01  WS-RANDOM-RESIDUE                PIC 9(09) COMP
037400                                       VALUE ZERO.
037500 01  WS-GEN-ROW-IDX                   PIC 9(05) COMP
037600                                       VALUE ZERO.
037700 01  WS-GEN-TRANSACTION-ID            PIC 9(09) VALUE ZERO.
037800 01  WS-GEN-QTY                       PIC 9(01) VALUE ZERO.
037900 01  WS-GEN-PRICE-FACTOR-MILLI        PIC 9(03) COMP
038000                                       VALUE ZERO.
038100 01  WS-GEN-PRICE                     PIC 9(07)V99 VALUE ZERO.
038200 01  WS-GEN-PRICE-EDIT                PIC ZZZZZZ9.99.
038300 01  WS-GEN-DAY-OFFSET                PIC 9(03) COMP
038400                                       VALUE ZERO.
038500 01  WS-GEN-DAY-COUNTER               PIC 9(03) COMP
038600                                       VALUE ZERO.
038700 01  WS-GEN-CUR-CCYY                  PIC 9(04) VALUE ZERO.
038800 01  WS-GEN-CUR-MM                    PIC 9(02) VALUE ZERO.
038900 01  WS-GEN-CUR-DD                    PIC 9(02) VALUE ZERO.
039000 01  WS-GEN-DATE-TEXT                 PIC X(10) VALUE SPACES.
039100 01  WS-GEN-PRODUCT-TRIM               PIC X(30) VALUE SPACES.
039200 01  WS-GEN-PRODUCT-TRIM-LEN           PIC 9(02) COMP
039300                                       VALUE ZERO.
039400 01  WS-GEN-CATEGORY-TRIM              PIC X(20) VALUE SPACES.
039500 01  WS-GEN-CATEGORY-TRIM-LEN          PIC 9(02) COMP
039600                                       VALUE ZERO.
039700 01  WS-GEN-REGION-TRIM                PIC X(20) VALUE SPACES.
039800 01  WS-GEN-REGION-TRIM-LEN            PIC 9(02) COMP
039900                                       VALUE ZERO.
040000 01  WS-GEN-PRICE-TRIM                 PIC X(12) VALUE SPACES.
040100 01  WS-GEN-PRICE-TRIM-LEN             PIC 9(02) COMP
040200                                       VALUE ZERO.
040300 01  WS-GEN-CSV-LINE                   PIC X(200) VALUE SPACES.
040400
040500*---------------------------------------------------------------
040600*  REPORT PRINT-LINE AREAS - THE SIX PRINT PARAGRAPHS (219100,
040700*  229100, 239100, 249100, 259100, 269100) ALL BUILD THEIR DETAIL
040800*  LINE HERE BEFORE MOVING IT TO REPORT-LINE AND WRITING IT, SO
040900*  EVERY SECTION'S OUTPUT GOES THROUGH THE SAME EDIT PICTURES.
041000*---------------------------------------------------------------
041100 01  WS-TITLE-LINE                    PIC X(60) VALUE SPACES.
041200 01  WS-DETAIL-LINE                   PIC X(70) VALUE SPACES.
041300 01  WS-RPT-AMOUNT-EDIT               PIC $$,$$$,$$9.99.
041400 01  WS-RPT-QTY-EDIT                  PIC ZZZ,ZZ9.
041500 01  WS-RPT-GROWTH-EDIT               PIC +9999.99.
041600 01  WS-RPT-YEAR-MONTH                PIC X(07) VALUE SPACES.
041700
041800*        CONSTANT 1 FOR THE VARYING...BY CLAUSES BELOW THAT NEED
041900*        A DATA-NAME RATHER THAN A LITERAL (GNUCOBOL QUIRK).
042000 01  WS-ONE                           PIC 9(01) COMP VALUE 1.
042100
042200 PROCEDURE DIVISION.
042300*===============================================================
042400*  NOTES TO THE NEXT PROGRAMMER WHO HAS TO TOUCH THIS THING -
042500*  ----------------------------------------------------------
042600*  PARAGRAPH NUMBERING FOLLOWS THE SAME SCHEME AS THE REST OF
042700*  THE RETAIL SYSTEMS GROUP'S BATCH WORK: THE FIRST DIGIT OF A
042800*  SIX-DIGIT PARAGRAPH NAME IS THE FUNCTIONAL GROUP, THE REST
042900*  IS ROOM TO INSERT WORK LATER WITHOUT RENUMBERING EVERYTHING.
043000*  100000-199000 IS FILE HANDLING AND INPUT VALIDATION, 200000-
043100*  269000 IS THE SIX REPORT SECTIONS THEMSELVES, 890000-899000
043200*  IS SHARED UTILITY WORK (TRIM, ETC.), AND 900000-909000 IS THE
043300*  DEFAULT-EXTRACT GENERATOR THAT ONLY FIRES WHEN THERE IS NO
043400*  REAL FILE ON HAND (SEE 100000/110000 BELOW).  A PARAGRAPH
043500*  NUMBERED nnn000 IS A "BEGIN...END" BLOCK MEANT TO BE PERFORMED
043600*  THRU ITS MATCHING END-PARAGRAPH; A PARAGRAPH NUMBERED nnnn00
043700*  OR nnnnn0 IS A HELPER CALLED FROM WITHIN THAT BLOCK, USUALLY
043800*  DRIVEN BY A VARYING CLAUSE OVER ONE OF THE WORKING-STORAGE
043900*  TABLES DECLARED ABOVE.
044000*
044100*  THE SIX REPORT SECTIONS EACH FOLLOW THE SAME SHAPE, BECAUSE
044200*  THAT SHAPE WAS COPIED FORWARD SECTION BY SECTION AS EACH ONE
044300*  WAS ADDED OVER THE YEARS (SEE THE CHANGE LOG UP TOP) -
044400*  FIND-OR-INSERT THE KEY INTO AN IN-MEMORY TABLE WHILE THE SALES
044500*  FILE IS BEING READ, THEN (WHERE THE SECTION NEEDS A PARTICULAR
044600*  ORDER) RUN IT THROUGH THE SORT VERB USING SORT-WORK-REC AS THE
044700*  WORK RECORD, THEN PRINT.  A MAINTAINER ADDING A SEVENTH SECTION
044800*  SHOULD COPY THE NEAREST EXISTING SECTION'S FOUR-PARAGRAPH
044900*  FAMILY (FIND-OR-INSERT / SEARCH / SORT-WITH-RELEASE-AND-RETURN
045000*  / PRINT) RATHER THAN INVENT A NEW SHAPE.
045100*
045200*  SECTION 1 (210000) - TOTAL REVENUE PER CATEGORY, DESCENDING.
045300*  SECTION 2 (220000) - AVERAGE REVENUE PER REGION, DESCENDING,
045400*                       ALSO STASHES EACH REGION'S TOTAL REVENUE
045500*                       FOR SECTION 5 TO REUSE WITHOUT RE-READING
045600*                       THE SALES TABLE.
045700*  SECTION 3 (230000) - TOP 5 PRODUCTS BY UNITS SOLD, DESCENDING.
045800*  SECTION 4 (240000) - REVENUE BY CALENDAR MONTH, DESCENDING,
045900*                       ALSO SNAPSHOTS A SECOND CHRONOLOGICAL-
046000*                       ORDER COPY OF THE TABLE FOR SECTION 6.
046100*  SECTION 5 (250000) - ESTIMATED TAX PER REGION AT THE RATE IN
046200*                       SLP-TAX-RATE (SlsParm.cpy), DESCENDING -
046300*                       RIDES ON SECTION 2'S TABLE, DOES NOT
046400*                       REBUILD IT.
046500*  SECTION 6 (260000) - MONTH-OVER-MONTH PERCENT GROWTH, USING
046600*                       THE CHRONOLOGICAL COPY SECTION 4 LEFT
046700*                       BEHIND, SORTED ASCENDING BY YEAR-MONTH.
046800*===============================================================
046900*===============================================================
047000*  MAINLINE - ONE PASS, TOP TO BOTTOM, NO RESTART LOGIC.  IF THE
047100*  JOB DIES PARTWAY THROUGH THE SIX SECTIONS BELOW, RERUN THE
047200*  WHOLE STEP - THERE IS NO CHECKPOINT/RESTART IN THIS PROGRAM.
047300*===============================================================
047400 000000-MAINLINE.
047500*        FIGURE OUT WHICH EXTRACT WE ARE READING THIS RUN.
047600     PERFORM 100000-BEGIN-RESOLVE-INPUT-FILE
047700        THRU 100000-END-RESOLVE-INPUT-FILE
047800
047900*        DEFAULT-PATH RUN WITH NO FILE ON HAND - MANUFACTURE ONE.
048000     PERFORM 110000-BEGIN-ENSURE-FILE-EXISTS
048100        THRU 110000-END-ENSURE-FILE-EXISTS
048200
048300*        HEADER CHECK, THEN EVERY DETAIL LINE, TO WS-SALES-TABLE.
048400     PERFORM 120000-BEGIN-LOAD-SALES-FILE
048500        THRU 120000-END-LOAD-SALES-FILE
048600
048700*        BAD FEED (HEADER FAILURE OR ALL LINES REJECTED) STOPS US
048800*        HERE, NOT PARTWAY THROUGH A REPORT.
048900     PERFORM 145000-BEGIN-CHECK-RECORDS-LOADED
049000        THRU 145000-END-CHECK-RECORDS-LOADED
049100
049200     IF WS-SALES-COUNT IS GREATER THAN ZERO
049300         OPEN OUTPUT REPORT-FILE
049400
049500*            SECTION 1 - TOTAL SALES BY CATEGORY.
049600         PERFORM 210000-BEGIN-CATEGORY-SECTION
049700            THRU 210000-END-CATEGORY-SECTION
049800
049900*            SECTION 2 - AVERAGE SALES BY REGION.
050000         PERFORM 220000-BEGIN-REGION-AVERAGE-SECTION
050100            THRU 220000-END-REGION-AVERAGE-SECTION
050200
050300*            SECTION 3 - TOP 5 PRODUCTS BY QUANTITY SOLD.
050400         PERFORM 230000-BEGIN-TOP-PRODUCTS-SECTION
050500            THRU 230000-END-TOP-PRODUCTS-SECTION
050600
050700*            SECTION 4 - SALES TREND BY MONTH.
050800         PERFORM 240000-BEGIN-MONTH-TREND-SECTION
050900            THRU 240000-END-MONTH-TREND-SECTION
051000
051100*            SECTION 5 - ESTIMATED TAX LIABILITY BY REGION.
051200         PERFORM 250000-BEGIN-REGION-TAX-SECTION
051300            THRU 250000-END-REGION-TAX-SECTION
051400
051500*            SECTION 6 - MONTH-OVER-MONTH GROWTH PERCENT.
051600         PERFORM 260000-BEGIN-MONTH-GROWTH-SECTION
051700            THRU 260000-END-MONTH-GROWTH-SECTION
051800
051900         CLOSE REPORT-FILE
052000     END-IF
052100
052200     STOP RUN.
052300
052400*---------------------------------------------------------------
052500*  STEP 1 - WHICH FILE, DEFAULT OR COMMAND LINE.
052600*---------------------------------------------------------------
052700 100000-BEGIN-RESOLVE-INPUT-FILE.
052800*        NO PARM MEANS NO ACCEPT - COME BACK SPACES, NOT ABEND.
052900     MOVE SPACES                  TO WS-NAME-SALES-CSV
053000     ACCEPT WS-NAME-SALES-CSV     FROM COMMAND-LINE
053100
053200*        BLANK PARM - FALL BACK TO SLSPARM'S DEFAULT NAME AND
053300*        FLAG THIS AS THE DEFAULT-PATH RUN SO 110000 KNOWS IT IS
053400*        ALLOWED TO MANUFACTURE A FILE IF ONE IS NOT THERE.
053500     IF WS-NAME-SALES-CSV EQUAL SPACES
053600         MOVE WS-DEFAULT-CSV-NAME TO WS-NAME-SALES-CSV
053700         SET SW-USING-DEFAULT-PATH TO TRUE
053800     ELSE
053900*            A NAMED EXTRACT WAS GIVEN - IF IT IS MISSING THAT
054000*            IS THE OPERATOR'S PROBLEM, NOT OURS TO PAPER OVER.
054100         MOVE 'N'                 TO WS-USING-DEFAULT-PATH
054200     END-IF.
054300 100000-END-RESOLVE-INPUT-FILE.
054400     EXIT.
054500
054600*---------------------------------------------------------------
054700*  STEP 2 - IF WE ARE ON THE DEFAULT PATH AND THE FILE IS NOT
054800*  THERE, BUILD A SAMPLE ONE SO THE RUN CAN STILL PRODUCE A
054900*  REPORT (CR-5677, 08/14/03).
055000*---------------------------------------------------------------
055100 110000-BEGIN-ENSURE-FILE-EXISTS.
055200*        ONLY THE DEFAULT-PATH RUN IS ALLOWED TO SELF-GENERATE -
055300*        A NAMED EXTRACT THAT IS MISSING IS LEFT ALONE HERE.
055400     IF SW-USING-DEFAULT-PATH
055500         OPEN INPUT SALES-CSV-FILE
055600*                STATUS 05 = OPTIONAL FILE NOT FOUND (ISO COBOL).
055700*                03/18/04 PTK - THIS USED TO CHECK FOR '35', WHICH
055800*                IS THE STATUS FOR A NON-OPTIONAL MISSING FILE AND
055900*                NEVER COMES BACK HERE - THE GENERATOR NEVER RAN
056000*                UNTIL THIS WAS CORRECTED (CR-5705).
056100         IF FS-SALES-CSV EQUAL '05'
056200             PERFORM 900000-BEGIN-GENERATE-DEFAULT-FILE
056300                THRU 900000-END-GENERATE-DEFAULT-FILE
056400         ELSE
056500*                FILE WAS THERE AFTER ALL - CLOSE IT, 120000
056600*                BELOW OPENS IT AGAIN FRESH FOR THE REAL READ.
056700             CLOSE SALES-CSV-FILE
056800         END-IF
056900     END-IF.
057000 110000-END-ENSURE-FILE-EXISTS.
057100     EXIT.
057200
057300*---------------------------------------------------------------
057400*  STEP 3 - READ THE HEADER LINE, THEN EVERY DATA LINE.
057500*---------------------------------------------------------------
057600*===============================================================
057700*  OPENS THE SALES EXTRACT AND PULLS EVERY LINE INTO THE
057800*  WS-SALES-TABLE VIA 150000/160000 BELOW - FALLS BACK
057900*  TO 900000'S GENERATOR IF THE FILE WILL NOT OPEN.
058000*  PULLS EVERY LINE INTO WS-SALES-TABLE VIA 150000/160000
058100*  BELOW - FALLS BACK TO 900000'S GENERATOR IF THE FILE
058200*  WILL NOT OPEN.
058300*===============================================================
058400 120000-BEGIN-LOAD-SALES-FILE.
058500*        BY THE TIME WE GET HERE THE FILE EXISTS, EITHER BECAUSE
058600*        IT ALWAYS DID OR BECAUSE 110000 JUST BUILT IT.
058700     OPEN INPUT SALES-CSV-FILE
058800     IF FS-SALES-CSV EQUAL '00'
058900*            FIRST PHYSICAL LINE IS THE COLUMN-NAME HEADER, NOT
059000*            A TRANSACTION - READ IT SEPARATELY FROM THE DATA.
059100         READ SALES-CSV-FILE
059200             AT END SET END-OF-SALES-CSV TO TRUE
059300         END-READ
059400         IF NOT END-OF-SALES-CSV
059500             PERFORM 150000-BEGIN-PARSE-HEADER-LINE
059600                THRU 150000-END-PARSE-HEADER-LINE
059700*                    ONLY READ DATA IF THE HEADER GAVE US EVERY
059800*                    COLUMN WE NEED - OTHERWISE THERE IS NOTHING
059900*                    SAFE TO MAP THE REMAINING LINES AGAINST.
060000             IF SW-HEADER-OK
060100                 PERFORM 160000-BEGIN-READ-DATA-LINES
060200                    THRU 160000-END-READ-DATA-LINES
060300                    UNTIL END-OF-SALES-CSV
060400             END-IF
060500         END-IF
060600         CLOSE SALES-CSV-FILE
060700     END-IF.
060800 120000-END-LOAD-SALES-FILE.
060900     EXIT.
061000
061100*---------------------------------------------------------------
061200*  STEP 4 - ZERO RECORDS LOADED MEANS NO REPORT, PER THE
061300*  STATE AUDIT DIRECTIVE (NO PARTIAL REPORTS ON A BAD FEED).
061400*---------------------------------------------------------------
061500 145000-BEGIN-CHECK-RECORDS-LOADED.
061600*        MAINLINE TESTS WS-SALES-COUNT RIGHT AFTER THIS AND
061700*        SKIPS ALL SIX SECTIONS WHEN IT IS ZERO - THE DISPLAY
061800*        HERE IS JUST SO THE OPERATOR KNOWS WHY THE REPORT FILE
061900*        CAME BACK EMPTY.
062000     IF WS-SALES-COUNT EQUAL ZERO
062100         DISPLAY
062200           'SlsAnRpt: NO SALES RECORDS LOADED - REPORT ABORTED'
062300     END-IF.
062400 145000-END-CHECK-RECORDS-LOADED.
062500     EXIT.
062600
062700*---------------------------------------------------------------
062800*  HEADER LINE - MAP EVERY REQUIRED COLUMN NAME TO ITS ACTUAL
062900*  POSITION ON THIS RUN'S EXTRACT.  IF ANY OF THE SEVEN NAMES
063000*  IS NOT FOUND THE WHOLE LOAD IS ABORTED (CR-4410).
063100*---------------------------------------------------------------
063200 150000-BEGIN-PARSE-HEADER-LINE.
063300*        ZERO EVERY COLUMN POINTER FIRST - IF A NAME IS NEVER
063400*        MATCHED BELOW ITS POINTER STAYS ZERO AND THE ALL-SEVEN
063500*        TEST FURTHER DOWN CATCHES IT.
063600     MOVE ZERO TO WS-COL-TRANSACTION-ID
063700                  WS-COL-DATE
063800                  WS-COL-PRODUCT-NAME
063900                  WS-COL-CATEGORY
064000                  WS-COL-REGION
064100                  WS-COL-QUANTITY
064200                  WS-COL-UNIT-PRICE
064300     MOVE 'N' TO WS-HEADER-OK
064400
064500*        SAME COMMA SPLIT USED ON EVERY DATA LINE - HEADER ROW
064600*        IS TOKENIZED THE SAME WAY.
064700     PERFORM 151000-BEGIN-SPLIT-LINE-ON-COMMAS
064800        THRU 151000-END-SPLIT-LINE-ON-COMMAS
064900
065000*        WALK EVERY TOKEN ON THE HEADER LINE, SETTING THE
065100*        MATCHING WS-COL-xxx POINTER WHEN THE TEXT MATCHES ONE
065200*        OF THE SEVEN REQUIRED COLUMN NAMES (CR-4410).
065300     PERFORM 152000-BEGIN-MATCH-HEADER-TOKEN
065400        THRU 152000-END-MATCH-HEADER-TOKEN
065500        VARYING WS-ANY-TOKEN-IDX FROM 1 BY 1
065600          UNTIL WS-ANY-TOKEN-IDX > WS-LINE-TOKEN-COUNT
065700
065800*        ALL SEVEN COLUMNS FOUND?  IF THE UPSTREAM SYSTEM DROPS
065900*        OR RENAMES ONE, WE WANT THE LOAD TO ABORT HERE, NOT
066000*        MISREAD SOME OTHER COLUMN AS IF IT WERE THIS ONE.
066100     IF WS-COL-TRANSACTION-ID NOT EQUAL ZERO
066200        AND WS-COL-DATE NOT EQUAL ZERO
066300        AND WS-COL-PRODUCT-NAME NOT EQUAL ZERO
066400        AND WS-COL-CATEGORY NOT EQUAL ZERO
066500        AND WS-COL-REGION NOT EQUAL ZERO
066600        AND WS-COL-QUANTITY NOT EQUAL ZERO
066700        AND WS-COL-UNIT-PRICE NOT EQUAL ZERO
066800         MOVE 'Y' TO WS-HEADER-OK
066900         PERFORM 153000-BEGIN-COMPUTE-MAX-REQUIRED-COL
067000            THRU 153000-END-COMPUTE-MAX-REQUIRED-COL
067100     ELSE
067200         DISPLAY
067300           'SlsAnRpt: REQUIRED CSV HEADER MISSING - LOAD ABORTED'
067400     END-IF.
067500 150000-END-PARSE-HEADER-LINE.
067600     EXIT.
067700
067800*---------------------------------------------------------------
067900*  SPLIT THE CURRENT LINE BUFFER ON COMMAS - SHARED BY THE
068000*  HEADER PARSE AND EVERY DATA-LINE PARSE.
068100*---------------------------------------------------------------
068200*---------------------------------------------------------------
068300*  SPLIT THE CURRENT LINE BUFFER ON COMMAS - SHARED BY THE
068400*  HEADER PARSE AND EVERY DATA-LINE PARSE.  15 TOKENS IS MORE
068500*  THAN THE 7 COLUMNS WE NEED - EXTRA TOKENS ON A RAGGED LINE
068600*  JUST SIT UNUSED, THEY DO NOT FAIL THE UNSTRING.
068700*---------------------------------------------------------------
068800*===============================================================
068900*  BREAKS WS-LINE-WORK APART ON COMMAS INTO THE
069000*  WS-FIELD-TBL ARRAY - A QUOTED COMMA IS NOT HONORED,
069100*  SINCE THE SALES EXTRACT NEVER QUOTES ITS VALUES.
069200*===============================================================
069300 151000-BEGIN-SPLIT-LINE-ON-COMMAS.
069400*        BREAKS WS-LINE-WORK APART ON COMMAS INTO THE WS-FIELD-TBL
069500*        ARRAY - A QUOTED COMMA INSIDE A FIELD IS NOT HONORED,
069600*        SINCE THE SALES EXTRACT NEVER QUOTES ITS VALUES.
069700     INITIALIZE WS-LINE-TOKENS
069800     MOVE ZERO TO WS-LINE-TOKEN-COUNT
069900     UNSTRING SALES-CSV-TEXT DELIMITED BY ','
070000         INTO WS-TOK-01 WS-TOK-02 WS-TOK-03 WS-TOK-04
070100              WS-TOK-05 WS-TOK-06 WS-TOK-07 WS-TOK-08
070200              WS-TOK-09 WS-TOK-10 WS-TOK-11 WS-TOK-12
070300              WS-TOK-13 WS-TOK-14 WS-TOK-15
070400         TALLYING IN WS-LINE-TOKEN-COUNT.
070500 151000-END-SPLIT-LINE-ON-COMMAS.
070600     EXIT.
070700
070800*---------------------------------------------------------------
070900*  CALLED ONCE PER HEADER TOKEN (152000 IS VARYING-DRIVEN BY
071000*  150000) - TRIM THE TOKEN AND TEST IT AGAINST EACH OF THE
071100*  SEVEN REQUIRED COLUMN NAMES IN TURN.
071200*---------------------------------------------------------------
071300 152000-BEGIN-MATCH-HEADER-TOKEN.
071400*        COMPARES ONE HEADER TOKEN AGAINST ITS EXPECTED COLUMN
071500*        NAME - CASE-SENSITIVE, SINCE THE EXTRACT IS GENERATED
071600*        BY THIS SHOP'S OWN SlsDtGen AND NEVER HAND-EDITED.
071700     MOVE SPACES TO WS-TRIM-WORK
071800     MOVE WS-LINE-TOKEN(WS-ANY-TOKEN-IDX) TO WS-TRIM-WORK
071900     PERFORM 890000-BEGIN-TRIM-TEXT-WORK
072000        THRU 890000-END-TRIM-TEXT-WORK
072100
072200*        HEADER NAMES ARE CASE-SENSITIVE, LOWERCASE, EXACTLY AS
072300*        THE UPSTREAM EXTRACT WRITES THEM - NO FOLDING DONE.
072400     EVALUATE TRUE
072500         WHEN WS-TRIM-WORK(1:WS-TRIM-LEN) EQUAL 'transaction_id'
072600              MOVE WS-ANY-TOKEN-IDX TO WS-COL-TRANSACTION-ID
072700         WHEN WS-TRIM-WORK(1:WS-TRIM-LEN) EQUAL 'date'
072800              MOVE WS-ANY-TOKEN-IDX TO WS-COL-DATE
072900         WHEN WS-TRIM-WORK(1:WS-TRIM-LEN) EQUAL 'product_name'
073000              MOVE WS-ANY-TOKEN-IDX TO WS-COL-PRODUCT-NAME
073100         WHEN WS-TRIM-WORK(1:WS-TRIM-LEN) EQUAL 'category'
073200              MOVE WS-ANY-TOKEN-IDX TO WS-COL-CATEGORY
073300         WHEN WS-TRIM-WORK(1:WS-TRIM-LEN) EQUAL 'region'
073400              MOVE WS-ANY-TOKEN-IDX TO WS-COL-REGION
073500         WHEN WS-TRIM-WORK(1:WS-TRIM-LEN) EQUAL 'quantity'
073600              MOVE WS-ANY-TOKEN-IDX TO WS-COL-QUANTITY
073700         WHEN WS-TRIM-WORK(1:WS-TRIM-LEN) EQUAL 'unit_price'
073800              MOVE WS-ANY-TOKEN-IDX TO WS-COL-UNIT-PRICE
073900         WHEN OTHER
074000*                 SOME OTHER COLUMN THE UPSTREAM FEED CARRIES
074100*                 THAT WE DO NOT CARE ABOUT - IGNORE IT.
074200              CONTINUE
074300     END-EVALUATE.
074400 152000-END-MATCH-HEADER-TOKEN.
074500     EXIT.
074600
074700*---------------------------------------------------------------
074800*  HIGHEST COLUMN NUMBER AMONG THE SEVEN WE NEED - LETS 161000
074900*  REJECT A RAGGED DATA LINE THAT IS SHORT A TRAILING COLUMN
075000*  BEFORE IT EVEN TRIES TO VALIDATE ANY FIELD ON IT.
075100*---------------------------------------------------------------
075200*===============================================================
075300*  SCANS THE HEADER TOKENS JUST MATCHED TO FIND THE
075400*  RIGHTMOST COLUMN THIS PROGRAM ACTUALLY NEEDS, SO AN
075500*  EXTRACT WITH EXTRA TRAILING COLUMNS STILL PARSES.
075600*  SCANS THE HEADER TOKENS JUST MATCHED TO FIND THE
075700*  RIGHTMOST COLUMN THIS PROGRAM ACTUALLY NEEDS, SO AN
075800*  EXTRACT WITH EXTRA TRAILING COLUMNS STILL PARSES.
075900*===============================================================
076000 153000-BEGIN-COMPUTE-MAX-REQUIRED-COL.
076100*        FINDS THE HIGHEST COLUMN NUMBER ANY OF THE SIX FIELDS
076200*        SETS UP IN SLSPARM - 161000 REJECTS A LINE THAT DOES NOT
076300*        HAVE AT LEAST THIS MANY COMMA-SEPARATED TOKENS, SO A
076400*        SHORT/RAGGED LINE NEVER GETS AS FAR AS FIELD EXTRACTION.
076500     MOVE WS-COL-TRANSACTION-ID TO WS-MAX-REQUIRED-COL
076600     IF WS-COL-DATE > WS-MAX-REQUIRED-COL
076700         MOVE WS-COL-DATE TO WS-MAX-REQUIRED-COL
076800     END-IF
076900     IF WS-COL-PRODUCT-NAME > WS-MAX-REQUIRED-COL
077000         MOVE WS-COL-PRODUCT-NAME TO WS-MAX-REQUIRED-COL
077100     END-IF
077200     IF WS-COL-CATEGORY > WS-MAX-REQUIRED-COL
077300         MOVE WS-COL-CATEGORY TO WS-MAX-REQUIRED-COL
077400     END-IF
077500     IF WS-COL-REGION > WS-MAX-REQUIRED-COL
077600         MOVE WS-COL-REGION TO WS-MAX-REQUIRED-COL
077700     END-IF
077800     IF WS-COL-QUANTITY > WS-MAX-REQUIRED-COL
077900         MOVE WS-COL-QUANTITY TO WS-MAX-REQUIRED-COL
078000     END-IF
078100     IF WS-COL-UNIT-PRICE > WS-MAX-REQUIRED-COL
078200         MOVE WS-COL-UNIT-PRICE TO WS-MAX-REQUIRED-COL
078300     END-IF.
078400 153000-END-COMPUTE-MAX-REQUIRED-COL.
078500     EXIT.
078600
078700*---------------------------------------------------------------
078800*  ONE DATA LINE PER ITERATION.  A LINE THAT FAILS ANY CHECK
078900*  IS SIMPLY SKIPPED - IT DOES NOT ABORT THE REST OF THE LOAD
079000*  (07/09/96 PTK).
079100*---------------------------------------------------------------
079200 160000-BEGIN-READ-DATA-LINES.
079300*        MAIN READ LOOP FOR THE SALES EXTRACT - ONE PASS, EVERY
079400*        DATA LINE EITHER POSTS TO THE WORKING TABLES OR REJECTS.
079500     READ SALES-CSV-FILE
079600         AT END SET END-OF-SALES-CSV TO TRUE
079700     END-READ
079800     IF NOT END-OF-SALES-CSV
079900         PERFORM 161000-BEGIN-PARSE-ONE-SALES-LINE
080000            THRU 161000-END-PARSE-ONE-SALES-LINE
080100         IF SW-LINE-VALID
080200*                ONLY A FULLY-VALID LINE EVER REACHES THE
080300*                IN-MEMORY TABLE - A REJECTED LINE IS GONE.
080400             PERFORM 169000-BEGIN-APPEND-SALES-ENTRY
080500                THRU 169000-END-APPEND-SALES-ENTRY
080600         END-IF
080700     END-IF.
080800 160000-END-READ-DATA-LINES.
080900     EXIT.
081000
081100*---------------------------------------------------------------
081200*  VALIDATE ALL FIVE INPUT FIELDS, IN ORDER, STOPPING AS SOON AS
081300*  ONE FAILS - SW-LINE-VALID GATES EACH STEP SO A BAD
081400*  TRANSACTION-ID DOES NOT WASTE TIME VALIDATING THE REST OF THE
081500*  LINE.  PRODUCT-NAME/CATEGORY/REGION ARE TEXT, SO THEY ARE
081600*  JUST MOVED STRAIGHT ACROSS - ONLY THE NUMERIC/DATE FIELDS GET
081700*  A VALIDATION PARAGRAPH OF THEIR OWN.
081800*---------------------------------------------------------------
081900 161000-BEGIN-PARSE-ONE-SALES-LINE.
082000     MOVE 'N' TO WS-LINE-VALID
082100     INITIALIZE SLS-TRANSACTION-REC
082200
082300     PERFORM 151000-BEGIN-SPLIT-LINE-ON-COMMAS
082400        THRU 151000-END-SPLIT-LINE-ON-COMMAS
082500
082600*        RAGGED LINE - FEWER TOKENS THAN THE HIGHEST COLUMN WE
082700*        NEED - IS REJECTED HERE BEFORE ANY FIELD IS TOUCHED.
082800     IF WS-LINE-TOKEN-COUNT NOT LESS THAN WS-MAX-REQUIRED-COL
082900         PERFORM 162000-BEGIN-VALIDATE-TRANSACTION-ID
083000            THRU 162000-END-VALIDATE-TRANSACTION-ID
083100         IF SW-LINE-VALID
083200             PERFORM 163000-BEGIN-VALIDATE-SALE-DATE
083300                THRU 163000-END-VALIDATE-SALE-DATE
083400         END-IF
083500         IF SW-LINE-VALID
083600             PERFORM 164000-BEGIN-VALIDATE-QUANTITY
083700                THRU 164000-END-VALIDATE-QUANTITY
083800         END-IF
083900         IF SW-LINE-VALID
084000             PERFORM 165000-BEGIN-VALIDATE-UNIT-PRICE
084100                THRU 165000-END-VALIDATE-UNIT-PRICE
084200         END-IF
084300         IF SW-LINE-VALID
084400*                TEXT FIELDS COPY STRAIGHT ACROSS - CASE IS
084500*                PRESERVED, THE CATEGORY SECTION GROUPS ON THE
084600*                EXACT STRING AS STORED HERE.
084700             MOVE WS-LINE-TOKEN(WS-COL-PRODUCT-NAME)
084800                                       TO SLS-PRODUCT-NAME
084900             MOVE WS-LINE-TOKEN(WS-COL-CATEGORY)
085000                                       TO SLS-CATEGORY
085100             MOVE WS-LINE-TOKEN(WS-COL-REGION)
085200                                       TO SLS-REGION
085300*                REVENUE IS DERIVED HERE, ONCE, AND CARRIED
085400*                UNROUNDED THROUGH EVERY ACCUMULATOR DOWNSTREAM
085500*                (CR-5588) - A NEGATIVE QUANTITY (REFUND) OR
085600*                NEGATIVE UNIT-PRICE (CREDIT MEMO) BOTH FLOW
085700*                THROUGH THIS SAME COMPUTE CORRECTLY.
085800             COMPUTE SLS-TOTAL-REVENUE
085900                   = SLS-UNIT-PRICE * SLS-QUANTITY
086000         END-IF
086100     END-IF.
086200 161000-END-PARSE-ONE-SALES-LINE.
086300     EXIT.
086400
086500*---------------------------------------------------------------
086600*  TRANSACTION-ID - UP TO 9 DIGITS, NO SIGN, NO DECIMAL POINT.
086700*  03/18/04 PTK - NOW TESTED WITH THE SHOP'S OWN CLASS-TEST
086800*  IDIOM (SLS-DIGIT-CHARACTERS, SPECIAL-NAMES) RATHER THAN THE
086900*  BUILT-IN IS NUMERIC CONDITION (CR-5705).
087000*---------------------------------------------------------------
087100*===============================================================
087200*  UP TO 9 DIGITS, NO SIGN - A TRANSACTION-ID IS NEVER
087300*  NEGATIVE, SO THIS PARAGRAPH HAS NO SIGN-PEEL STEP THE
087400*  WAY 164000/165000 BELOW DO.
087500*===============================================================
087600 162000-BEGIN-VALIDATE-TRANSACTION-ID.
087700*        UP TO 9 DIGITS, NO SIGN - A TRANSACTION-ID IS NEVER
087800*        NEGATIVE, SO THERE IS NO SIGN-PEELING STEP HERE THE WAY
087900*        164000/165000 BELOW HAVE FOR QUANTITY AND UNIT-PRICE.
088000     MOVE SPACES TO WS-TRIM-WORK
088100     MOVE WS-LINE-TOKEN(WS-COL-TRANSACTION-ID) TO WS-TRIM-WORK
088200     PERFORM 890000-BEGIN-TRIM-TEXT-WORK
088300        THRU 890000-END-TRIM-TEXT-WORK
088400     IF WS-TRIM-LEN > ZERO AND WS-TRIM-LEN NOT GREATER THAN 9
088500           AND WS-TRIM-WORK(1:WS-TRIM-LEN)
088600                                 IS SLS-DIGIT-CHARACTERS
088700         MOVE WS-TRIM-WORK(1:WS-TRIM-LEN) TO SLS-TRANSACTION-ID
088800         MOVE 'Y' TO WS-LINE-VALID
088900     ELSE
089000         MOVE 'N' TO WS-LINE-VALID
089100     END-IF.
089200 162000-END-VALIDATE-TRANSACTION-ID.
089300     EXIT.
089400
089500*---------------------------------------------------------------
089600*  DATE - yyyy-MM-dd.  SPLIT ON THE DASH, CHECK EACH PART IS
089700*  NUMERIC AND IN RANGE, THEN THE CALENDAR CHECK BELOW CATCHES
089800*  FEB 29 ON A NON-LEAP YEAR AND THE LIKE.
089900*---------------------------------------------------------------
090000 163000-BEGIN-VALIDATE-SALE-DATE.
090100*        WS-LINE-VALID DEFAULTS TO 'N' HERE AND IS ONLY FLIPPED TO
090200*        'Y' BY 166000 BELOW, ONCE ALL THREE PARTS HAVE PASSED.
090300     MOVE SPACES TO WS-DATE-YR-TOK WS-DATE-MO-TOK WS-DATE-DY-TOK
090400     MOVE ZERO TO WS-DATE-PART-COUNT
090500     MOVE 'N' TO WS-LINE-VALID
090600     UNSTRING WS-LINE-TOKEN(WS-COL-DATE) DELIMITED BY '-'
090700         INTO WS-DATE-YR-TOK WS-DATE-MO-TOK WS-DATE-DY-TOK
090800         TALLYING IN WS-DATE-PART-COUNT
090900
091000*        A DATE WITHOUT EXACTLY TWO DASHES (TWO PARTS, OR FOUR OR
091100*        MORE) FAILS HERE AND NEVER REACHES THE NUMERIC CHECKS.
091200     IF WS-DATE-PART-COUNT EQUAL 3
091300         MOVE SPACES TO WS-TRIM-WORK
091400         MOVE WS-DATE-YR-TOK TO WS-TRIM-WORK
091500         PERFORM 890000-BEGIN-TRIM-TEXT-WORK
091600            THRU 890000-END-TRIM-TEXT-WORK
091700*                YEAR MUST BE EXACTLY 4 DIGITS - A 2-DIGIT OR
091800*                5-DIGIT YEAR TOKEN IS REJECTED, NOT PADDED.
091900         IF WS-TRIM-LEN EQUAL 4 AND WS-TRIM-WORK(1:4) IS NUMERIC
092000             MOVE WS-TRIM-WORK(1:4) TO WS-DATE-YR
092100
092200             MOVE SPACES TO WS-TRIM-WORK
092300             MOVE WS-DATE-MO-TOK TO WS-TRIM-WORK
092400             PERFORM 890000-BEGIN-TRIM-TEXT-WORK
092500                THRU 890000-END-TRIM-TEXT-WORK
092600*                    MONTH TOKEN CAN BE 1 OR 2 DIGITS ("3" AND
092700*                    "03" BOTH PASS) - THE RANGE CHECK FOR 1-12
092800*                    HAPPENS DOWN IN 166000, NOT HERE.
092900             IF WS-TRIM-LEN NOT GREATER THAN 2
093000                   AND WS-TRIM-WORK(1:WS-TRIM-LEN) IS NUMERIC
093100                 MOVE WS-TRIM-WORK(1:WS-TRIM-LEN) TO WS-DATE-MO
093200
093300                 MOVE SPACES TO WS-TRIM-WORK
093400                 MOVE WS-DATE-DY-TOK TO WS-TRIM-WORK
093500                 PERFORM 890000-BEGIN-TRIM-TEXT-WORK
093600                    THRU 890000-END-TRIM-TEXT-WORK
093700*                        SAME 1-OR-2-DIGIT RULE FOR THE DAY TOKEN;
093800*                        166000 BELOW IS WHERE FEB 29 ON A
093900*                        NON-LEAP YEAR ACTUALLY GETS CAUGHT.
094000                 IF WS-TRIM-LEN NOT GREATER THAN 2
094100                       AND WS-TRIM-WORK(1:WS-TRIM-LEN) IS NUMERIC
094200                     MOVE WS-TRIM-WORK(1:WS-TRIM-LEN)
094300                                               TO WS-DATE-DY
094400                     PERFORM 166000-BEGIN-CHECK-DATE-RANGES
094500                        THRU 166000-END-CHECK-DATE-RANGES
094600                 END-IF
094700             END-IF
094800         END-IF
094900     END-IF.
095000 163000-END-VALIDATE-SALE-DATE.
095100     EXIT.
095200
095300*---------------------------------------------------------------
095400*  QUANTITY - SIGNED INTEGER, REFUND LINES COME THROUGH
095500*  NEGATIVE (07/09/96 PTK).
095600*---------------------------------------------------------------
095700 164000-BEGIN-VALIDATE-QUANTITY.
095800*        QUANTITY MUST BE A WHOLE UNIT COUNT - ANY NON-NUMERIC
095900*        CHARACTER OR A ZERO/NEGATIVE COUNT REJECTS THE LINE.
096000*        SIGN IS PULLED OFF FIRST, INTO WS-SIGN-WORK, SO THE
096100*        MAGNITUDE CHECK BELOW NEVER HAS TO TREAT '-' AS A DIGIT.
096200     MOVE SPACES TO WS-MAG-WORK
096300     MOVE SPACE TO WS-SIGN-WORK
096400     MOVE SPACES TO WS-TRIM-WORK
096500     MOVE WS-LINE-TOKEN(WS-COL-QUANTITY) TO WS-TRIM-WORK
096600     PERFORM 890000-BEGIN-TRIM-TEXT-WORK
096700        THRU 890000-END-TRIM-TEXT-WORK
096800     MOVE 'N' TO WS-LINE-VALID
096900     IF WS-TRIM-LEN > ZERO
097000         IF WS-TRIM-WORK(1:1) EQUAL '-'
097100             MOVE '-' TO WS-SIGN-WORK
097200             IF WS-TRIM-LEN > 1
097300                 MOVE WS-TRIM-WORK(2:WS-TRIM-LEN - 1)
097400                                               TO WS-MAG-WORK
097500             END-IF
097600         ELSE
097700             MOVE '+' TO WS-SIGN-WORK
097800             MOVE WS-TRIM-WORK(1:WS-TRIM-LEN) TO WS-MAG-WORK
097900         END-IF
098000         MOVE ZERO TO WS-MAG-LEN
098100         INSPECT WS-MAG-WORK TALLYING WS-MAG-LEN
098200                 FOR CHARACTERS BEFORE INITIAL SPACE
098300*                MAX 7 DIGITS OF MAGNITUDE - SLS-QUANTITY IS A
098400*                SIGNED S9(07) FIELD, SO AN 8-DIGIT QUANTITY
098500*                WOULD OVERFLOW IT AND IS REJECTED HERE INSTEAD.
098600         IF WS-MAG-LEN > ZERO AND WS-MAG-LEN NOT GREATER THAN 7
098700               AND WS-MAG-WORK(1:WS-MAG-LEN) IS NUMERIC
098800             MOVE WS-MAG-WORK(1:WS-MAG-LEN) TO WS-QTY-MAGNITUDE
098900             IF WS-SIGN-WORK EQUAL '-'
099000                 COMPUTE SLS-QUANTITY = ZERO - WS-QTY-MAGNITUDE
099100             ELSE
099200                 MOVE WS-QTY-MAGNITUDE TO SLS-QUANTITY
099300             END-IF
099400             MOVE 'Y' TO WS-LINE-VALID
099500         END-IF
099600     END-IF.
099700 164000-END-VALIDATE-QUANTITY.
099800     EXIT.
099900
100000*---------------------------------------------------------------
100100*  UNIT-PRICE - SIGNED DECIMAL, UP TO 2 PLACES.  CREDIT MEMO
100200*  LINES COME THROUGH NEGATIVE (01/22/98 JMH).
100300*---------------------------------------------------------------
100400 165000-BEGIN-VALIDATE-UNIT-PRICE.
100500*        SAME SIGN-PEEL / DIGIT-COUNT SHAPE AS 164000 ABOVE, BUT
100600*        ALSO SPLITS ON THE DECIMAL POINT AND HANDS BOTH HALVES TO
100700*        165500 BELOW FOR THE DIGIT-CLASS TEST.
100800*        PEEL OFF A LEADING + OR - INTO WS-SIGN-WORK, THE SAME
100900*        SHARED SCRATCH FIELD 164000 USES FOR QUANTITY - A
101000*        CREDIT-MEMO LINE CAN PRICE A UNIT NEGATIVE.
101100     MOVE SPACES TO WS-MAG-WORK
101200     MOVE SPACE TO WS-SIGN-WORK
101300     MOVE SPACES TO WS-TRIM-WORK
101400     MOVE WS-LINE-TOKEN(WS-COL-UNIT-PRICE) TO WS-TRIM-WORK
101500     PERFORM 890000-BEGIN-TRIM-TEXT-WORK
101600        THRU 890000-END-TRIM-TEXT-WORK
101700     MOVE 'N' TO WS-LINE-VALID
101800     IF WS-TRIM-LEN > ZERO
101900         IF WS-TRIM-WORK(1:1) EQUAL '-'
102000             MOVE '-' TO WS-SIGN-WORK
102100             IF WS-TRIM-LEN > 1
102200                 MOVE WS-TRIM-WORK(2:WS-TRIM-LEN - 1)
102300                                               TO WS-MAG-WORK
102400             END-IF
102500         ELSE
102600             MOVE '+' TO WS-SIGN-WORK
102700             MOVE WS-TRIM-WORK(1:WS-TRIM-LEN) TO WS-MAG-WORK
102800         END-IF
102900         MOVE ZERO TO WS-MAG-LEN
103000         INSPECT WS-MAG-WORK TALLYING WS-MAG-LEN
103100                 FOR CHARACTERS BEFORE INITIAL SPACE
103200         IF WS-MAG-LEN > ZERO
103300*            SPLIT THE UNSIGNED MAGNITUDE ON ITS DECIMAL POINT -
103400*            WS-DEC-COUNT TELLS 165500 BELOW WHETHER A DECIMAL
103500*            POINT WAS EVEN PRESENT.
103600             MOVE SPACES TO WS-INT-PART WS-DEC-PART
103700             MOVE ZERO TO WS-DEC-COUNT
103800             UNSTRING WS-MAG-WORK(1:WS-MAG-LEN) DELIMITED BY '.'
103900                 INTO WS-INT-PART WS-DEC-PART
104000                 TALLYING IN WS-DEC-COUNT
104100             PERFORM 165500-BEGIN-CHECK-PRICE-PARTS
104200                THRU 165500-END-CHECK-PRICE-PARTS
104300         END-IF
104400     END-IF.
104500 165000-END-VALIDATE-UNIT-PRICE.
104600     EXIT.
104700
104800*===============================================================
104900*  SPLIT THE UNIT-PRICE STRING ON ITS DECIMAL POINT AND CHECK THE
105000*  WHOLE-DOLLARS PART AND THE CENTS PART ARE EACH ALL DIGITS -
105100*  CALLED
105200*  BY 165000 ABOVE SO A PRICE LIKE 12.9X IS CAUGHT HERE.
105300*===============================================================
105400 165500-BEGIN-CHECK-PRICE-PARTS.
105500*        WS-INT-PART/WS-DEC-PART WERE SPLIT BY 165000 ON THE
105600*        DECIMAL POINT - THIS PARAGRAPH'S JOB IS TO PROVE BOTH
105700*        HALVES ARE ALL-DIGIT BEFORE THEY ARE TRUSTED AS A PRICE.
105800*        WHOLE-DOLLARS PART MUST BE 1 TO 9 DIGITS, ALL NUMERIC -
105900*        SAME OVERFLOW GUARD 164000 USES FOR QUANTITY.
106000     MOVE ZERO TO WS-TRIM-LEN
106100     INSPECT WS-INT-PART TALLYING WS-TRIM-LEN
106200             FOR CHARACTERS BEFORE INITIAL SPACE
106300     IF WS-TRIM-LEN > ZERO AND WS-TRIM-LEN NOT GREATER THAN 9
106400           AND WS-INT-PART(1:WS-TRIM-LEN) IS NUMERIC
106500         MOVE WS-INT-PART(1:WS-TRIM-LEN) TO WS-PRICE-WHOLE
106600         MOVE ZERO TO WS-PRICE-FRACTION
106700         MOVE 'Y' TO WS-LINE-VALID
106800*            CENTS MAY BE ONE DIGIT (9.5) OR TWO (9.50) - A ONE-
106900*            DIGIT CENTS VALUE IS SCALED UP BY 10 SO 9.5 AND 9.50
107000*            BOTH COME OUT AS 50 CENTS.
107100         IF WS-DEC-COUNT EQUAL 2
107200             MOVE ZERO TO WS-MAG-LEN
107300             INSPECT WS-DEC-PART TALLYING WS-MAG-LEN
107400                     FOR CHARACTERS BEFORE INITIAL SPACE
107500             IF WS-MAG-LEN EQUAL 1
107600                   AND WS-DEC-PART(1:1) IS NUMERIC
107700                 MOVE WS-DEC-PART(1:1) TO WS-PRICE-FRACTION
107800                 MULTIPLY WS-PRICE-FRACTION BY 10
107900                         GIVING WS-PRICE-FRACTION
108000             ELSE
108100                 IF WS-MAG-LEN EQUAL 2
108200                       AND WS-DEC-PART(1:2) IS NUMERIC
108300                     MOVE WS-DEC-PART(1:2) TO WS-PRICE-FRACTION
108400                 ELSE
108500                     MOVE 'N' TO WS-LINE-VALID
108600                 END-IF
108700             END-IF
108800         END-IF
108900*        ONLY NOW, WITH BOTH HALVES PROVEN NUMERIC, IS THE SIGN
109000*        FROM 165000 REAPPLIED AND SLS-UNIT-PRICE SET.
109100         IF SW-LINE-VALID
109200             COMPUTE WS-PRICE-MAGNITUDE ROUNDED
109300                   = WS-PRICE-WHOLE + (WS-PRICE-FRACTION / 100)
109400             IF WS-SIGN-WORK EQUAL '-'
109500                 COMPUTE SLS-UNIT-PRICE
109600                       = ZERO - WS-PRICE-MAGNITUDE
109700             ELSE
109800                 MOVE WS-PRICE-MAGNITUDE TO SLS-UNIT-PRICE
109900             END-IF
110000         END-IF
110100     ELSE
110200         MOVE 'N' TO WS-LINE-VALID
110300     END-IF.
110400 165500-END-CHECK-PRICE-PARTS.
110500     EXIT.
110600
110700*---------------------------------------------------------------
110800*  CALENDAR RANGE CHECK - MONTH 1-12, DAY 1-28/29/30/31.
110900*---------------------------------------------------------------
111000 166000-BEGIN-CHECK-DATE-RANGES.
111100*        163000 ALREADY PROVED EACH PART IS NUMERIC - THIS
111200*        PARAGRAPH'S ONLY JOB IS TO PROVE THE VALUES ARE IN RANGE
111300*        FOR THE CALENDAR, INCLUDING THE FEB-29/LEAP-YEAR CASE.
111400     MOVE 'N' TO WS-LINE-VALID
111500     IF WS-DATE-MO >= 1 AND WS-DATE-MO <= 12
111600         PERFORM 167000-BEGIN-DETERMINE-LEAP-YEAR
111700            THRU 167000-END-DETERMINE-LEAP-YEAR
111800         SET IDX-MONTH-MAXDAYS TO WS-DATE-MO
111900         MOVE WS-MONTH-MAX-DAYS(IDX-MONTH-MAXDAYS)
112000                                     TO WS-DAYS-IN-MONTH
112100*                FEBRUARY IS THE ONLY ENTRY THE TABLE GETS WRONG
112200*                IN A LEAP YEAR - EVERY OTHER MONTH'S MAX-DAYS
112300*                VALUE NEVER CHANGES YEAR TO YEAR.
112400         IF WS-DATE-MO EQUAL 2 AND SW-IS-LEAP-YEAR
112500             MOVE 29 TO WS-DAYS-IN-MONTH
112600         END-IF
112700         IF WS-DATE-DY >= 1 AND WS-DATE-DY <= WS-DAYS-IN-MONTH
112800             MOVE WS-DATE-YR TO SLS-SALE-DATE-CCYY
112900             MOVE WS-DATE-MO TO SLS-SALE-DATE-MM
113000             MOVE WS-DATE-DY TO SLS-SALE-DATE-DD
113100             MOVE 'Y' TO WS-LINE-VALID
113200         END-IF
113300     END-IF.
113400 166000-END-CHECK-DATE-RANGES.
113500     EXIT.
113600
113700*---------------------------------------------------------------
113800*  LEAP-YEAR TEST - DIVISIBLE BY 4, NOT BY 100 UNLESS ALSO BY
113900*  400 (SAME RESIDUE TEST THE OLD CALENDAR ROUTINE USED).
114000*---------------------------------------------------------------
114100 167000-BEGIN-DETERMINE-LEAP-YEAR.
114200*        SAME DIVISIBLE-BY-4-NOT-100-UNLESS-400 TEST SlsDtGen
114300*        USES FOR ITS OWN CALENDAR WALK.
114400*        4/100/400 DIVISIBILITY TEST, SAME RULE SlsDtGen USES FOR
114500*        ITS OWN CALENDAR WORK - KEPT HERE TOO SO THIS PROGRAM
114600*        NEVER NEEDS SlsDtGen AT RUN TIME JUST TO VALIDATE A DATE.
114700     MOVE 'N' TO WS-IS-LEAP-YEAR
114800     DIVIDE WS-DATE-YR BY 4 GIVING WS-LEAP-QUOTIENT
114900            REMAINDER WS-LEAP-RESIDUE-04
115000     IF WS-LEAP-RESIDUE-04 EQUAL ZERO
115100         DIVIDE WS-DATE-YR BY 100 GIVING WS-LEAP-QUOTIENT
115200                REMAINDER WS-LEAP-RESIDUE-100
115300         IF WS-LEAP-RESIDUE-100 NOT EQUAL ZERO
115400             MOVE 'Y' TO WS-IS-LEAP-YEAR
115500         ELSE
115600             DIVIDE WS-DATE-YR BY 400 GIVING WS-LEAP-QUOTIENT
115700                    REMAINDER WS-LEAP-RESIDUE-400
115800             IF WS-LEAP-RESIDUE-400 EQUAL ZERO
115900                 MOVE 'Y' TO WS-IS-LEAP-YEAR
116000             END-IF
116100         END-IF
116200     END-IF.
116300 167000-END-DETERMINE-LEAP-YEAR.
116400     EXIT.
116500
116600*---------------------------------------------------------------
116700*  TRIM A WORK FIELD IN PLACE - STRIPS LEADING SPACES, THEN
116800*  REPORTS THE LENGTH OF WHAT IS LEFT UP TO THE LAST NON-SPACE
116900*  CHARACTER IN THE FIELD (NOT THE FIRST EMBEDDED SPACE - A
117000*  MULTI-WORD PRODUCT NAME HAS TO SURVIVE THIS TRIM WHOLE).
117100*     03/18/04 PTK WAS STOPPING AT THE FIRST BLANK, SO "LAPTOP
117200*                  PRO 15" CAME BACK "LAPTOP" - SCAN NOW RUNS
117300*                  IN FROM THE RIGHT END OF THE FIELD INSTEAD
117400*                  (CR-5704).
117500*  SHARED BY EVERY VALIDATION AND PRINT PARAGRAPH.
117600*---------------------------------------------------------------
117700 890000-BEGIN-TRIM-TEXT-WORK.
117800*        SAME SHARED TRIM TECHNIQUE SlsDtGen USES - LEADING
117900*        SPACES SHIFTED OUT, THEN A BACKWARD SCAN FOR THE LAST
118000*        NON-SPACE CHARACTER (SEE CR-5704 IN THE CHANGE LOG).
118100*        SHARED BY EVERY VALIDATION AND PRINT PARAGRAPH IN THIS
118200*        PROGRAM - ONE TRIM ROUTINE, ONE PLACE TO FIX IT.
118300     MOVE ZERO TO WS-TRIM-LEAD
118400     INSPECT WS-TRIM-WORK TALLYING WS-TRIM-LEAD
118500             FOR LEADING SPACE
118600     IF WS-TRIM-LEAD NOT EQUAL ZERO
118700         MOVE SPACES TO WS-TRIM-WORK2
118800         MOVE WS-TRIM-WORK(WS-TRIM-LEAD + 1:) TO WS-TRIM-WORK2
118900         MOVE WS-TRIM-WORK2 TO WS-TRIM-WORK
119000     END-IF
119100     MOVE 40 TO WS-TRIM-SCAN-IDX
119200     PERFORM 891000-BEGIN-BACK-UP-OVER-TRAILING-SPACE
119300        THRU 891000-END-BACK-UP-OVER-TRAILING-SPACE
119400        UNTIL WS-TRIM-SCAN-IDX EQUAL ZERO
119500           OR WS-TRIM-WORK(WS-TRIM-SCAN-IDX:1) NOT EQUAL SPACE
119600     MOVE WS-TRIM-SCAN-IDX TO WS-TRIM-LEN
119700     IF WS-TRIM-LEN EQUAL ZERO
119800         MOVE 1 TO WS-TRIM-LEN
119900     END-IF.
120000 890000-END-TRIM-TEXT-WORK.
120100     EXIT.
120200
120300*===============================================================
120400*  WALKS WS-TRIM-WORK BACKWARD FROM WS-TRIM-LEN UNTIL IT HITS A
120500*  NON-SPACE CHARACTER - THE WORKHORSE SUBROUTINE OF THE TRIM
120600*  PARAGRAPH ABOVE (890000).
120700*  STEPS WS-TRIM-LEN BACK ONE POSITION AT A TIME WHILE
120800*  THE CHARACTER THERE IS A SPACE - CALLED BY 890000'S
120900*  PERFORM UNTIL, NEVER ON ITS OWN.
121000*===============================================================
121100 891000-BEGIN-BACK-UP-OVER-TRAILING-SPACE.
121200*        SINGLE-STATEMENT HELPER - SEE TRIM-TEXT-WORK ABOVE.
121300     SUBTRACT 1 FROM WS-TRIM-SCAN-IDX.
121400 891000-END-BACK-UP-OVER-TRAILING-SPACE.
121500     EXIT.
121600
121700*---------------------------------------------------------------
121800*  PROJECT THE VALIDATED TRANSACTION DOWN INTO THE WORK TABLE.
121900*---------------------------------------------------------------
122000 169000-BEGIN-APPEND-SALES-ENTRY.
122100*        ONE VALIDATED LINE BECOMES ONE ENTRY IN WS-SALES-TABLE -
122200*        CALLED ONLY AFTER EVERY VALIDATE-* PARAGRAPH HAS PASSED.
122300*        ADDS ONE FULLY-VALIDATED ROW TO THE IN-MEMORY SALES
122400*        TABLE - NOTHING IS EVER REMOVED FROM THIS TABLE.
122500     ADD 1 TO WS-SALES-COUNT
122600     SET IDX-SALES TO WS-SALES-COUNT
122700     MOVE ZERO TO WS-YR-MO-BUILD
122800     MOVE SLS-SALE-DATE-CCYY TO WS-YR-MO-BUILD(1:4)
122900     MOVE SLS-SALE-DATE-MM   TO WS-YR-MO-BUILD(5:2)
123000     MOVE SLS-CATEGORY          TO SLE-CATEGORY(IDX-SALES)
123100     MOVE SLS-REGION            TO SLE-REGION(IDX-SALES)
123200     MOVE SLS-PRODUCT-NAME      TO SLE-PRODUCT-NAME(IDX-SALES)
123300     MOVE WS-YR-MO-BUILD        TO SLE-YEAR-MONTH(IDX-SALES)
123400     MOVE SLS-QUANTITY          TO SLE-QUANTITY(IDX-SALES)
123500     MOVE SLS-TOTAL-REVENUE     TO SLE-TOTAL-REVENUE(IDX-SALES).
123600 169000-END-APPEND-SALES-ENTRY.
123700     EXIT.
123800
123900*===============================================================
124000*  SECTION 1 - TOTAL SALES BY CATEGORY.
124100*===============================================================
124200 210000-BEGIN-CATEGORY-SECTION.
124300*        DRIVES THE SORT, THEN PRINTS THE RETURNED ROWS ONE
124400*        CATEGORY AT A TIME VIA 219100 BELOW.
124500*        DRIVES SECTION 1 OF THE REPORT - ONE PASS OF THE SALES
124600*        TABLE TO BUILD THE CATEGORY TOTALS, A SORT, THEN A PRINT.
124700     PERFORM 212000-BEGIN-FIND-OR-INSERT-CATEGORY
124800        THRU 212000-END-FIND-OR-INSERT-CATEGORY
124900        VARYING IDX-SALES FROM 1 BY 1
125000          UNTIL IDX-SALES > WS-SALES-COUNT
125100
125200     PERFORM 215000-BEGIN-SORT-CATEGORY-DESC
125300        THRU 215000-END-SORT-CATEGORY-DESC
125400
125500     PERFORM 219000-BEGIN-PRINT-CATEGORY-SECTION
125600        THRU 219000-END-PRINT-CATEGORY-SECTION.
125700 210000-END-CATEGORY-SECTION.
125800     EXIT.
125900
126000*===============================================================
126100*  LINEAR SCAN OF THE CATEGORY TABLE FOR A MATCHING SLE-CATEGORY;
126200*  IF
126300*  NO ROW MATCHES, A NEW ONE IS APPENDED. THE TABLE ONLY EVER
126400*  GROWS
126500*  - NOTHING IS EVER REMOVED FROM IT ONCE ADDED (07/09/96 PTK).
126600*===============================================================
126700 212000-BEGIN-FIND-OR-INSERT-CATEGORY.
126800*        LINEAR SEARCH OF THE WORKING TABLE BY NAME - THIS FILE
126900*        ONLY HOLDS A HANDFUL OF CATEGORIES, SO A TABLE SEARCH
127000*        BEATS SORTING THE RAW TRANSACTIONS BY CATEGORY FIRST.
127100*        LINEAR SCAN OF THE CATEGORY TABLE FOR A MATCHING
127200*        SLE-CATEGORY; IF NO ROW MATCHES, A NEW ONE IS APPENDED.
127300     MOVE 'N' TO WS-CAT-FOUND
127400     PERFORM 213000-BEGIN-SEARCH-CATEGORY
127500        THRU 213000-END-SEARCH-CATEGORY
127600        VARYING IDX-CATEGORY FROM 1 BY 1
127700          UNTIL IDX-CATEGORY > WS-CATEGORY-COUNT OR SW-CAT-FOUND
127800     IF NOT SW-CAT-FOUND
127900         ADD 1 TO WS-CATEGORY-COUNT
128000         SET IDX-CATEGORY TO WS-CATEGORY-COUNT
128100         MOVE SLE-CATEGORY(IDX-SALES)
128200                          TO CAT-CATEGORY(IDX-CATEGORY)
128300         MOVE SLE-TOTAL-REVENUE(IDX-SALES)
128400                          TO CAT-TOTAL-REVENUE(IDX-CATEGORY)
128500     END-IF.
128600 212000-END-FIND-OR-INSERT-CATEGORY.
128700     EXIT.
128800
128900*===============================================================
129000*  ONE-ROW COMPARE DRIVEN BY THE PERFORM/VARYING IN 212000 ABOVE.
129100*  ON A HIT, THIS SALES REVENUE IS FOLDED INTO THE EXISTING ROW
129200*  AND WS-CAT-FOUND IS SET SO THE SEARCH LOOP STOPS.
129300*  CALLED BY 212000'S PERFORM VARYING - SLE-CATEGORY IS
129400*  THE ONLY KEY THIS SECTION GROUPS ON.
129500*===============================================================
129600 213000-BEGIN-SEARCH-CATEGORY.
129700*        ONE-ROW COMPARE, CALLED BY 212000'S PERFORM VARYING -
129800*        SLE-CATEGORY IS THE ONLY KEY THIS SECTION GROUPS ON.
129900     IF CAT-CATEGORY(IDX-CATEGORY) EQUAL SLE-CATEGORY(IDX-SALES)
130000         ADD SLE-TOTAL-REVENUE(IDX-SALES)
130100                      TO CAT-TOTAL-REVENUE(IDX-CATEGORY)
130200         MOVE 'Y' TO WS-CAT-FOUND
130300     END-IF.
130400 213000-END-SEARCH-CATEGORY.
130500     EXIT.
130600
130700*===============================================================
130800*  TWO-PHASE GNUCOBOL SORT - INPUT PROCEDURE SPOOLS EVERY CATEGORY
130900*  ROW OUT TO SORT-WORK-REC, THE SORT VERB ORDERS THEM DESCENDING
131000*  ON
131100*  SRT-SORT-KEY (REVENUE), AND THE OUTPUT PROCEDURE RELOADS THE
131200*  TABLE IN THAT ORDER SO THE REPORT PRINTS HIGHEST-REVENUE FIRST.
131300*  SEE 215100/215200 BELOW FOR THE RELEASE/RETURN STEPS
131400*  THAT ACTUALLY MOVE THE FIELDS.
131500*===============================================================
131600 215000-BEGIN-SORT-CATEGORY-DESC.
131700*        TWO-PHASE GNUCOBOL SORT - SEE THE RELEASE/RETURN
131800*        PARAGRAPHS BELOW FOR THE ACTUAL FIELD MOVES.
131900     SORT SORT-FILE
132000         ON DESCENDING KEY SRT-SORT-KEY
132100         INPUT PROCEDURE IS 215100-BEGIN-RELEASE-CATEGORIES
132200                          THRU 215100-END-RELEASE-CATEGORIES
132300         OUTPUT PROCEDURE IS 215200-BEGIN-RETURN-CATEGORIES
132400                          THRU 215200-END-RETURN-CATEGORIES.
132500 215000-END-SORT-CATEGORY-DESC.
132600     EXIT.
132700
132800*===============================================================
132900*  DRIVER - RELEASES EVERY CATEGORY ROW TO THE SORT WORK FILE.
133000*  ONE RELEASE PER ROW VIA 215110 BELOW.
133100*===============================================================
133200 215100-BEGIN-RELEASE-CATEGORIES.
133300*        INPUT PROCEDURE HALF OF THE TWO-PHASE SORT IN 215000 -
133400*        FEEDS EVERY CATEGORY ROW INTO SORT-FILE ONE AT A TIME.
133500     PERFORM 215110-BEGIN-RELEASE-ONE-CATEGORY
133600        THRU 215110-END-RELEASE-ONE-CATEGORY
133700        VARYING IDX-CATEGORY FROM 1 BY 1
133800          UNTIL IDX-CATEGORY > WS-CATEGORY-COUNT.
133900 215100-END-RELEASE-CATEGORIES.
134000     EXIT.
134100
134200*===============================================================
134300*  MOVES ONE CATEGORY ROW INTO THE SORT WORK RECORD AND RELEASES
134400*  IT.
134500*  RELEASES ONE CATEGORY ROW TO SORT-FILE - CALLED ONCE
134600*  PER TABLE ENTRY BY 215100'S PERFORM VARYING.
134700*===============================================================
134800 215110-BEGIN-RELEASE-ONE-CATEGORY.
134900*  SRT-SORT-KEY/SRT-LABEL ARE THE ONLY TWO FIELDS THE SORT CARES
135000*  ABOUT.
135100     MOVE SPACES TO SORT-WORK-REC
135200     MOVE CAT-TOTAL-REVENUE(IDX-CATEGORY) TO SRT-SORT-KEY
135300     MOVE CAT-CATEGORY(IDX-CATEGORY)      TO SRT-LABEL
135400     RELEASE SORT-WORK-REC.
135500 215110-END-RELEASE-ONE-CATEGORY.
135600     EXIT.
135700
135800*===============================================================
135900*  DRIVER - READS THE SORTED ROWS BACK UNTIL SORT EOF, RELOADING
136000*  THE
136100*  CATEGORY TABLE IN SORTED (DESCENDING REVENUE) ORDER.
136200*  ONE RETURN PER ROW VIA 215210 ABOVE, HIGHEST REVENUE
136300*  FIRST.
136400*===============================================================
136500 215200-BEGIN-RETURN-CATEGORIES.
136600*        OUTPUT PROCEDURE HALF OF THE TWO-PHASE SORT - PULLS ROWS
136700*        BACK OFF SORT-FILE IN DESCENDING REVENUE ORDER.
136800     MOVE ZERO TO WS-SORT-LOAD-IDX
136900     MOVE 'N' TO WS-SORT-EOF
137000     PERFORM 215210-BEGIN-RETURN-ONE-CATEGORY
137100        THRU 215210-END-RETURN-ONE-CATEGORY
137200        UNTIL SW-SORT-EOF.
137300 215200-END-RETURN-CATEGORIES.
137400     EXIT.
137500
137600*===============================================================
137700*  RETURNS ONE SORTED ROW AND WRITES IT BACK INTO THE CATEGORY
137800*  TABLE AT THE NEXT SLOT - THE TABLE ENDS UP REBUILT IN SORT
137900*  ORDER.
138000*  RETURNS ONE CATEGORY ROW FROM SORT-FILE BACK INTO THE
138100*  WORKING TABLE, IN REVENUE-DESCENDING ORDER.
138200*===============================================================
138300 215210-BEGIN-RETURN-ONE-CATEGORY.
138400*        SRT-SORT-KEY HERE IS TOTAL-REVENUE, DESCENDING - SAME
138500*        RETURN/RELOAD PATTERN AS THE OTHER FIVE SECTIONS.
138600*  EACH RETURN HANDS BACK ONE ROW IN DESCENDING-REVENUE ORDER.
138700     RETURN SORT-FILE
138800         AT END
138900             MOVE 'Y' TO WS-SORT-EOF
139000         NOT AT END
139100             ADD 1 TO WS-SORT-LOAD-IDX
139200             SET IDX-CATEGORY TO WS-SORT-LOAD-IDX
139300             MOVE SRT-LABEL TO CAT-CATEGORY(IDX-CATEGORY)
139400             MOVE SRT-SORT-KEY TO CAT-TOTAL-REVENUE(IDX-CATEGORY)
139500     END-RETURN.
139600 215210-END-RETURN-ONE-CATEGORY.
139700     EXIT.
139800
139900*===============================================================
140000*  WRITES THE SECTION-1 HEADING LINE THEN PRINTS ONE DETAIL LINE
140100*  PER
140200*  CATEGORY, IN THE DESCENDING-REVENUE ORDER THE SORT LEFT THEM
140300*  IN.
140400*  HEADINGS FIRST, THEN ONE PERFORM PER SORTED CATEGORY
140500*  ROW DOWN TO 219100 BELOW FOR THE DETAIL LINE.
140600*===============================================================
140700 219000-BEGIN-PRINT-CATEGORY-SECTION.
140800*        HEADINGS FIRST, THEN ONE PERFORM PER SORTED ROW DOWN TO
140900*        219100 BELOW FOR THE DETAIL LINE ITSELF.
141000     MOVE SPACES TO REPORT-LINE
141100     MOVE '1. Total Sales by Category:' TO REPORT-LINE
141200     WRITE REPORT-LINE
141300
141400     PERFORM 219100-BEGIN-PRINT-ONE-CATEGORY
141500        THRU 219100-END-PRINT-ONE-CATEGORY
141600        VARYING IDX-CATEGORY FROM 1 BY 1
141700          UNTIL IDX-CATEGORY > WS-CATEGORY-COUNT.
141800 219000-END-PRINT-CATEGORY-SECTION.
141900     EXIT.
142000
142100*===============================================================
142200*  TRIMS THE CATEGORY NAME AND EDITS THE REVENUE TOTAL, THEN
142300*  STRINGS
142400*  THEM TOGETHER INTO ONE "  - NAME: $AMOUNT" DETAIL LINE.
142500*===============================================================
142600 219100-BEGIN-PRINT-ONE-CATEGORY.
142700*        NAME FIRST - TRIMMED AND PARKED IN WS-RPT-LABEL SO THE
142800*        STRING BELOW KNOWS EXACTLY HOW MANY BYTES TO PULL.
142900     MOVE SPACES TO WS-TRIM-WORK
143000     MOVE CAT-CATEGORY(IDX-CATEGORY) TO WS-TRIM-WORK
143100     PERFORM 890000-BEGIN-TRIM-TEXT-WORK
143200        THRU 890000-END-TRIM-TEXT-WORK
143300     MOVE SPACES TO WS-RPT-LABEL
143400     MOVE WS-TRIM-WORK(1:WS-TRIM-LEN) TO WS-RPT-LABEL
143500     MOVE WS-TRIM-LEN TO WS-RPT-LABEL-LEN
143600
143700*        REVENUE EDITED TO A DOLLAR PICTURE, THEN RE-TRIMMED SO
143800*        THE $ SIGN LANDS RIGHT NEXT TO THE FIRST SIGNIFICANT
143900*        DIGIT INSTEAD OF AFTER A RUN OF EDIT-FIELD BLANKS.
144000     MOVE CAT-TOTAL-REVENUE(IDX-CATEGORY) TO WS-RPT-AMOUNT-EDIT
144100     MOVE SPACES TO WS-TRIM-WORK
144200     MOVE WS-RPT-AMOUNT-EDIT TO WS-TRIM-WORK
144300     PERFORM 890000-BEGIN-TRIM-TEXT-WORK
144400        THRU 890000-END-TRIM-TEXT-WORK
144500
144600     MOVE SPACES TO WS-DETAIL-LINE
144700     STRING '  - ' DELIMITED BY SIZE
144800            WS-RPT-LABEL(1:WS-RPT-LABEL-LEN) DELIMITED BY SIZE
144900            ': $' DELIMITED BY SIZE
145000            WS-TRIM-WORK(1:WS-TRIM-LEN) DELIMITED BY SIZE
145100            INTO WS-DETAIL-LINE
145200     MOVE SPACES TO REPORT-LINE
145300     MOVE WS-DETAIL-LINE TO REPORT-LINE
145400     WRITE REPORT-LINE.
145500 219100-END-PRINT-ONE-CATEGORY.
145600     EXIT.
145700
145800*===============================================================
145900*  SECTION 2 - AVERAGE SALES BY REGION (ALSO BUILDS THE TOTALS
146000*  AND RECORD COUNTS THE TAX SECTION REUSES LATER).
146100*===============================================================
146200 220000-BEGIN-REGION-AVERAGE-SECTION.
146300*        DRIVES SECTION 2 - SAME FIND-OR-INSERT/SORT/PRINT SHAPE
146400*        AS SECTION 1, BUT KEYED ON SLE-REGION AND AVERAGED,
146500*        NOT SUMMED.
146600     PERFORM 222000-BEGIN-FIND-OR-INSERT-REGION
146700        THRU 222000-END-FIND-OR-INSERT-REGION
146800        VARYING IDX-SALES FROM 1 BY 1
146900          UNTIL IDX-SALES > WS-SALES-COUNT
147000
147100     PERFORM 224000-BEGIN-COMPUTE-REGION-AVG-AND-TAX
147200        THRU 224000-END-COMPUTE-REGION-AVG-AND-TAX
147300
147400     PERFORM 225000-BEGIN-SORT-REGION-AVG-DESC
147500        THRU 225000-END-SORT-REGION-AVG-DESC
147600
147700     PERFORM 229000-BEGIN-PRINT-REGION-AVERAGE-SECTION
147800        THRU 229000-END-PRINT-REGION-AVERAGE-SECTION.
147900 220000-END-REGION-AVERAGE-SECTION.
148000     EXIT.
148100
148200*===============================================================
148300*  SAME FIND-OR-INSERT PATTERN AS 212000 ABOVE, KEYED ON
148400*  SLE-REGION
148500*  INSTEAD OF SLE-CATEGORY - ALSO ACCUMULATES A RECORD COUNT PER
148600*  REGION SINCE SECTION 2 NEEDS AN AVERAGE, NOT JUST A TOTAL.
148700*===============================================================
148800 222000-BEGIN-FIND-OR-INSERT-REGION.
148900*        SAME LINEAR-SEARCH TECHNIQUE AS FIND-OR-INSERT-CATEGORY
149000*        ABOVE - FEW ENOUGH REGIONS THAT A TABLE SEARCH IS FINE.
149100*        SAME FIND-OR-INSERT SHAPE AS 212000 ABOVE, KEYED ON
149200*        SLE-REGION INSTEAD OF SLE-CATEGORY.
149300     MOVE 'N' TO WS-REG-FOUND
149400     PERFORM 223000-BEGIN-SEARCH-REGION
149500        THRU 223000-END-SEARCH-REGION
149600        VARYING IDX-REGION FROM 1 BY 1
149700          UNTIL IDX-REGION > WS-REGION-COUNT OR SW-REG-FOUND
149800     IF NOT SW-REG-FOUND
149900         ADD 1 TO WS-REGION-COUNT
150000         SET IDX-REGION TO WS-REGION-COUNT
150100         MOVE SLE-REGION(IDX-SALES) TO REG-REGION(IDX-REGION)
150200         MOVE SLE-TOTAL-REVENUE(IDX-SALES)
150300                          TO REG-TOTAL-REVENUE(IDX-REGION)
150400         MOVE 1 TO REG-RECORD-COUNT(IDX-REGION)
150500     END-IF.
150600 222000-END-FIND-OR-INSERT-REGION.
150700     EXIT.
150800
150900*===============================================================
151000*  ONE-ROW COMPARE FOR THE REGION TABLE - SAME SHAPE AS 213000.
151100*  ONE-ROW COMPARE FOR THE REGION TABLE, SAME SHAPE AS
151200*  213000 ABOVE FOR CATEGORY.
151300*===============================================================
151400 223000-BEGIN-SEARCH-REGION.
151500*        ONE-ROW COMPARE FOR THE REGION TABLE, SAME SHAPE AS
151600*        213000 ABOVE.
151700     IF REG-REGION(IDX-REGION) EQUAL SLE-REGION(IDX-SALES)
151800         ADD SLE-TOTAL-REVENUE(IDX-SALES)
151900                      TO REG-TOTAL-REVENUE(IDX-REGION)
152000         ADD 1 TO REG-RECORD-COUNT(IDX-REGION)
152100         MOVE 'Y' TO WS-REG-FOUND
152200     END-IF.
152300 223000-END-SEARCH-REGION.
152400     EXIT.
152500
152600*===============================================================
152700*  ONCE ALL SALES ARE FOLDED IN, DRIVES 224100 ACROSS EVERY REGION
152800*  ROW TO TURN THE RUNNING TOTAL/COUNT INTO AN AVERAGE, AND TO
152900*  STASH
153000*  THE REGIONS TOTAL REVENUE WHERE THE TAX SECTION (250000) CAN
153100*  REUSE IT WITHOUT RE-SCANNING THE SALES TABLE.
153200*  ONE PASS OVER THE WHOLE REGION TABLE, TURNING THE
153300*  RUNNING TOTALS EVERY ROW CARRIES INTO AN AVERAGE AND
153400*  A TAX FIGURE VIA 224100 BELOW.
153500*===============================================================
153600 224000-BEGIN-COMPUTE-REGION-AVG-AND-TAX.
153700*        ONE PASS OVER THE WHOLE REGION TABLE TO TURN THE RUNNING
153800*        TOTALS EVERY ROW CARRIES INTO AN AVERAGE AND A TAX FIGURE
153900     PERFORM 224100-BEGIN-COMPUTE-ONE-REGION
154000        THRU 224100-END-COMPUTE-ONE-REGION
154100        VARYING IDX-REGION FROM 1 BY 1
154200          UNTIL IDX-REGION > WS-REGION-COUNT.
154300 224000-END-COMPUTE-REGION-AVG-AND-TAX.
154400     EXIT.
154500
154600*===============================================================
154700*  REG-TOTAL-REVENUE / REG-RECORD-COUNT = REG-AVERAGE-REVENUE FOR
154800*  ONE REGION ROW (PROTECTED AGAINST A ZERO COUNT).
154900*  REG-AVG-REVENUE = REG-TOTAL-REVENUE / REG-RECORD-
155000*  COUNT; REG-ESTIMATED-TAX IS SALES-TAX-RATE TIMES THAT
155100*  TOTAL.
155200*===============================================================
155300 224100-BEGIN-COMPUTE-ONE-REGION.
155400*        REG-AVG-REVENUE = REG-TOTAL-REVENUE / REG-RECORD-COUNT;
155500*        REG-ESTIMATED-TAX IS THE SALES-TAX-RATE TIMES THAT TOTAL.
155600     COMPUTE REG-AVG-REVENUE(IDX-REGION) ROUNDED
155700           = REG-TOTAL-REVENUE(IDX-REGION)
155800                / REG-RECORD-COUNT(IDX-REGION)
155900     COMPUTE REG-ESTIMATED-TAX(IDX-REGION) ROUNDED
156000           = REG-TOTAL-REVENUE(IDX-REGION) * WS-TAX-RATE.
156100 224100-END-COMPUTE-ONE-REGION.
156200     EXIT.
156300
156400*===============================================================
156500*  SAME TWO-PHASE SORT PATTERN AS 215000, DESCENDING ON AVERAGE
156600*  REVENUE THIS TIME SO SECTION 2 PRINTS HIGHEST-AVERAGE FIRST.
156700*  SORTS ON REG-AVG-REVENUE, NOT REG-TOTAL-REVENUE - THE
156800*  SECTION PRINTS AN AVERAGE.
156900*===============================================================
157000 225000-BEGIN-SORT-REGION-AVG-DESC.
157100*        SORTS ON REG-AVG-REVENUE, NOT REG-TOTAL-REVENUE - THE
157200*        SECTION HEADING PROMISES AN AVERAGE, NOT A TOTAL.
157300     SORT SORT-FILE
157400         ON DESCENDING KEY SRT-SORT-KEY
157500         INPUT PROCEDURE IS 225100-BEGIN-RELEASE-REGIONS-AVG
157600                          THRU 225100-END-RELEASE-REGIONS-AVG
157700         OUTPUT PROCEDURE IS 225200-BEGIN-RETURN-REGIONS-AVG
157800                          THRU 225200-END-RETURN-REGIONS-AVG.
157900 225000-END-SORT-REGION-AVG-DESC.
158000     EXIT.
158100
158200*===============================================================
158300*  DRIVER - RELEASES EVERY REGION ROW TO THE SORT WORK FILE.
158400*  ONE RELEASE PER REGION ROW VIA 225110 BELOW.
158500*===============================================================
158600 225100-BEGIN-RELEASE-REGIONS-AVG.
158700*        INPUT PROCEDURE FOR THE AVERAGE-DESCENDING SORT IN 225000
158800     PERFORM 225110-BEGIN-RELEASE-ONE-REGION-AVG
158900        THRU 225110-END-RELEASE-ONE-REGION-AVG
159000        VARYING IDX-REGION FROM 1 BY 1
159100          UNTIL IDX-REGION > WS-REGION-COUNT.
159200 225100-END-RELEASE-REGIONS-AVG.
159300     EXIT.
159400
159500*===============================================================
159600*  MOVES ONE REGION ROW INTO THE SORT WORK RECORD AND RELEASES IT.
159700*  RELEASES ONE REGION ROW TO SORT-FILE - CALLED ONCE PER
159800*  TABLE ENTRY BY 225100'S PERFORM VARYING.
159900*===============================================================
160000 225110-BEGIN-RELEASE-ONE-REGION-AVG.
160100*        ONE RELEASE PER REGION ROW - SORT-FILE CARRIES THE KEY
160200*        AND LABEL ONLY, NOT THE WHOLE WORKING TABLE ENTRY.
160300*        AVERAGE REVENUE BECOMES THE SORT KEY HERE, NOT THE TOTAL.
160400     MOVE SPACES TO SORT-WORK-REC
160500     MOVE REG-AVG-REVENUE(IDX-REGION)     TO SRT-SORT-KEY
160600     MOVE REG-REGION(IDX-REGION)           TO SRT-LABEL
160700     MOVE REG-TOTAL-REVENUE(IDX-REGION)    TO SRT-PAYLOAD-AMT
160800     MOVE REG-RECORD-COUNT(IDX-REGION)     TO SRT-PAYLOAD-QTY
160900     MOVE REG-ESTIMATED-TAX(IDX-REGION)    TO SRT-PAYLOAD-PCT
161000     RELEASE SORT-WORK-REC.
161100 225110-END-RELEASE-ONE-REGION-AVG.
161200     EXIT.
161300
161400*===============================================================
161500*  DRIVER - READS SORTED REGION ROWS BACK UNTIL SORT EOF.
161600*  ONE RETURN PER ROW VIA 225210 ABOVE, HIGHEST AVERAGE
161700*  FIRST.
161800*===============================================================
161900 225200-BEGIN-RETURN-REGIONS-AVG.
162000*        OUTPUT PROCEDURE FOR 225000 - ROWS COME BACK HIGHEST
162100*        AVERAGE FIRST.
162200     MOVE ZERO TO WS-SORT-LOAD-IDX
162300     MOVE 'N' TO WS-SORT-EOF
162400     PERFORM 225210-BEGIN-RETURN-ONE-REGION-AVG
162500        THRU 225210-END-RETURN-ONE-REGION-AVG
162600        UNTIL SW-SORT-EOF.
162700 225200-END-RETURN-REGIONS-AVG.
162800     EXIT.
162900
163000*===============================================================
163100*  RETURNS ONE SORTED ROW AND RELOADS THE REGION TABLE WITH IT.
163200*  RELOADS REG-AVG-REVENUE AND REG-RECORD-COUNT SO THE
163300*  TAX SECTION LATER CAN STILL FIND THE SAME ROW.
163400*===============================================================
163500 225210-BEGIN-RETURN-ONE-REGION-AVG.
163600*        RELOADS BOTH REG-AVG-REVENUE AND REG-RECORD-COUNT SO
163700*        THE TAX SECTION BELOW CAN STILL FIND ITS OWN ROW.
163800*  EACH RETURN HANDS BACK ONE ROW IN DESCENDING-AVERAGE ORDER.
163900     RETURN SORT-FILE
164000         AT END
164100             MOVE 'Y' TO WS-SORT-EOF
164200         NOT AT END
164300             ADD 1 TO WS-SORT-LOAD-IDX
164400             SET IDX-REGION TO WS-SORT-LOAD-IDX
164500             MOVE SRT-LABEL       TO REG-REGION(IDX-REGION)
164600             MOVE SRT-PAYLOAD-AMT TO REG-TOTAL-REVENUE(IDX-REGION)
164700             MOVE SRT-PAYLOAD-QTY TO REG-RECORD-COUNT(IDX-REGION)
164800             MOVE SRT-SORT-KEY    TO REG-AVG-REVENUE(IDX-REGION)
164900             MOVE SRT-PAYLOAD-PCT TO REG-ESTIMATED-TAX(IDX-REGION)
165000     END-RETURN.
165100 225210-END-RETURN-ONE-REGION-AVG.
165200     EXIT.
165300
165400*===============================================================
165500*  WRITES THE SECTION-2 HEADING THEN ONE DETAIL LINE PER REGION IN
165600*  DESCENDING-AVERAGE ORDER.
165700*  HEADINGS, THEN ONE PERFORM PER SORTED REGION ROW DOWN
165800*  TO 229100 BELOW FOR THE DETAIL LINE.
165900*===============================================================
166000 229000-BEGIN-PRINT-REGION-AVERAGE-SECTION.
166100*        HEADINGS, THEN ONE PERFORM PER SORTED ROW DOWN TO 229100
166200*        FOR THE DETAIL LINE.
166300     MOVE SPACES TO REPORT-LINE
166400     MOVE '2. Average Sales by Region:' TO REPORT-LINE
166500     WRITE REPORT-LINE
166600
166700     PERFORM 229100-BEGIN-PRINT-ONE-REGION-AVG
166800        THRU 229100-END-PRINT-ONE-REGION-AVG
166900        VARYING IDX-REGION FROM 1 BY 1
167000          UNTIL IDX-REGION > WS-REGION-COUNT.
167100 229000-END-PRINT-REGION-AVERAGE-SECTION.
167200     EXIT.
167300
167400*===============================================================
167500*  SAME TRIM/EDIT/STRING PATTERN AS 219100, BUILDING A REGION /
167600*  AVERAGE-REVENUE DETAIL LINE.
167700*===============================================================
167800 229100-BEGIN-PRINT-ONE-REGION-AVG.
167900*        REG-AVG-REVENUE WAS ALREADY COMPUTED AND PARKED BACK IN
168000*        224100 - THIS PARAGRAPH ONLY FORMATS AND PRINTS IT.
168100*        TRIM THE REGION NAME FOR DISPLAY.
168200     MOVE SPACES TO WS-TRIM-WORK
168300     MOVE REG-REGION(IDX-REGION) TO WS-TRIM-WORK
168400     PERFORM 890000-BEGIN-TRIM-TEXT-WORK
168500        THRU 890000-END-TRIM-TEXT-WORK
168600     MOVE SPACES TO WS-RPT-LABEL
168700     MOVE WS-TRIM-WORK(1:WS-TRIM-LEN) TO WS-RPT-LABEL
168800     MOVE WS-TRIM-LEN TO WS-RPT-LABEL-LEN
168900
169000*        EDIT THE AVERAGE THROUGH A DOLLAR PICTURE, THEN TRIM
169100*        THE BLANKS THE EDIT FIELD LEAVES IN FRONT OF IT.
169200     MOVE REG-AVG-REVENUE(IDX-REGION) TO WS-RPT-AMOUNT-EDIT
169300     MOVE SPACES TO WS-TRIM-WORK
169400     MOVE WS-RPT-AMOUNT-EDIT TO WS-TRIM-WORK
169500     PERFORM 890000-BEGIN-TRIM-TEXT-WORK
169600        THRU 890000-END-TRIM-TEXT-WORK
169700
169800     MOVE SPACES TO WS-DETAIL-LINE
169900     STRING '  - ' DELIMITED BY SIZE
170000            WS-RPT-LABEL(1:WS-RPT-LABEL-LEN) DELIMITED BY SIZE
170100            ': $' DELIMITED BY SIZE
170200            WS-TRIM-WORK(1:WS-TRIM-LEN) DELIMITED BY SIZE
170300            INTO WS-DETAIL-LINE
170400     MOVE SPACES TO REPORT-LINE
170500     MOVE WS-DETAIL-LINE TO REPORT-LINE
170600     WRITE REPORT-LINE.
170700 229100-END-PRINT-ONE-REGION-AVG.
170800     EXIT.
170900
171000*===============================================================
171100*  SECTION 3 - TOP 5 SELLING PRODUCTS BY QUANTITY.
171200*===============================================================
171300 230000-BEGIN-TOP-PRODUCTS-SECTION.
171400*        DRIVES SECTION 3 - FIND-OR-INSERT KEYED ON SLE-PRODUCT-
171500*        NAME, SORTED BY UNITS SOLD, PRINTED UP TO THE
171600*        WS-TOP-PRODUCT-LIMIT CAP.
171700     PERFORM 232000-BEGIN-FIND-OR-INSERT-PRODUCT
171800        THRU 232000-END-FIND-OR-INSERT-PRODUCT
171900        VARYING IDX-SALES FROM 1 BY 1
172000          UNTIL IDX-SALES > WS-SALES-COUNT
172100
172200     PERFORM 235000-BEGIN-SORT-PRODUCT-QTY-DESC
172300        THRU 235000-END-SORT-PRODUCT-QTY-DESC
172400
172500     PERFORM 239000-BEGIN-PRINT-TOP-PRODUCTS-SECTION
172600        THRU 239000-END-PRINT-TOP-PRODUCTS-SECTION.
172700 230000-END-TOP-PRODUCTS-SECTION.
172800     EXIT.
172900
173000*===============================================================
173100*  SAME FIND-OR-INSERT PATTERN, KEYED ON SLE-PRODUCT-NAME AND
173200*  ACCUMULATING TOTAL QUANTITY SOLD RATHER THAN REVENUE - SECTION
173300*  3
173400*  RANKS PRODUCTS BY UNITS MOVED, NOT DOLLARS.
173500*===============================================================
173600 232000-BEGIN-FIND-OR-INSERT-PRODUCT.
173700*        SAME LINEAR-SEARCH TECHNIQUE, BUT OVER THE PRODUCT TABLE
173800*        - MANY MORE ENTRIES THAN REGION OR CATEGORY, STILL SMALL
173900*        ENOUGH THAT THE SEARCH COST IS NOT WORTH OPTIMIZING.
174000*        SAME FIND-OR-INSERT SHAPE AS 212000, KEYED ON
174100*        SLE-PRODUCT-NAME; ACCUMULATES QUANTITY, NOT REVENUE.
174200     MOVE 'N' TO WS-PRD-FOUND
174300     PERFORM 233000-BEGIN-SEARCH-PRODUCT
174400        THRU 233000-END-SEARCH-PRODUCT
174500        VARYING IDX-PRODUCT FROM 1 BY 1
174600          UNTIL IDX-PRODUCT > WS-PRODUCT-COUNT OR SW-PRD-FOUND
174700     IF NOT SW-PRD-FOUND
174800         ADD 1 TO WS-PRODUCT-COUNT
174900         SET IDX-PRODUCT TO WS-PRODUCT-COUNT
175000         MOVE SLE-PRODUCT-NAME(IDX-SALES)
175100                          TO PRD-PRODUCT-NAME(IDX-PRODUCT)
175200         MOVE SLE-QUANTITY(IDX-SALES)
175300                          TO PRD-TOTAL-QUANTITY(IDX-PRODUCT)
175400     END-IF.
175500 232000-END-FIND-OR-INSERT-PRODUCT.
175600     EXIT.
175700
175800*===============================================================
175900*  ONE-ROW COMPARE FOR THE PRODUCT TABLE - SAME SHAPE AS 213000.
176000*  ONE-ROW COMPARE FOR THE PRODUCT TABLE, KEYED ON
176100*  SLE-PRODUCT-NAME.
176200*===============================================================
176300 233000-BEGIN-SEARCH-PRODUCT.
176400*        ONE-ROW COMPARE FOR THE PRODUCT TABLE - SAME SHAPE AS
176500*        213000, BUT FOLDS QUANTITY IN INSTEAD OF REVENUE.
176600     IF PRD-PRODUCT-NAME(IDX-PRODUCT)
176700                       EQUAL SLE-PRODUCT-NAME(IDX-SALES)
176800         ADD SLE-QUANTITY(IDX-SALES)
176900                      TO PRD-TOTAL-QUANTITY(IDX-PRODUCT)
177000         MOVE 'Y' TO WS-PRD-FOUND
177100     END-IF.
177200 233000-END-SEARCH-PRODUCT.
177300     EXIT.
177400
177500*===============================================================
177600*  SAME TWO-PHASE SORT PATTERN, DESCENDING ON TOTAL QUANTITY SOLD.
177700*===============================================================
177800 235000-BEGIN-SORT-PRODUCT-QTY-DESC.
177900*        SORTS ON UNITS SOLD, NOT DOLLARS - THIS IS THE ONLY
178000*        SORT IN THE PROGRAM KEYED OFF A QUANTITY FIELD.
178100     SORT SORT-FILE
178200         ON DESCENDING KEY SRT-SORT-KEY
178300         INPUT PROCEDURE IS 235100-BEGIN-RELEASE-PRODUCTS
178400                          THRU 235100-END-RELEASE-PRODUCTS
178500         OUTPUT PROCEDURE IS 235200-BEGIN-RETURN-PRODUCTS
178600                          THRU 235200-END-RETURN-PRODUCTS.
178700 235000-END-SORT-PRODUCT-QTY-DESC.
178800     EXIT.
178900
179000*===============================================================
179100*  DRIVER - RELEASES EVERY PRODUCT ROW TO THE SORT WORK FILE.
179200*  ONE RELEASE PER PRODUCT ROW VIA 235110 BELOW.
179300*===============================================================
179400 235100-BEGIN-RELEASE-PRODUCTS.
179500*        INPUT PROCEDURE FOR THE QUANTITY-DESCENDING SORT IN
179600*        235000.
179700     PERFORM 235110-BEGIN-RELEASE-ONE-PRODUCT
179800        THRU 235110-END-RELEASE-ONE-PRODUCT
179900        VARYING IDX-PRODUCT FROM 1 BY 1
180000          UNTIL IDX-PRODUCT > WS-PRODUCT-COUNT.
180100 235100-END-RELEASE-PRODUCTS.
180200     EXIT.
180300
180400*===============================================================
180500*  MOVES ONE PRODUCT ROW INTO THE SORT WORK RECORD AND RELEASES
180600*  IT.
180700*===============================================================
180800 235110-BEGIN-RELEASE-ONE-PRODUCT.
180900*        TOTAL UNITS SOLD IS THE SORT KEY FOR THIS FAMILY.
181000     MOVE SPACES TO SORT-WORK-REC
181100     MOVE PRD-TOTAL-QUANTITY(IDX-PRODUCT) TO SRT-SORT-KEY
181200     MOVE PRD-PRODUCT-NAME(IDX-PRODUCT)    TO SRT-LABEL
181300     RELEASE SORT-WORK-REC.
181400 235110-END-RELEASE-ONE-PRODUCT.
181500     EXIT.
181600
181700*===============================================================
181800*  DRIVER - READS SORTED PRODUCT ROWS BACK UNTIL SORT EOF.
181900*  ONE RETURN PER SORTED ROW VIA 235210 BELOW, HIGHEST
182000*  UNIT COUNT FIRST.
182100*===============================================================
182200 235200-BEGIN-RETURN-PRODUCTS.
182300*        OUTPUT PROCEDURE WRAPPER - LOOPS 235210 BELOW UNTIL THE
182400*        SORT HAS RETURNED EVERY ROW.
182500*        OUTPUT PROCEDURE FOR 235000 - HIGHEST UNIT COUNT FIRST.
182600     MOVE ZERO TO WS-SORT-LOAD-IDX
182700     MOVE 'N' TO WS-SORT-EOF
182800     PERFORM 235210-BEGIN-RETURN-ONE-PRODUCT
182900        THRU 235210-END-RETURN-ONE-PRODUCT
183000        UNTIL SW-SORT-EOF.
183100 235200-END-RETURN-PRODUCTS.
183200     EXIT.
183300
183400*===============================================================
183500*  RETURNS ONE SORTED ROW AND RELOADS THE PRODUCT TABLE WITH IT.
183600*  RETURNS ONE PRODUCT ROW FROM SORT-FILE BACK INTO THE
183700*  WORKING TABLE, IN QUANTITY-DESCENDING ORDER.
183800*===============================================================
183900 235210-BEGIN-RETURN-ONE-PRODUCT.
184000*        SRT-SORT-KEY HERE IS TOTAL-QUANTITY, DESCENDING - THE
184100*        BIGGEST SELLER BY UNIT COUNT COMES BACK FIRST.
184200*  EACH RETURN HANDS BACK ONE ROW IN DESCENDING-QUANTITY ORDER.
184300     RETURN SORT-FILE
184400         AT END
184500             MOVE 'Y' TO WS-SORT-EOF
184600         NOT AT END
184700             ADD 1 TO WS-SORT-LOAD-IDX
184800             SET IDX-PRODUCT TO WS-SORT-LOAD-IDX
184900             MOVE SRT-LABEL TO PRD-PRODUCT-NAME(IDX-PRODUCT)
185000             MOVE SRT-SORT-KEY
185100                         TO PRD-TOTAL-QUANTITY(IDX-PRODUCT)
185200     END-RETURN.
185300 235210-END-RETURN-ONE-PRODUCT.
185400     EXIT.
185500
185600*===============================================================
185700*  WRITES THE SECTION-3 HEADING THEN PRINTS ONLY THE TOP 5
185800*  PRODUCTS
185900*  - WS-TOP-PRODUCT-LIMIT CAPS THE VARYING LOOP SO A SHOP WITH
186000*  HUNDREDS OF PRODUCTS STILL GETS A SHORT REPORT (CR-4918).
186100*===============================================================
186200 239000-BEGIN-PRINT-TOP-PRODUCTS-SECTION.
186300*        DRIVES THE SORT, THEN PRINTS THE RETURNED ROWS ONE
186400*        PRODUCT AT A TIME VIA 239100 BELOW.
186500*        WS-TOP-PRODUCT-LIMIT (SLSPARM) CAPS HOW MANY ROWS PRINT -
186600*        THE PRODUCT TABLE ITSELF MAY HOLD MANY MORE THAN THAT.
186700     MOVE SPACES TO REPORT-LINE
186800     MOVE '3. Top 5 Selling Products (by Quantity):'
186900                                                TO REPORT-LINE
187000     WRITE REPORT-LINE
187100
187200     MOVE WS-PRODUCT-COUNT TO WS-PRINT-LIMIT
187300     IF WS-PRODUCT-COUNT > WS-TOP-N-PRODUCTS
187400         MOVE WS-TOP-N-PRODUCTS TO WS-PRINT-LIMIT
187500     END-IF
187600
187700     PERFORM 239100-BEGIN-PRINT-ONE-PRODUCT
187800        THRU 239100-END-PRINT-ONE-PRODUCT
187900        VARYING IDX-PRODUCT FROM 1 BY 1
188000          UNTIL IDX-PRODUCT > WS-PRINT-LIMIT.
188100 239000-END-PRINT-TOP-PRODUCTS-SECTION.
188200     EXIT.
188300
188400*===============================================================
188500*  BUILDS ONE RANKED N. PRODUCT - QTY UNITS DETAIL LINE.
188600*===============================================================
188700 239100-BEGIN-PRINT-ONE-PRODUCT.
188800*        UNLIKE THE REVENUE SECTIONS, THIS ONE EDITS A QUANTITY
188900*        (WS-RPT-QTY-EDIT), NOT A DOLLAR AMOUNT - NO '$' IN THE
189000*        STRING BELOW, JUST THE WORD "units" AFTER THE NUMBER.
189100*        TRIM THE PRODUCT NAME DOWN TO ITS ACTUAL LENGTH, SAME
189200*        AS 219100 DOES FOR A CATEGORY NAME ABOVE.
189300     MOVE SPACES TO WS-TRIM-WORK
189400     MOVE PRD-PRODUCT-NAME(IDX-PRODUCT) TO WS-TRIM-WORK
189500     PERFORM 890000-BEGIN-TRIM-TEXT-WORK
189600        THRU 890000-END-TRIM-TEXT-WORK
189700     MOVE SPACES TO WS-RPT-LABEL
189800     MOVE WS-TRIM-WORK(1:WS-TRIM-LEN) TO WS-RPT-LABEL
189900     MOVE WS-TRIM-LEN TO WS-RPT-LABEL-LEN
190000
190100*        PRD-TOTAL-QUANTITY WAS ACCUMULATED BACK IN 232000 AS
190200*        EACH SALES ROW WAS FOLDED IN - NOTHING IS SUMMED HERE.
190300     MOVE PRD-TOTAL-QUANTITY(IDX-PRODUCT) TO WS-RPT-QTY-EDIT
190400     MOVE SPACES TO WS-TRIM-WORK
190500     MOVE WS-RPT-QTY-EDIT TO WS-TRIM-WORK
190600     PERFORM 890000-BEGIN-TRIM-TEXT-WORK
190700        THRU 890000-END-TRIM-TEXT-WORK
190800
190900     MOVE SPACES TO WS-DETAIL-LINE
191000     STRING '  - ' DELIMITED BY SIZE
191100            WS-RPT-LABEL(1:WS-RPT-LABEL-LEN) DELIMITED BY SIZE
191200            ': ' DELIMITED BY SIZE
191300            WS-TRIM-WORK(1:WS-TRIM-LEN) DELIMITED BY SIZE
191400            ' units' DELIMITED BY SIZE
191500            INTO WS-DETAIL-LINE
191600     MOVE SPACES TO REPORT-LINE
191700     MOVE WS-DETAIL-LINE TO REPORT-LINE
191800     WRITE REPORT-LINE.
191900 239100-END-PRINT-ONE-PRODUCT.
192000     EXIT.
192100
192200*===============================================================
192300*  SECTION 4 - SALES TREND BY MONTH (REVENUE DESCENDING - NOT
192400*  CHRONOLOGICAL).  ALSO SEEDS WS-MONTH-CHRON-TABLE FOR THE
192500*  GROWTH SECTION BELOW.
192600*===============================================================
192700 240000-BEGIN-MONTH-TREND-SECTION.
192800*        DRIVES THE FIND-OR-INSERT/SORT/PRINT TRIO FOR THIS
192900*        SECTION, THEN SNAPSHOTS THE RESULT INTO
193000*        WS-MONTH-CHRON-TABLE FOR SECTION 6 TO RE-SORT LATER.
193100     PERFORM 242000-BEGIN-FIND-OR-INSERT-MONTH
193200        THRU 242000-END-FIND-OR-INSERT-MONTH
193300        VARYING IDX-SALES FROM 1 BY 1
193400          UNTIL IDX-SALES > WS-SALES-COUNT
193500
193600     PERFORM 244000-BEGIN-COPY-MONTH-TO-CHRON
193700        THRU 244000-END-COPY-MONTH-TO-CHRON
193800
193900     PERFORM 245000-BEGIN-SORT-MONTH-REVENUE-DESC
194000        THRU 245000-END-SORT-MONTH-REVENUE-DESC
194100
194200     PERFORM 249000-BEGIN-PRINT-MONTH-TREND-SECTION
194300        THRU 249000-END-PRINT-MONTH-TREND-SECTION.
194400 240000-END-MONTH-TREND-SECTION.
194500     EXIT.
194600
194700*===============================================================
194800*  SAME FIND-OR-INSERT PATTERN, KEYED ON THE YYYY-MM SLICE OF
194900*  SLE-SALE-DATE - ONE ROW PER CALENDAR MONTH SEEN IN THE FILE.
195000*===============================================================
195100 242000-BEGIN-FIND-OR-INSERT-MONTH.
195200*        SAME LINEAR-SEARCH TECHNIQUE, KEYED ON CCYYMM TEXT
195300*        RATHER THAN A NAME - ONE ENTRY PER MONTH IN RANGE.
195400*        SAME FIND-OR-INSERT SHAPE AS 212000, KEYED ON THE
195500*        YYYY-MM SLICE OF SLS-SALE-DATE, NOT THE FULL DATE.
195600     MOVE 'N' TO WS-MON-FOUND
195700     PERFORM 243000-BEGIN-SEARCH-MONTH
195800        THRU 243000-END-SEARCH-MONTH
195900        VARYING IDX-MONTH FROM 1 BY 1
196000          UNTIL IDX-MONTH > WS-MONTH-COUNT OR SW-MON-FOUND
196100     IF NOT SW-MON-FOUND
196200         ADD 1 TO WS-MONTH-COUNT
196300         SET IDX-MONTH TO WS-MONTH-COUNT
196400         MOVE SLE-YEAR-MONTH(IDX-SALES)
196500                          TO MON-YEAR-MONTH(IDX-MONTH)
196600         MOVE SLE-TOTAL-REVENUE(IDX-SALES)
196700                          TO MON-TOTAL-REVENUE(IDX-MONTH)
196800     END-IF.
196900 242000-END-FIND-OR-INSERT-MONTH.
197000     EXIT.
197100
197200*===============================================================
197300*  ONE-ROW COMPARE FOR THE MONTH TABLE - SAME SHAPE AS 213000.
197400*  ONE-ROW COMPARE FOR THE MONTH TABLE, KEYED ON THE
197500*  YYYY-MM SLICE 242000 BUILT.
197600*===============================================================
197700 243000-BEGIN-SEARCH-MONTH.
197800*        ONE-ROW COMPARE FOR THE MONTH TABLE, KEYED ON THE YYYY-MM
197900*        SLICE BUILT BY 242000 ABOVE.
198000     IF MON-YEAR-MONTH(IDX-MONTH)
198100                       EQUAL SLE-YEAR-MONTH(IDX-SALES)
198200         ADD SLE-TOTAL-REVENUE(IDX-SALES)
198300                      TO MON-TOTAL-REVENUE(IDX-MONTH)
198400         MOVE 'Y' TO WS-MON-FOUND
198500     END-IF.
198600 243000-END-SEARCH-MONTH.
198700     EXIT.
198800
198900*===============================================================
199000*  BEFORE THE DESCENDING-BY-REVENUE SORT BELOW DESTROYS THE
199100*  ORIGINAL
199200*  CHRONOLOGICAL ORDER, THIS SNAPSHOTS THE MONTH TABLE INTO A
199300*  SECOND
199400*  TABLE - SECTION 6 (MONTH-OVER-MONTH GROWTH) NEEDS THE MONTHS IN
199500*  DATE ORDER, NOT REVENUE ORDER.
199600*===============================================================
199700 244000-BEGIN-COPY-MONTH-TO-CHRON.
199800*        SNAPSHOTS THE MONTH TABLE AS IT STOOD AFTER SECTION 4
199900*        WS-MONTH-CHRON-TABLE BEFORE SECTION 4'S OWN SORT REORDERS
200000*        IT - SECTION 6 NEEDS THE ROWS IN THIS UNSORTED FORM.
200100     PERFORM 244100-BEGIN-COPY-ONE-MONTH
200200        THRU 244100-END-COPY-ONE-MONTH
200300        VARYING IDX-MONTH FROM 1 BY 1
200400          UNTIL IDX-MONTH > WS-MONTH-COUNT.
200500 244000-END-COPY-MONTH-TO-CHRON.
200600     EXIT.
200700
200800*===============================================================
200900*  COPIES ONE MONTH ROW FROM THE MAIN MONTH TABLE INTO THE
201000*  CHRONOLOGICAL-ORDER TABLE USED BY SECTION 6.
201100*  COPIES ONE MONTH ROW, FIELD FOR FIELD, INTO THE
201200*  CHRONOLOGICAL SNAPSHOT TABLE.
201300*===============================================================
201400 244100-BEGIN-COPY-ONE-MONTH.
201500*        COPIES ONE MONTH-TABLE ENTRY INTO THE HOLD AREA BEFORE
201600*        THE TABLE ENTRY ITSELF IS OVERWRITTEN BY THE NEXT MONTH.
201700*        STRAIGHT FIELD-FOR-FIELD COPY, ONE MONTH ROW AT A TIME.
201800     SET IDX-MONTH-CHRON TO IDX-MONTH
201900     MOVE MON-YEAR-MONTH(IDX-MONTH)
202000                        TO MNC-YEAR-MONTH(IDX-MONTH-CHRON)
202100     MOVE MON-TOTAL-REVENUE(IDX-MONTH)
202200                        TO MNC-TOTAL-REVENUE(IDX-MONTH-CHRON)
202300     MOVE ZERO TO MNC-GROWTH-PCT(IDX-MONTH-CHRON)
202400     SET MNC-GROWTH-ABSENT(IDX-MONTH-CHRON) TO TRUE.
202500 244100-END-COPY-ONE-MONTH.
202600     EXIT.
202700
202800*===============================================================
202900*  SAME TWO-PHASE SORT PATTERN, DESCENDING ON MONTHLY REVENUE -
203000*  THIS
203100*  RUNS AFTER THE CHRONOLOGICAL COPY ABOVE SO BOTH ORDERS SURVIVE.
203200*  DESCENDING ON REVENUE - THE ORDER THAT GIVES THE
203300*  SECTION ITS 'TREND' NAME.
203400*===============================================================
203500 245000-BEGIN-SORT-MONTH-REVENUE-DESC.
203600*        DESCENDING ON REVENUE, THE SAME AS SECTION 1 - THIS
203700*        SORT ORDER IS WHY THE SECTION IS CALLED A 'TREND' AND
203800*        NOT A CALENDAR.
203900     SORT SORT-FILE
204000         ON DESCENDING KEY SRT-SORT-KEY
204100         INPUT PROCEDURE IS 245100-BEGIN-RELEASE-MONTHS-REV
204200                          THRU 245100-END-RELEASE-MONTHS-REV
204300         OUTPUT PROCEDURE IS 245200-BEGIN-RETURN-MONTHS-REV
204400                          THRU 245200-END-RETURN-MONTHS-REV.
204500 245000-END-SORT-MONTH-REVENUE-DESC.
204600     EXIT.
204700
204800*===============================================================
204900*  DRIVER - RELEASES EVERY MONTH ROW TO THE SORT WORK FILE.
205000*  ONE RELEASE PER MONTH ROW VIA 245110 BELOW.
205100*===============================================================
205200 245100-BEGIN-RELEASE-MONTHS-REV.
205300*        INPUT PROCEDURE FOR THE REVENUE-DESCENDING SORT IN 245000
205400     PERFORM 245110-BEGIN-RELEASE-ONE-MONTH-REV
205500        THRU 245110-END-RELEASE-ONE-MONTH-REV
205600        VARYING IDX-MONTH FROM 1 BY 1
205700          UNTIL IDX-MONTH > WS-MONTH-COUNT.
205800 245100-END-RELEASE-MONTHS-REV.
205900     EXIT.
206000
206100*===============================================================
206200*  MOVES ONE MONTH ROW INTO THE SORT WORK RECORD AND RELEASES IT.
206300*===============================================================
206400 245110-BEGIN-RELEASE-ONE-MONTH-REV.
206500*  MONTHLY REVENUE IS THE SORT KEY; YEAR-MONTH RIDES AS THE LABEL.
206600     MOVE SPACES TO SORT-WORK-REC
206700     MOVE MON-TOTAL-REVENUE(IDX-MONTH) TO SRT-SORT-KEY
206800     MOVE MON-YEAR-MONTH(IDX-MONTH)    TO SRT-PAYLOAD-NUM
206900     RELEASE SORT-WORK-REC.
207000 245110-END-RELEASE-ONE-MONTH-REV.
207100     EXIT.
207200
207300*===============================================================
207400*  DRIVER - READS SORTED MONTH ROWS BACK UNTIL SORT EOF.
207500*  ONE RETURN PER SORTED ROW VIA 245210 BELOW.
207600*===============================================================
207700 245200-BEGIN-RETURN-MONTHS-REV.
207800*        OUTPUT PROCEDURE WRAPPER - LOOPS ITS RETURN PARAGRAPH
207900*        UNTIL SORT-FILE IS EXHAUSTED.
208000*        OUTPUT PROCEDURE FOR 245000 - HIGHEST-REVENUE MONTH FIRST
208100     MOVE ZERO TO WS-SORT-LOAD-IDX
208200     MOVE 'N' TO WS-SORT-EOF
208300     PERFORM 245210-BEGIN-RETURN-ONE-MONTH-REV
208400        THRU 245210-END-RETURN-ONE-MONTH-REV
208500        UNTIL SW-SORT-EOF.
208600 245200-END-RETURN-MONTHS-REV.
208700     EXIT.
208800
208900*===============================================================
209000*  RETURNS ONE SORTED ROW AND RELOADS THE MONTH TABLE WITH IT.
209100*  RETURNS ONE MONTH ROW FROM SORT-FILE, IN REVENUE-
209200*  DESCENDING ORDER, FOR SECTION 4'S PRINT.
209300*===============================================================
209400 245210-BEGIN-RETURN-ONE-MONTH-REV.
209500*        SRT-SORT-KEY HERE IS TOTAL-REVENUE, DESCENDING - THE
209600*        BEST MONTH BY REVENUE PRINTS FIRST.
209700*  EACH RETURN HANDS BACK ONE ROW IN DESCENDING-REVENUE ORDER.
209800     RETURN SORT-FILE
209900         AT END
210000             MOVE 'Y' TO WS-SORT-EOF
210100         NOT AT END
210200             ADD 1 TO WS-SORT-LOAD-IDX
210300             SET IDX-MONTH TO WS-SORT-LOAD-IDX
210400             MOVE SRT-PAYLOAD-NUM TO MON-YEAR-MONTH(IDX-MONTH)
210500             MOVE SRT-SORT-KEY    TO MON-TOTAL-REVENUE(IDX-MONTH)
210600     END-RETURN.
210700 245210-END-RETURN-ONE-MONTH-REV.
210800     EXIT.
210900
211000*===============================================================
211100*  WRITES THE SECTION-4 HEADING THEN ONE DETAIL LINE PER MONTH IN
211200*  DESCENDING-REVENUE ORDER.
211300*  HEADINGS, THEN ONE PERFORM PER SORTED MONTH ROW DOWN
211400*  TO 249100 BELOW.
211500*===============================================================
211600 249000-BEGIN-PRINT-MONTH-TREND-SECTION.
211700*        PRINTS IN THE ORDER 245000 LEFT THE TABLE - HIGHEST
211800*        REVENUE MONTH FIRST.
211900     MOVE SPACES TO REPORT-LINE
212000     MOVE '4. Sales Trend by Month:' TO REPORT-LINE
212100     WRITE REPORT-LINE
212200
212300     PERFORM 249100-BEGIN-PRINT-ONE-MONTH-TREND
212400        THRU 249100-END-PRINT-ONE-MONTH-TREND
212500        VARYING IDX-MONTH FROM 1 BY 1
212600          UNTIL IDX-MONTH > WS-MONTH-COUNT.
212700 249000-END-PRINT-MONTH-TREND-SECTION.
212800     EXIT.
212900
213000*===============================================================
213100*  BUILDS ONE YYYY-MM: $AMOUNT DETAIL LINE FOR THE MONTH TREND.
213200*===============================================================
213300 249100-BEGIN-PRINT-ONE-MONTH-TREND.
213400*        MON-YEAR-MONTH IS STORED AS A BARE 6-BYTE YYYYMM - THE
213500*        DASH IS INSERTED HERE, BY REFERENCE MODIFICATION, ONLY
213600*        FOR DISPLAY; THE STORED KEY ITSELF STAYS UNPUNCTUATED.
213700     MOVE SPACES TO WS-RPT-YEAR-MONTH
213800     MOVE MON-YEAR-MONTH(IDX-MONTH)(1:4) TO WS-RPT-YEAR-MONTH(1:4)
213900     MOVE '-' TO WS-RPT-YEAR-MONTH(5:1)
214000     MOVE MON-YEAR-MONTH(IDX-MONTH)(5:2) TO WS-RPT-YEAR-MONTH(6:2)
214100
214200*        MON-TOTAL-REVENUE WAS ACCUMULATED BACK IN 242000 AS
214300*        EACH SALES ROW WAS FOLDED IN BY MONTH - EDITED AND
214400*        TRIMMED THE SAME WAY 219100 HANDLES A CATEGORY TOTAL.
214500     MOVE MON-TOTAL-REVENUE(IDX-MONTH) TO WS-RPT-AMOUNT-EDIT
214600     MOVE SPACES TO WS-TRIM-WORK
214700     MOVE WS-RPT-AMOUNT-EDIT TO WS-TRIM-WORK
214800     PERFORM 890000-BEGIN-TRIM-TEXT-WORK
214900        THRU 890000-END-TRIM-TEXT-WORK
215000
215100     MOVE SPACES TO WS-DETAIL-LINE
215200     STRING '  - ' DELIMITED BY SIZE
215300            WS-RPT-YEAR-MONTH(1:7) DELIMITED BY SIZE
215400            ': $' DELIMITED BY SIZE
215500            WS-TRIM-WORK(1:WS-TRIM-LEN) DELIMITED BY SIZE
215600            INTO WS-DETAIL-LINE
215700     MOVE SPACES TO REPORT-LINE
215800     MOVE WS-DETAIL-LINE TO REPORT-LINE
215900     WRITE REPORT-LINE.
216000 249100-END-PRINT-ONE-MONTH-TREND.
216100     EXIT.
216200
216300*===============================================================
216400*  SECTION 5 - ESTIMATED TAX LIABILITY BY REGION (TURBOTAX
216500*  FEED).  REUSES THE REGION TABLE THE AVERAGE SECTION BUILT -
216600*  NO RE-ACCUMULATION, JUST A FRESH SORT BY TAX.
216700*===============================================================
216800 250000-BEGIN-REGION-TAX-SECTION.
216900*        DRIVES SECTION 5 - RE-USES THE REGION TABLE SECTION 2
217000*        ALREADY BUILT, JUST RE-SORTS IT BY TAX AND REPRINTS.
217100     PERFORM 255000-BEGIN-SORT-REGION-TAX-DESC
217200        THRU 255000-END-SORT-REGION-TAX-DESC
217300
217400     PERFORM 259000-BEGIN-PRINT-REGION-TAX-SECTION
217500        THRU 259000-END-PRINT-REGION-TAX-SECTION.
217600 250000-END-REGION-TAX-SECTION.
217700     EXIT.
217800
217900*===============================================================
218000*  SAME TWO-PHASE SORT PATTERN REUSING THE REGION TABLE BUILT BY
218100*  SECTION 2 - DESCENDING ON THE TOTAL REVENUE 224000 ALREADY
218200*  STASHED, NO NEED TO RE-SCAN THE SALES TABLE.
218300*  DESCENDING ON REG-ESTIMATED-TAX - A DIFFERENT ORDER
218400*  THAN SECTION 2 USED ON THIS SAME TABLE.
218500*===============================================================
218600 255000-BEGIN-SORT-REGION-TAX-DESC.
218700*        RE-SORTS THE REGION TABLE DESCENDING ON
218800*        REG-ESTIMATED-TAX - A DIFFERENT ORDER THAN SECTION 2
218900*        USED, SO THE REGION TABLE GETS RE-SORTED HERE.
219000     SORT SORT-FILE
219100         ON DESCENDING KEY SRT-SORT-KEY
219200         INPUT PROCEDURE IS 255100-BEGIN-RELEASE-REGIONS-TAX
219300                          THRU 255100-END-RELEASE-REGIONS-TAX
219400         OUTPUT PROCEDURE IS 255200-BEGIN-RETURN-REGIONS-TAX
219500                          THRU 255200-END-RETURN-REGIONS-TAX.
219600 255000-END-SORT-REGION-TAX-DESC.
219700     EXIT.
219800
219900*===============================================================
220000*  DRIVER - RELEASES EVERY REGION ROW TO THE SORT WORK FILE.
220100*  ONE RELEASE PER REGION ROW VIA 255110 BELOW.
220200*===============================================================
220300 255100-BEGIN-RELEASE-REGIONS-TAX.
220400*        INPUT PROCEDURE FOR THE TAX-DESCENDING SORT IN 255000.
220500     PERFORM 255110-BEGIN-RELEASE-ONE-REGION-TAX
220600        THRU 255110-END-RELEASE-ONE-REGION-TAX
220700        VARYING IDX-REGION FROM 1 BY 1
220800          UNTIL IDX-REGION > WS-REGION-COUNT.
220900 255100-END-RELEASE-REGIONS-TAX.
221000     EXIT.
221100
221200*===============================================================
221300*  MOVES ONE REGION ROW INTO THE SORT WORK RECORD AND RELEASES IT.
221400*  RELEASES ONE REGION ROW TO SORT-FILE FOR THE TAX-
221500*  DESCENDING RE-SORT IN SECTION 5.
221600*===============================================================
221700 255110-BEGIN-RELEASE-ONE-REGION-TAX.
221800*        ONE RELEASE PER REGION ROW, KEYED ON TOTAL-TAX - SAME
221900*        TWO-PHASE SORT SHAPE AS THE OTHER FIVE REPORT SECTIONS.
222000*  REUSES THE SAME REG-TOTAL-REVENUE SECTION 2 ALREADY COMPUTED.
222100     MOVE SPACES TO SORT-WORK-REC
222200     MOVE REG-ESTIMATED-TAX(IDX-REGION)   TO SRT-SORT-KEY
222300     MOVE REG-REGION(IDX-REGION)           TO SRT-LABEL
222400     MOVE REG-TOTAL-REVENUE(IDX-REGION)    TO SRT-PAYLOAD-AMT
222500     MOVE REG-RECORD-COUNT(IDX-REGION)     TO SRT-PAYLOAD-QTY
222600     MOVE REG-AVG-REVENUE(IDX-REGION)      TO SRT-PAYLOAD-PCT
222700     RELEASE SORT-WORK-REC.
222800 255110-END-RELEASE-ONE-REGION-TAX.
222900     EXIT.
223000
223100*===============================================================
223200*  DRIVER - READS SORTED REGION ROWS BACK UNTIL SORT EOF.
223300*  ONE RETURN PER SORTED ROW VIA 255210 BELOW.
223400*===============================================================
223500 255200-BEGIN-RETURN-REGIONS-TAX.
223600*        OUTPUT PROCEDURE WRAPPER - LOOPS ITS RETURN PARAGRAPH
223700*        UNTIL SORT-FILE IS EXHAUSTED.
223800*        OUTPUT PROCEDURE FOR 255000 - HIGHEST ESTIMATED TAX FIRST
223900     MOVE ZERO TO WS-SORT-LOAD-IDX
224000     MOVE 'N' TO WS-SORT-EOF
224100     PERFORM 255210-BEGIN-RETURN-ONE-REGION-TAX
224200        THRU 255210-END-RETURN-ONE-REGION-TAX
224300        UNTIL SW-SORT-EOF.
224400 255200-END-RETURN-REGIONS-TAX.
224500     EXIT.
224600
224700*===============================================================
224800*  RETURNS ONE SORTED ROW AND RELOADS THE REGION TABLE WITH IT.
224900*  RETURNS ONE REGION ROW FROM SORT-FILE, IN TAX-
225000*  DESCENDING ORDER, FOR SECTION 5'S PRINT.
225100*===============================================================
225200 255210-BEGIN-RETURN-ONE-REGION-TAX.
225300*        SRT-SORT-KEY HERE IS TOTAL-TAX, DESCENDING - HIGHEST
225400*        TAX COLLECTED PRINTS FIRST.
225500*  EACH RETURN HANDS BACK ONE ROW IN DESCENDING-REVENUE ORDER.
225600     RETURN SORT-FILE
225700         AT END
225800             MOVE 'Y' TO WS-SORT-EOF
225900         NOT AT END
226000             ADD 1 TO WS-SORT-LOAD-IDX
226100             SET IDX-REGION TO WS-SORT-LOAD-IDX
226200             MOVE SRT-LABEL       TO REG-REGION(IDX-REGION)
226300             MOVE SRT-PAYLOAD-AMT TO REG-TOTAL-REVENUE(IDX-REGION)
226400             MOVE SRT-PAYLOAD-QTY TO REG-RECORD-COUNT(IDX-REGION)
226500             MOVE SRT-PAYLOAD-PCT TO REG-AVG-REVENUE(IDX-REGION)
226600             MOVE SRT-SORT-KEY    TO REG-ESTIMATED-TAX(IDX-REGION)
226700     END-RETURN.
226800 255210-END-RETURN-ONE-REGION-TAX.
226900     EXIT.
227000
227100*===============================================================
227200*  WRITES THE SECTION-5 HEADING THEN ONE DETAIL LINE PER REGION,
227300*  SHOWING REVENUE AND THE ESTIMATED TAX AT THE CONFIGURED RATE
227400*  (SLP-TAX-RATE, SEE SlsParm.cpy) IN DESCENDING-REVENUE ORDER.
227500*  HEADINGS FIRST, THEN ONE PERFORM PER SORTED REGION ROW
227600*  DOWN TO 259100 BELOW FOR THE DETAIL LINE.
227700*===============================================================
227800 259000-BEGIN-PRINT-REGION-TAX-SECTION.
227900*        PRINTS IN THE TAX-DESCENDING ORDER 255000 JUST LEFT THE
228000*        REGION TABLE IN.
228100     MOVE SPACES TO REPORT-LINE
228200     MOVE '[TurboTax] Estimated Tax Liability (10% Rate):'
228300                                                TO REPORT-LINE
228400     WRITE REPORT-LINE
228500
228600     PERFORM 259100-BEGIN-PRINT-ONE-REGION-TAX
228700        THRU 259100-END-PRINT-ONE-REGION-TAX
228800        VARYING IDX-REGION FROM 1 BY 1
228900          UNTIL IDX-REGION > WS-REGION-COUNT.
229000 259000-END-PRINT-REGION-TAX-SECTION.
229100     EXIT.
229200
229300*===============================================================
229400*  BUILDS ONE REGION - REVENUE: $X, TAX: $Y DETAIL LINE.
229500*===============================================================
229600 259100-BEGIN-PRINT-ONE-REGION-TAX.
229700*        REG-ESTIMATED-TAX WAS COMPUTED BACK IN 224100 FROM
229800*        REG-TOTAL-REVENUE AND WS-TAX-RATE (SLSPARM) - NOTHING
229900*        HERE RECOMPUTES IT, JUST FORMATS AND PRINTS THE RESULT.
230000*        TRIM THE REGION NAME DOWN TO ITS ACTUAL LENGTH, SAME
230100*        AS EVERY OTHER DETAIL-LINE PARAGRAPH DOES.
230200     MOVE SPACES TO WS-TRIM-WORK
230300     MOVE REG-REGION(IDX-REGION) TO WS-TRIM-WORK
230400     PERFORM 890000-BEGIN-TRIM-TEXT-WORK
230500        THRU 890000-END-TRIM-TEXT-WORK
230600     MOVE SPACES TO WS-RPT-LABEL
230700     MOVE WS-TRIM-WORK(1:WS-TRIM-LEN) TO WS-RPT-LABEL
230800     MOVE WS-TRIM-LEN TO WS-RPT-LABEL-LEN
230900
231000     MOVE REG-ESTIMATED-TAX(IDX-REGION) TO WS-RPT-AMOUNT-EDIT
231100     MOVE SPACES TO WS-TRIM-WORK
231200     MOVE WS-RPT-AMOUNT-EDIT TO WS-TRIM-WORK
231300     PERFORM 890000-BEGIN-TRIM-TEXT-WORK
231400        THRU 890000-END-TRIM-TEXT-WORK
231500
231600     MOVE SPACES TO WS-DETAIL-LINE
231700     STRING '  - ' DELIMITED BY SIZE
231800            WS-RPT-LABEL(1:WS-RPT-LABEL-LEN) DELIMITED BY SIZE
231900            ': $' DELIMITED BY SIZE
232000            WS-TRIM-WORK(1:WS-TRIM-LEN) DELIMITED BY SIZE
232100            INTO WS-DETAIL-LINE
232200     MOVE SPACES TO REPORT-LINE
232300     MOVE WS-DETAIL-LINE TO REPORT-LINE
232400     WRITE REPORT-LINE.
232500 259100-END-PRINT-ONE-REGION-TAX.
232600     EXIT.
232700
232800*===============================================================
232900*  SECTION 6 - MONTH-OVER-MONTH GROWTH % (QUICKBOOKS FEED).
233000*  CHRONOLOGICAL ASCENDING - THE EARLIEST MONTH HAS NOTHING TO
233100*  COMPARE AGAINST AND DOES NOT APPEAR IN THIS SECTION AT ALL.
233200*===============================================================
233300 260000-BEGIN-MONTH-GROWTH-SECTION.
233400*        DRIVES SECTION 6 - SORTS THE CHRONOLOGICAL SNAPSHOT FROM
233500*        244000 BACK INTO CALENDAR ORDER, THEN COMPUTES MONTH-OVER
233600*        MONTH GROWTH.
233700     PERFORM 261000-BEGIN-SORT-MONTH-CHRON-ASC
233800        THRU 261000-END-SORT-MONTH-CHRON-ASC
233900
234000     PERFORM 263000-BEGIN-COMPUTE-MONTH-GROWTH
234100        THRU 263000-END-COMPUTE-MONTH-GROWTH
234200
234300     PERFORM 269000-BEGIN-PRINT-MONTH-GROWTH-SECTION
234400        THRU 269000-END-PRINT-MONTH-GROWTH-SECTION.
234500 260000-END-MONTH-GROWTH-SECTION.
234600     EXIT.
234700
234800*===============================================================
234900*  SAME TWO-PHASE SORT PATTERN, THIS TIME ASCENDING ON THE YYYY-MM
235000*  KEY SO SECTION 6 CAN WALK THE MONTHS OLDEST TO NEWEST AND
235100*  COMPARE
235200*  EACH ONE TO THE MONTH BEFORE IT.
235300*  THE ONLY SORT IN THE PROGRAM THAT RUNS ASCENDING
235400*  INSTEAD OF DESCENDING.
235500*===============================================================
235600 261000-BEGIN-SORT-MONTH-CHRON-ASC.
235700*        ASCENDING ON THE YYYY-MM KEY - THE ONLY SORT IN THE
235800*        PROGRAM THAT RUNS ASCENDING INSTEAD OF DESCENDING.
235900     SORT SORT-FILE
236000         ON ASCENDING KEY SRT-SORT-KEY
236100         INPUT PROCEDURE IS 261100-BEGIN-RELEASE-MONTHS-CHRON
236200                          THRU 261100-END-RELEASE-MONTHS-CHRON
236300         OUTPUT PROCEDURE IS 261200-BEGIN-RETURN-MONTHS-CHRON
236400                          THRU 261200-END-RETURN-MONTHS-CHRON.
236500 261000-END-SORT-MONTH-CHRON-ASC.
236600     EXIT.
236700
236800*===============================================================
236900*  DRIVER - RELEASES EVERY ROW OF THE CHRONOLOGICAL MONTH TABLE
237000*  (BUILT BY 244000 ABOVE, BEFORE THE REVENUE SORT) TO THE SORT
237100*  FILE.
237200*  ONE RELEASE PER MONTH ROW VIA 261110 BELOW.
237300*===============================================================
237400 261100-BEGIN-RELEASE-MONTHS-CHRON.
237500*        INPUT PROCEDURE FOR THE CHRONOLOGICAL SORT IN 261000.
237600     PERFORM 261110-BEGIN-RELEASE-ONE-MONTH-CHRON
237700        THRU 261110-END-RELEASE-ONE-MONTH-CHRON
237800        VARYING IDX-MONTH-CHRON FROM 1 BY 1
237900          UNTIL IDX-MONTH-CHRON > WS-MONTH-COUNT.
238000 261100-END-RELEASE-MONTHS-CHRON.
238100     EXIT.
238200
238300*===============================================================
238400*  MOVES ONE CHRONOLOGICAL-TABLE MONTH ROW INTO THE SORT WORK
238500*  RECORD AND RELEASES IT.
238600*  RELEASES ONE MONTH ROW TO SORT-FILE FOR THE
238700*  CHRONOLOGICAL RE-SORT IN SECTION 6.
238800*===============================================================
238900 261110-BEGIN-RELEASE-ONE-MONTH-CHRON.
239000*  YEAR-MONTH ITSELF IS THE SORT KEY HERE - ASCENDING, NOT
239100*  REVENUE.
239200     MOVE SPACES TO SORT-WORK-REC
239300     MOVE MNC-YEAR-MONTH(IDX-MONTH-CHRON)     TO SRT-SORT-KEY
239400     MOVE MNC-YEAR-MONTH(IDX-MONTH-CHRON)     TO SRT-PAYLOAD-NUM
239500     MOVE MNC-TOTAL-REVENUE(IDX-MONTH-CHRON)  TO SRT-PAYLOAD-AMT
239600     RELEASE SORT-WORK-REC.
239700 261110-END-RELEASE-ONE-MONTH-CHRON.
239800     EXIT.
239900
240000*===============================================================
240100*  DRIVER - READS THE ASCENDING-ORDER ROWS BACK UNTIL SORT EOF.
240200*  ONE RETURN PER SORTED ROW VIA 261210 BELOW, OLDEST
240300*  MONTH FIRST.
240400*===============================================================
240500 261200-BEGIN-RETURN-MONTHS-CHRON.
240600*        OUTPUT PROCEDURE WRAPPER FOR THE CHRONOLOGICAL RE-SORT -
240700*        LOOPS UNTIL SORT-FILE IS EXHAUSTED.
240800*        OUTPUT PROCEDURE FOR 261000 - OLDEST MONTH FIRST.
240900     MOVE ZERO TO WS-SORT-LOAD-IDX
241000     MOVE 'N' TO WS-SORT-EOF
241100     PERFORM 261210-BEGIN-RETURN-ONE-MONTH-CHRON
241200        THRU 261210-END-RETURN-ONE-MONTH-CHRON
241300        UNTIL SW-SORT-EOF.
241400 261200-END-RETURN-MONTHS-CHRON.
241500     EXIT.
241600
241700*===============================================================
241800*  RETURNS ONE SORTED ROW AND RELOADS THE CHRONOLOGICAL MONTH
241900*  TABLE
242000*  WITH IT, NOW IN OLDEST-TO-NEWEST ORDER.
242100*  RETURNS ONE MONTH ROW FROM SORT-FILE IN CHRONOLOGICAL
242200*  (ASCENDING) ORDER - THE ONLY ASCENDING RETURN HERE.
242300*===============================================================
242400 261210-BEGIN-RETURN-ONE-MONTH-CHRON.
242500*        RETURNS ROWS IN CALENDAR ORDER (SORT KEY IS THE CCYYMM
242600*        TEXT BUILT BY 263200 BELOW) RATHER THAN BY ANY TOTAL.
242700*  EACH RETURN HANDS BACK ONE ROW IN ASCENDING YEAR-MONTH ORDER.
242800     RETURN SORT-FILE
242900         AT END
243000             MOVE 'Y' TO WS-SORT-EOF
243100         NOT AT END
243200             ADD 1 TO WS-SORT-LOAD-IDX
243300             SET IDX-MONTH-CHRON TO WS-SORT-LOAD-IDX
243400             MOVE SRT-PAYLOAD-NUM
243500                       TO MNC-YEAR-MONTH(IDX-MONTH-CHRON)
243600             MOVE SRT-PAYLOAD-AMT
243700                       TO MNC-TOTAL-REVENUE(IDX-MONTH-CHRON)
243800             MOVE ZERO TO MNC-GROWTH-PCT(IDX-MONTH-CHRON)
243900             SET MNC-GROWTH-ABSENT(IDX-MONTH-CHRON) TO TRUE
244000     END-RETURN.
244100 261210-END-RETURN-ONE-MONTH-CHRON.
244200     EXIT.
244300
244400*===============================================================
244500*  DRIVES 263100 ACROSS THE CHRONOLOGICAL MONTH TABLE, SKIPPING
244600*  THE
244700*  FIRST MONTH (THERE IS NO PRIOR MONTH TO COMPARE IT TO).
244800*  ONE PASS OVER THE NOW-CHRONOLOGICAL TABLE, COMPARING
244900*  EACH MONTH'S REVENUE TO THE ROW BEFORE IT VIA 263100
245000*  BELOW.
245100*===============================================================
245200 263000-BEGIN-COMPUTE-MONTH-GROWTH.
245300*        ONE PASS OVER THE NOW-CHRONOLOGICAL TABLE, COMPARING EACH
245400*        MONTH'S REVENUE TO THE ROW BEFORE IT VIA 263100 BELOW.
245500     PERFORM 263100-BEGIN-COMPUTE-ONE-GROWTH
245600        THRU 263100-END-COMPUTE-ONE-GROWTH
245700        VARYING IDX-MONTH-CHRON FROM 2 BY 1
245800          UNTIL IDX-MONTH-CHRON > WS-MONTH-COUNT.
245900 263000-END-COMPUTE-MONTH-GROWTH.
246000     EXIT.
246100
246200*===============================================================
246300*  PERCENT CHANGE OF THIS MONTHS REVENUE OVER THE PRECEDING MONTH
246400*  IN
246500*  THE CHRONOLOGICAL TABLE - PROTECTED AGAINST A ZERO PRIOR-MONTH
246600*  REVENUE (NO SALES AT ALL THAT MONTH).
246700*  PRIOR-MONTH REVENUE IS ZERO ONLY FOR THE FIRST ROW -
246800*  GUARDED SO THAT ROW IS NEVER DIVIDED BY ZERO.
246900*===============================================================
247000 263100-BEGIN-COMPUTE-ONE-GROWTH.
247100*        PRIOR-MONTH REVENUE IS ZERO ONLY FOR THE VERY FIRST
247200*        ROW IN THE CHRONOLOGICAL TABLE - GUARDED SO THAT ROW
247300*        IS NOT DIVIDED BY ZERO.
247400     COMPUTE WS-PREV-SUB = IDX-MONTH-CHRON - 1
247500     IF MNC-TOTAL-REVENUE(WS-PREV-SUB) NOT GREATER THAN ZERO
247600         MOVE ZERO TO MNC-GROWTH-PCT(IDX-MONTH-CHRON)
247700     ELSE
247800         COMPUTE MNC-GROWTH-PCT(IDX-MONTH-CHRON) ROUNDED =
247900               ((MNC-TOTAL-REVENUE(IDX-MONTH-CHRON) -
248000                 MNC-TOTAL-REVENUE(WS-PREV-SUB)) /
248100                MNC-TOTAL-REVENUE(WS-PREV-SUB)) * 100
248200     END-IF
248300     SET MNC-GROWTH-PRESENT(IDX-MONTH-CHRON) TO TRUE.
248400 263100-END-COMPUTE-ONE-GROWTH.
248500     EXIT.
248600
248700*===============================================================
248800*  WRITES THE SECTION-6 HEADING THEN ONE GROWTH-PERCENT LINE PER
248900*  MONTH AFTER THE FIRST, IN CHRONOLOGICAL ORDER.
249000*  HEADINGS, THEN ONE PERFORM PER CHRONOLOGICAL MONTH ROW
249100*  DOWN TO 269100 BELOW.
249200*===============================================================
249300 269000-BEGIN-PRINT-MONTH-GROWTH-SECTION.
249400*        PRINTS OLDEST MONTH FIRST SO THE GROWTH PERCENTAGES
249500*        READ LEFT-TO-RIGHT AS A TIMELINE.
249600     MOVE SPACES TO REPORT-LINE
249700     MOVE '[QuickBooks] Month-over-Month Growth:' TO REPORT-LINE
249800     WRITE REPORT-LINE
249900
250000     PERFORM 269100-BEGIN-PRINT-ONE-MONTH-GROWTH
250100        THRU 269100-END-PRINT-ONE-MONTH-GROWTH
250200        VARYING IDX-MONTH-CHRON FROM 2 BY 1
250300          UNTIL IDX-MONTH-CHRON > WS-MONTH-COUNT.
250400 269000-END-PRINT-MONTH-GROWTH-SECTION.
250500     EXIT.
250600
250700*===============================================================
250800*  BUILDS ONE YYYY-MM: +N.NN% VS PRIOR MONTH DETAIL LINE.
250900*===============================================================
251000 269100-BEGIN-PRINT-ONE-MONTH-GROWTH.
251100*        WALKS WS-MONTH-CHRON-TABLE, NOT WS-MONTH-TABLE - THIS
251200*        TABLE IS IN CHRONOLOGICAL ORDER SO MONTH-OVER-MONTH
251300*        GROWTH PRINTS OLDEST TO NEWEST, NOT REVENUE-DESCENDING.
251400     MOVE SPACES TO WS-RPT-YEAR-MONTH
251500     MOVE MNC-YEAR-MONTH(IDX-MONTH-CHRON)(1:4)
251600                               TO WS-RPT-YEAR-MONTH(1:4)
251700     MOVE '-' TO WS-RPT-YEAR-MONTH(5:1)
251800     MOVE MNC-YEAR-MONTH(IDX-MONTH-CHRON)(5:2)
251900                               TO WS-RPT-YEAR-MONTH(6:2)
252000
252100*        MNC-GROWTH-PCT WAS COMPUTED BACK IN 263100 - THIS
252200*        PARAGRAPH ONLY EDITS AND PRINTS IT, THE SAME WAY THE
252300*        OTHER FIVE SECTIONS' PRINT-ONE PARAGRAPHS DO.
252400     MOVE MNC-GROWTH-PCT(IDX-MONTH-CHRON) TO WS-RPT-GROWTH-EDIT
252500     MOVE SPACES TO WS-TRIM-WORK
252600     MOVE WS-RPT-GROWTH-EDIT TO WS-TRIM-WORK
252700     PERFORM 890000-BEGIN-TRIM-TEXT-WORK
252800        THRU 890000-END-TRIM-TEXT-WORK
252900
253000     MOVE SPACES TO WS-DETAIL-LINE
253100     STRING '  - ' DELIMITED BY SIZE
253200            WS-RPT-YEAR-MONTH(1:7) DELIMITED BY SIZE
253300            ': ' DELIMITED BY SIZE
253400            WS-TRIM-WORK(1:WS-TRIM-LEN) DELIMITED BY SIZE
253500            '%' DELIMITED BY SIZE
253600            INTO WS-DETAIL-LINE
253700     MOVE SPACES TO REPORT-LINE
253800     MOVE WS-DETAIL-LINE TO REPORT-LINE
253900     WRITE REPORT-LINE.
254000 269100-END-PRINT-ONE-MONTH-GROWTH.
254100     EXIT.
254200
254300*===============================================================
254400*  DEFAULT-FILE GENERATOR (CR-5677).  BUILDS A 1000-ROW SAMPLE
254500*  EXTRACT FROM THE 13-PRODUCT/4-REGION SEED TABLES IN SLSPARM
254600*  WHEN sales_data.csv IS NOT ON HAND, SO A NEW REGION OR QA
254700*  BOX CAN STILL RUN THIS REPORT COLD.
254800*===============================================================
254900 900000-BEGIN-GENERATE-DEFAULT-FILE.
255000*        ONLY RUNS WHEN SALES-DATA-STATUS SHOWS THE INPUT FILE
255100*        COULD NOT BE OPENED - BUILDS A STAND-IN EXTRACT SO THE
255200*        REPORT STILL HAS SOMETHING TO SUMMARIZE.
255300*        THE STAND-IN FILE WRITES ITS OWN HEADER ROW - SAME
255400*        SEVEN COLUMN NAMES 150000 LOOKS FOR WHEN THE REAL
255500*        EXTRACT IS PRESENT, SO NOTHING DOWNSTREAM KNOWS THE
255600*        DIFFERENCE.
255700     OPEN OUTPUT SALES-CSV-FILE
255800     MOVE SPACES TO SALES-CSV-LINE
255900     MOVE 'transaction_id,date,product_name,category,
256000-    'region,quantity,unit_price'
256100                                       TO SALES-CSV-TEXT
256200     WRITE SALES-CSV-LINE
256300
256400*        SEED FROM THE WALL CLOCK SO TWO RUNS ON THE SAME DAY
256500*        STILL GENERATE DIFFERENT DATA.
256600     ACCEPT WS-RANDOM-SEED FROM TIME
256700     MOVE ZERO TO WS-GEN-TRANSACTION-ID
256800
256900*        WS-GENERATOR-ROW-COUNT (SLSPARM) CONTROLS HOW MANY
257000*        STAND-IN ROWS GET BUILT - ONE PERFORM OF 901000 PER ROW.
257100     PERFORM 901000-BEGIN-GENERATE-ONE-ROW
257200        THRU 901000-END-GENERATE-ONE-ROW
257300        VARYING WS-GEN-ROW-IDX FROM 1 BY 1
257400          UNTIL WS-GEN-ROW-IDX > WS-GENERATOR-ROW-COUNT
257500
257600     CLOSE SALES-CSV-FILE.
257700 900000-END-GENERATE-DEFAULT-FILE.
257800     EXIT.
257900
258000*---------------------------------------------------------------
258100*  ONE SAMPLE ROW - PICK A PRODUCT, A REGION, A QUANTITY 1-5, A
258200*  PRICE FACTOR IN [0.900, 1.099], AND A DAY OFFSET 0-364 OFF
258300*  THE GENERATOR BASE DATE.
258400*---------------------------------------------------------------
258500 901000-BEGIN-GENERATE-ONE-ROW.
258600*        PICKS A RANDOM CATEGORY, REGION AND PRODUCT OFF THE
258700*        WS-GEN-* TABLES VIA 905000'S RESIDUE ROUTINE, THEN HANDS
258800*        THE ROW TO 903000 TO BE WRITTEN.
258900*        EACH GENERATED ROW GETS ITS OWN BOGUS TRANSACTION-ID,
259000*        COUNTING UP FROM WHERE WS-GEN-TRANSACTION-ID STARTED.
259100     ADD 1 TO WS-GEN-TRANSACTION-ID
259200
259300*        PICK A PRODUCT - THERE ARE 13 ROWS IN WS-GEN-PRODUCT-
259400*        TABLE, SO MOD 13 PLUS 1 LANDS ON A VALID SUBSCRIPT.
259500     PERFORM 905000-BEGIN-NEXT-RANDOM
259600        THRU 905000-END-NEXT-RANDOM
259700     DIVIDE WS-RANDOM-SEED BY 13 GIVING WS-RANDOM-QUOTIENT
259800            REMAINDER WS-RANDOM-RESIDUE
259900     ADD 1 TO WS-RANDOM-RESIDUE
260000     SET IDX-GEN-PRODUCT TO WS-RANDOM-RESIDUE
260100
260200*        PICK A REGION INDEPENDENTLY OF THE PRODUCT PICK ABOVE -
260300*        4 ROWS IN WS-GEN-REGION-TABLE.
260400     PERFORM 905000-BEGIN-NEXT-RANDOM
260500        THRU 905000-END-NEXT-RANDOM
260600     DIVIDE WS-RANDOM-SEED BY 4 GIVING WS-RANDOM-QUOTIENT
260700            REMAINDER WS-RANDOM-RESIDUE
260800     ADD 1 TO WS-RANDOM-RESIDUE
260900     SET IDX-GEN-REGION TO WS-RANDOM-RESIDUE
261000
261100*        QUANTITY RUNS 1 TO 5 UNITS - SMALL ON PURPOSE SO THE
261200*        GENERATED DATA LOOKS LIKE ORDINARY RETAIL TICKETS.
261300     PERFORM 905000-BEGIN-NEXT-RANDOM
261400        THRU 905000-END-NEXT-RANDOM
261500     DIVIDE WS-RANDOM-SEED BY 5 GIVING WS-RANDOM-QUOTIENT
261600            REMAINDER WS-RANDOM-RESIDUE
261700     ADD 1 TO WS-RANDOM-RESIDUE
261800     MOVE WS-RANDOM-RESIDUE TO WS-GEN-QTY
261900
262000*        PRICE IS THE PRODUCT'S BASE PRICE JITTERED PLUS OR
262100*        MINUS UP TO 10 PERCENT, SO NO TWO GENERATED ROWS FOR
262200*        THE SAME PRODUCT PRICE OUT IDENTICALLY.
262300     PERFORM 905000-BEGIN-NEXT-RANDOM
262400        THRU 905000-END-NEXT-RANDOM
262500     DIVIDE WS-RANDOM-SEED BY 200 GIVING WS-RANDOM-QUOTIENT
262600            REMAINDER WS-RANDOM-RESIDUE
262700     MOVE WS-RANDOM-RESIDUE TO WS-GEN-PRICE-FACTOR-MILLI
262800     COMPUTE WS-GEN-PRICE ROUNDED =
262900           GEN-BASE-PRICE(IDX-GEN-PRODUCT) *
263000           (0.900 + (WS-GEN-PRICE-FACTOR-MILLI / 1000))
263100
263200*        SPREAD THE GENERATED ROWS ACROSS A YEAR - THE DAY
263300*        OFFSET FEEDS 901100 BELOW, WHICH WALKS THE CALENDAR
263400*        FORWARD THAT MANY DAYS FROM THE RUN'S START DATE.
263500     PERFORM 905000-BEGIN-NEXT-RANDOM
263600        THRU 905000-END-NEXT-RANDOM
263700     DIVIDE WS-RANDOM-SEED BY 365 GIVING WS-RANDOM-QUOTIENT
263800            REMAINDER WS-GEN-DAY-OFFSET
263900
264000     PERFORM 901100-BEGIN-COMPUTE-GEN-DATE
264100        THRU 901100-END-COMPUTE-GEN-DATE
264200
264300     PERFORM 903000-BEGIN-FORMAT-AND-WRITE-ROW
264400        THRU 903000-END-FORMAT-AND-WRITE-ROW.
264500 901000-END-GENERATE-ONE-ROW.
264600     EXIT.
264700
264800*---------------------------------------------------------------
264900*  ADD THE DAY OFFSET ONTO THE BASE DATE, ONE DAY AT A TIME,
265000*  REUSING THE LEAP-YEAR CHECK ABOVE FOR FEBRUARY.
265100*---------------------------------------------------------------
265200*===============================================================
265300*  WALKS THE CALENDAR FORWARD ONE DAY AT A TIME VIA
265400*  902000 SO EACH GENERATED ROW GETS ITS OWN DATE.
265500*  WALKS THE CALENDAR FORWARD ONE DAY AT A TIME VIA
265600*  902000 SO EACH GENERATED ROW GETS ITS OWN DATE.
265700*===============================================================
265800 901100-BEGIN-COMPUTE-GEN-DATE.
265900*        WALKS THE CALENDAR FORWARD ONE DAY AT A TIME VIA 902000
266000*        SO EACH GENERATED ROW GETS ITS OWN DATE.
266100     MOVE WS-GEN-BASE-CCYY TO WS-GEN-CUR-CCYY
266200     MOVE WS-GEN-BASE-MM   TO WS-GEN-CUR-MM
266300     MOVE WS-GEN-BASE-DD   TO WS-GEN-CUR-DD
266400     PERFORM 902000-BEGIN-ADVANCE-ONE-DAY
266500        THRU 902000-END-ADVANCE-ONE-DAY
266600        VARYING WS-GEN-DAY-COUNTER FROM 1 BY 1
266700          UNTIL WS-GEN-DAY-COUNTER > WS-GEN-DAY-OFFSET.
266800 901100-END-COMPUTE-GEN-DATE.
266900     EXIT.
267000
267100*===============================================================
267200*  BUMPS THE GENERATORS RUNNING CALENDAR DATE BY ONE DAY, ROLLING
267300*  OVER MONTH-END AND YEAR-END (REUSING 167000S LEAP-YEAR TEST FOR
267400*  FEBRUARY) - SEE CR-4772.
267500*===============================================================
267600 902000-BEGIN-ADVANCE-ONE-DAY.
267700*        SAME DAY/MONTH/YEAR ROLLOVER LOGIC SlsDtGen CARRIES
267800*        STANDALONE - KEPT HERE TOO SO THIS PROGRAM'S OWN
267900*        DEFAULT-EXTRACT FALLBACK NEVER NEEDS SlsDtGen TO RUN.
268000     ADD 1 TO WS-GEN-CUR-DD
268100     MOVE WS-GEN-CUR-CCYY TO WS-DATE-YR
268200     PERFORM 167000-BEGIN-DETERMINE-LEAP-YEAR
268300        THRU 167000-END-DETERMINE-LEAP-YEAR
268400     SET IDX-MONTH-MAXDAYS TO WS-GEN-CUR-MM
268500     MOVE WS-MONTH-MAX-DAYS(IDX-MONTH-MAXDAYS)
268600                                       TO WS-DAYS-IN-MONTH
268700     IF WS-GEN-CUR-MM EQUAL 2 AND SW-IS-LEAP-YEAR
268800         MOVE 29 TO WS-DAYS-IN-MONTH
268900     END-IF
269000*        DAY ROLLS INTO THE NEXT MONTH ONLY WHEN IT OUTRUNS
269100*        WS-DAYS-IN-MONTH - THE MONTH ROLLOVER BELOW THEN CHECKS
269200*        THE SAME WAY FOR DECEMBER RUNNING INTO JANUARY.
269300     IF WS-GEN-CUR-DD > WS-DAYS-IN-MONTH
269400         MOVE 1 TO WS-GEN-CUR-DD
269500         ADD 1 TO WS-GEN-CUR-MM
269600         IF WS-GEN-CUR-MM > 12
269700             MOVE 1 TO WS-GEN-CUR-MM
269800             ADD 1 TO WS-GEN-CUR-CCYY
269900         END-IF
270000     END-IF.
270100 902000-END-ADVANCE-ONE-DAY.
270200     EXIT.
270300
270400*---------------------------------------------------------------
270500*  BUILD THE CSV TEXT FOR ONE SAMPLE ROW AND WRITE IT.
270600*---------------------------------------------------------------
270700 903000-BEGIN-FORMAT-AND-WRITE-ROW.
270800*        LAYS THE PICKED FIELDS OUT COMMA-SEPARATED IN THE SAME
270900*        COLUMN ORDER THE REAL EXTRACT USES, SO 150000'S PARSER
271000*        CANNOT TELL A GENERATED ROW FROM A REAL ONE.
271100*        BUILD THE DATE TEXT AS CCYY-MM-DD - THE SAME FORMAT
271200*        150000/161000 EXPECT WHEN THEY PARSE A SALES LINE BACK
271300*        IN OFF A REAL EXTRACT.
271400     MOVE SPACES TO WS-GEN-DATE-TEXT
271500     MOVE WS-GEN-CUR-CCYY TO WS-GEN-DATE-TEXT(1:4)
271600     MOVE '-'             TO WS-GEN-DATE-TEXT(5:1)
271700     MOVE WS-GEN-CUR-MM   TO WS-GEN-DATE-TEXT(6:2)
271800     MOVE '-'             TO WS-GEN-DATE-TEXT(8:1)
271900     MOVE WS-GEN-CUR-DD   TO WS-GEN-DATE-TEXT(9:2)
272000
272100*        TRIM THE PICKED PRODUCT NAME DOWN TO ITS ACTUAL LENGTH -
272200*        WITHOUT THIS THE TRAILING PADDING WOULD END UP BAKED
272300*        INTO THE COMMA-SEPARATED OUTPUT LINE BELOW.
272400     MOVE SPACES TO WS-TRIM-WORK
272500     MOVE GEN-PRODUCT-NAME(IDX-GEN-PRODUCT) TO WS-TRIM-WORK
272600     PERFORM 890000-BEGIN-TRIM-TEXT-WORK
272700        THRU 890000-END-TRIM-TEXT-WORK
272800     MOVE SPACES TO WS-GEN-PRODUCT-TRIM
272900     MOVE WS-TRIM-WORK(1:WS-TRIM-LEN) TO WS-GEN-PRODUCT-TRIM
273000     MOVE WS-TRIM-LEN TO WS-GEN-PRODUCT-TRIM-LEN
273100
273200*        SAME TRIM STEP, THIS TIME FOR THE CATEGORY NAME THAT
273300*        RIDES ALONG WITH THE PICKED PRODUCT.
273400     MOVE SPACES TO WS-TRIM-WORK
273500     MOVE GEN-CATEGORY-NAME(IDX-GEN-PRODUCT) TO WS-TRIM-WORK
273600     PERFORM 890000-BEGIN-TRIM-TEXT-WORK
273700        THRU 890000-END-TRIM-TEXT-WORK
273800     MOVE SPACES TO WS-GEN-CATEGORY-TRIM
273900     MOVE WS-TRIM-WORK(1:WS-TRIM-LEN) TO WS-GEN-CATEGORY-TRIM
274000     MOVE WS-TRIM-LEN TO WS-GEN-CATEGORY-TRIM-LEN
274100
274200*        SAME TRIM STEP FOR THE REGION NAME - NOTE THIS USES
274300*        IDX-GEN-REGION, A SEPARATE PICK FROM THE PRODUCT/
274400*        CATEGORY PAIR ABOVE.
274500     MOVE SPACES TO WS-TRIM-WORK
274600     MOVE GEN-REGION-NAME(IDX-GEN-REGION) TO WS-TRIM-WORK
274700     PERFORM 890000-BEGIN-TRIM-TEXT-WORK
274800        THRU 890000-END-TRIM-TEXT-WORK
274900     MOVE SPACES TO WS-GEN-REGION-TRIM
275000     MOVE WS-TRIM-WORK(1:WS-TRIM-LEN) TO WS-GEN-REGION-TRIM
275100     MOVE WS-TRIM-LEN TO WS-GEN-REGION-TRIM-LEN
275200
275300*        EDIT THE PICKED PRICE THROUGH WS-GEN-PRICE-EDIT'S
275400*        PICTURE CLAUSE FIRST, THEN RUN IT THROUGH THE SAME TRIM
275500*        ROUTINE SO THE OUTPUT LINE CARRIES NO LEADING SPACES.
275600     MOVE WS-GEN-PRICE TO WS-GEN-PRICE-EDIT
275700     MOVE SPACES TO WS-TRIM-WORK
275800     MOVE WS-GEN-PRICE-EDIT TO WS-TRIM-WORK
275900     PERFORM 890000-BEGIN-TRIM-TEXT-WORK
276000        THRU 890000-END-TRIM-TEXT-WORK
276100     MOVE SPACES TO WS-GEN-PRICE-TRIM
276200     MOVE WS-TRIM-WORK(1:WS-TRIM-LEN) TO WS-GEN-PRICE-TRIM
276300     MOVE WS-TRIM-LEN TO WS-GEN-PRICE-TRIM-LEN
276400
276500*        STRING THE SEVEN FIELDS TOGETHER COMMA-SEPARATED, IN
276600*        THE EXACT COLUMN ORDER 150000'S HEADER PARSE EXPECTS.
276700     MOVE SPACES TO WS-GEN-CSV-LINE
276800     STRING WS-GEN-TRANSACTION-ID DELIMITED BY SIZE
276900            ',' DELIMITED BY SIZE
277000            WS-GEN-DATE-TEXT(1:10) DELIMITED BY SIZE
277100            ',' DELIMITED BY SIZE
277200            WS-GEN-PRODUCT-TRIM(1:WS-GEN-PRODUCT-TRIM-LEN)
277300                                       DELIMITED BY SIZE
277400            ',' DELIMITED BY SIZE
277500            WS-GEN-CATEGORY-TRIM(1:WS-GEN-CATEGORY-TRIM-LEN)
277600                                       DELIMITED BY SIZE
277700            ',' DELIMITED BY SIZE
277800            WS-GEN-REGION-TRIM(1:WS-GEN-REGION-TRIM-LEN)
277900                                       DELIMITED BY SIZE
278000            ',' DELIMITED BY SIZE
278100            WS-GEN-QTY DELIMITED BY SIZE
278200            ',' DELIMITED BY SIZE
278300            WS-GEN-PRICE-TRIM(1:WS-GEN-PRICE-TRIM-LEN)
278400                                       DELIMITED BY SIZE
278500            INTO WS-GEN-CSV-LINE
278600     MOVE SPACES TO SALES-CSV-LINE
278700     MOVE WS-GEN-CSV-LINE TO SALES-CSV-TEXT
278800     WRITE SALES-CSV-LINE.
278900 903000-END-FORMAT-AND-WRITE-ROW.
279000     EXIT.
279100
279200*---------------------------------------------------------------
279300*  ADVANCE THE PSEUDO-RANDOM SEED ONE STEP - MULTIPLY/ADD, THEN
279400*  REDUCE MODULO A 5-DIGIT PRIME SO THE SEED NEVER GROWS.
279500*---------------------------------------------------------------
279600*===============================================================
279700*  MULTIPLY/DIVIDE RESIDUE ROUTINE - CALLED ONCE PER
279800*  RANDOM PICK IN 901000 ABOVE.
279900*  MULTIPLY/DIVIDE RESIDUE ROUTINE - CALLED ONCE PER
280000*  RANDOM PICK IN 901000 ABOVE.
280100*===============================================================
280200 905000-BEGIN-NEXT-RANDOM.
280300*        SAME MULTIPLY/DIVIDE RESIDUE STEP SlsDtGen USES - CALLED
280400*        ONCE PER RANDOM PICK IN 901000 ABOVE.
280500     COMPUTE WS-RANDOM-SEED = (WS-RANDOM-SEED * 31) + 7
280600     DIVIDE WS-RANDOM-SEED BY 99991 GIVING WS-RANDOM-QUOTIENT
280700            REMAINDER WS-RANDOM-SEED.
280800 905000-END-NEXT-RANDOM.
280900     EXIT.
