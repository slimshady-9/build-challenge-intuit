000100*===============================================================
000200*  COPYBOOK.     SlsAggr
000300*  AUTHOR.       R. GISLASON
000400*  INSTALLATION. DATA PROCESSING SVCS - RETAIL SYSTEMS GROUP
000500*  DATE-WRITTEN. 03/14/1989
000600*  DATE-COMPILED.
000700*  SECURITY.     NONE
000800*---------------------------------------------------------------
000900*  THE SIX GROUP-BY WORK TABLES BUILT BY THE ANALYSIS SECTIONS
001000*  OF SlsAnRpt.  EACH TABLE IS FILLED BY A SEARCH-OR-INSERT PASS
001100*  OVER WS-SALES-TABLE (SAME TECHNIQUE AS THE OLD EMPLOYEE
001200*  CATEGORY STATISTICS RUN), THEN HANDED TO A SORT PASS BEFORE
001300*  ITS REPORT SECTION PRINTS IT.
001400*---------------------------------------------------------------
001500*  CHANGE LOG.
001600*     03/14/89 RG  ORIGINAL COPYBOOK - CATEGORY STATS ONLY.
001700*     09/02/90 RG  ADDED REGION AVERAGE TABLE.
001800*     02/18/93 JMH ADDED PRODUCT-QUANTITY TABLE FOR TOP-5 RUN.
001900*     11/30/94 RG  ADDED MONTH TABLE (TREND + GROWTH SHARE IT).
002000*     01/22/98 JMH ADDED REGION TAX FIELDS ONTO REGION TABLE.
002100*     10/05/98 RG  Y2K - YEAR-MONTH KEYS RECAST 9(06) CCYYMM.
002200*     06/11/99 PTK Y2K SIGN-OFF - NO FURTHER CENTURY WORK FOUND.
002300*     04/02/01 JMH WIDENED TABLE LIMITS FOR LARGER CSV EXTRACTS.
002400*===============================================================
002500*---------------------------------------------------------------
002600*  CATEGORY-TOTAL.  CATEGORY GROUPING IS CASE-SENSITIVE - SEE
002700*  NOTE IN SlsRec - "Electronics" AND "electronics" ARE TWO
002800*  SEPARATE ENTRIES HERE ON PURPOSE.
002900*---------------------------------------------------------------
003000 01  WS-CATEGORY-COUNT      PIC S9(04) COMP         VALUE ZERO.
003100 01  WS-CATEGORY-TABLE.
003200     03  WS-CATEGORY-ENTRY
003300                 OCCURS 1 TO 0100 TIMES
003400                 DEPENDING ON WS-CATEGORY-COUNT
003500                 INDEXED BY IDX-CATEGORY.
003600         05  CAT-CATEGORY             PIC X(20).
003700         05  CAT-TOTAL-REVENUE        PIC S9(11)V99.
003800         05  FILLER                   PIC X(05).
003900*---------------------------------------------------------------
004000*  REGION-AVERAGE / REGION-TAX.  ONE TABLE CARRIES BOTH - THE
004100*  SUM AND COUNT FEED THE AVERAGE, THE SAME SUM FEEDS THE TAX.
004200*---------------------------------------------------------------
004300 01  WS-REGION-COUNT        PIC S9(04) COMP         VALUE ZERO.
004400 01  WS-REGION-TABLE.
004500     03  WS-REGION-ENTRY
004600                 OCCURS 1 TO 0050 TIMES
004700                 DEPENDING ON WS-REGION-COUNT
004800                 INDEXED BY IDX-REGION.
004900         05  REG-REGION               PIC X(20).
005000         05  REG-TOTAL-REVENUE        PIC S9(11)V99.
005100         05  REG-RECORD-COUNT    PIC S9(09) COMP.
005200         05  REG-AVG-REVENUE          PIC S9(09)V99.
005300         05  REG-ESTIMATED-TAX        PIC S9(09)V99.
005400         05  FILLER                   PIC X(05).
005500*---------------------------------------------------------------
005600*  TOP-PRODUCT.  ALL DISTINCT PRODUCT NAMES ARE ACCUMULATED
005700*  HERE; ONLY THE TOP 5 BY QUANTITY ARE EVER PRINTED.
005800*---------------------------------------------------------------
005900 01  WS-PRODUCT-COUNT       PIC S9(04) COMP         VALUE ZERO.
006000 01  WS-PRODUCT-TABLE.
006100     03  WS-PRODUCT-ENTRY
006200                 OCCURS 1 TO 1000 TIMES
006300                 DEPENDING ON WS-PRODUCT-COUNT
006400                 INDEXED BY IDX-PRODUCT.
006500         05  PRD-PRODUCT-NAME         PIC X(30).
006600         05  PRD-TOTAL-QUANTITY       PIC S9(09).
006700         05  FILLER                   PIC X(05).
006800*---------------------------------------------------------------
006900*  MONTH-TOTAL / MONTH-GROWTH.  ONE TABLE - TREND PRINTS IT
007000*  SORTED BY REVENUE DESCENDING, GROWTH PRINTS THE SAME ROWS
007100*  SORTED CHRONOLOGICALLY.  SEE WS-MONTH-CHRON-TABLE BELOW,
007200*  WHICH HOLDS THE CHRONOLOGICAL COPY SO THE REVENUE-ORDER
007300*  TABLE IS NOT DISTURBED BY THE GROWTH SORT PASS.
007400*---------------------------------------------------------------
007500 01  WS-MONTH-COUNT         PIC S9(04) COMP         VALUE ZERO.
007600 01  WS-MONTH-TABLE.
007700     03  WS-MONTH-ENTRY
007800                 OCCURS 1 TO 0120 TIMES
007900                 DEPENDING ON WS-MONTH-COUNT
008000                 INDEXED BY IDX-MONTH.
008100         05  MON-YEAR-MONTH           PIC 9(06).
008200         05  MON-TOTAL-REVENUE        PIC S9(11)V99.
008300         05  FILLER                   PIC X(05).
008400 01  WS-MONTH-CHRON-TABLE.
008500     03  WS-MONTH-CHRON-ENTRY
008600                 OCCURS 1 TO 0120 TIMES
008700                 DEPENDING ON WS-MONTH-COUNT
008800                 INDEXED BY IDX-MONTH-CHRON.
008900         05  MNC-YEAR-MONTH           PIC 9(06).
009000         05  MNC-TOTAL-REVENUE        PIC S9(11)V99.
009100         05  MNC-GROWTH-PCT           PIC S9(05)V99.
009200         05  MNC-HAS-GROWTH           PIC X(01).
009300             88  MNC-GROWTH-PRESENT        VALUE 'Y'.
009400             88  MNC-GROWTH-ABSENT         VALUE 'N'.
009500         05  FILLER                   PIC X(05).
