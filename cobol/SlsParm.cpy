000100*===============================================================
000200*  COPYBOOK.     SlsParm
000300*  AUTHOR.       R. GISLASON
000400*  INSTALLATION. DATA PROCESSING SVCS - RETAIL SYSTEMS GROUP
000500*  DATE-WRITTEN. 03/14/1989
000600*  DATE-COMPILED.
000700*  SECURITY.     NONE
000800*---------------------------------------------------------------
000900*  TUNABLES SHARED BY SlsAnRpt AND SlsDtGen - TAX RATE, TOP-N,
001000*  DEFAULT FILE NAME, AND THE 13 PRODUCT/CATEGORY/PRICE SEED
001100*  ROWS AND 4 REGIONS USED WHEN THERE IS NO CSV EXTRACT ON
001200*  HAND AND A SAMPLE FILE HAS TO BE MANUFACTURED.
001300*---------------------------------------------------------------
001400*  CHANGE LOG.
001500*     03/14/89 RG  ORIGINAL COPYBOOK.
001600*     09/02/90 RG  ADDED TAX-RATE CONSTANT (STATE AUDIT REQ).
001700*     02/18/93 JMH ADDED SAMPLE-GENERATOR PRODUCT TABLE.
001800*     11/30/94 RG  REGION TABLE EXPANDED TO 4 REGIONS.
001900*     10/05/98 RG  Y2K - GENERATOR BASE DATE RECAST CCYYMMDD.
002000*     06/11/99 PTK Y2K SIGN-OFF - NO FURTHER CENTURY WORK FOUND.
002100*     03/11/04 PTK PRODUCT/REGION TABLES WERE DECLARED SEPARATE
002200*                  FROM THE LITERAL VALUES ROWS, SO THE NAMED
002300*                  FIELDS SlsAnRpt AND SlsDtGen INDEX INTO NEVER
002400*                  ACTUALLY HELD THE SEED DATA.  WS-GEN-PRODUCT-
002500*                  TABLE AND WS-GEN-REGION-TABLE NOW REDEFINE THE
002600*                  VALUES ROWS DIRECTLY (CR-5702).
002700*===============================================================
002800 01  WS-TAX-RATE                  PIC V99    VALUE .10.
002900 01  WS-TOP-N-PRODUCTS            PIC 9(02) COMP VALUE 5.
003000 01  WS-DEFAULT-CSV-NAME          PIC X(30)
003100                                   VALUE 'sales_data.csv'.
003200 01  WS-GENERATOR-ROW-COUNT       PIC 9(05) COMP VALUE 1000.
003300*---------------------------------------------------------------
003400*  13 FIXED PRODUCT/CATEGORY/BASE-PRICE TRIPLES USED BY THE
003500*  SAMPLE GENERATOR.  CASE IS PRESERVED AS SHOWN - THE
003600*  ANALYSIS GROUPS ON THE CATEGORY STRING EXACTLY AS STORED.
003700*  BASE-PRICE IS UNSIGNED 9(05)V99, IMPLIED DECIMAL - NO
003800*  DECIMAL POINT IS STORED IN THE SEED LITERALS BELOW.
003900*---------------------------------------------------------------
004000 01  WS-GEN-PRODUCT-VALUES.
004100     03  FILLER PIC X(57) VALUE
004200     'Laptop Pro 15                 Electronics         0120000'.
004300     03  FILLER PIC X(57) VALUE
004400     'Wireless Mouse                Electronics         0002500'.
004500     03  FILLER PIC X(57) VALUE
004600     'USB-C Hub                     Electronics         0004500'.
004700     03  FILLER PIC X(57) VALUE
004800     'Office Chair                  Furniture           0018000'.
004900     03  FILLER PIC X(57) VALUE
005000     'Standing Desk                 Furniture           0035000'.
005100     03  FILLER PIC X(57) VALUE
005200     'Bookshelf                     Furniture           0009500'.
005300     03  FILLER PIC X(57) VALUE
005400     'Running Shoes                 Apparel             0007500'.
005500     03  FILLER PIC X(57) VALUE
005600     'Winter Jacket                 Apparel             0015000'.
005700     03  FILLER PIC X(57) VALUE
005800     'Cotton T-Shirt                Apparel             0002000'.
005900     03  FILLER PIC X(57) VALUE
006000     'Organic Coffee                Groceries           0001500'.
006100     03  FILLER PIC X(57) VALUE
006200     'Sparkling Water               Groceries           0000300'.
006300     03  FILLER PIC X(57) VALUE
006400     'Protein Bars                  Groceries           0001200'.
006500     03  FILLER PIC X(57) VALUE
006600     'Board Game                    Toys                0003500'.
006700 01  WS-GEN-PRODUCT-TABLE REDEFINES WS-GEN-PRODUCT-VALUES.
006800     03  WS-GEN-PRODUCT-ENTRY OCCURS 13 TIMES
006900                 INDEXED BY IDX-GEN-PRODUCT.
007000         05  GEN-PRODUCT-NAME      PIC X(30).
007100         05  GEN-CATEGORY-NAME     PIC X(20).
007200         05  GEN-BASE-PRICE        PIC 9(05)V99.
007300*---------------------------------------------------------------
007400*  4 FIXED SALES REGIONS.
007500*---------------------------------------------------------------
007600 01  WS-GEN-REGION-VALUES.
007700     03  FILLER PIC X(20) VALUE 'North'.
007800     03  FILLER PIC X(20) VALUE 'South'.
007900     03  FILLER PIC X(20) VALUE 'East'.
008000     03  FILLER PIC X(20) VALUE 'West'.
008100 01  WS-GEN-REGION-TABLE REDEFINES WS-GEN-REGION-VALUES.
008200     03  WS-GEN-REGION-ENTRY OCCURS 4 TIMES
008300                 INDEXED BY IDX-GEN-REGION.
008400         05  GEN-REGION-NAME       PIC X(20).
008500*---------------------------------------------------------------
008600*  GENERATOR BASE DATE - 2023-01-01, CCYYMMDD.  DATES ARE
008700*  BUILT BY ADDING A RANDOM 0-364 DAY OFFSET TO THIS VALUE.
008800*---------------------------------------------------------------
008900 01  WS-GEN-BASE-DATE.
009000     03  WS-GEN-BASE-CCYY          PIC 9(04) VALUE 2023.
009100     03  WS-GEN-BASE-MM            PIC 9(02) VALUE 01.
009200     03  WS-GEN-BASE-DD            PIC 9(02) VALUE 01.
