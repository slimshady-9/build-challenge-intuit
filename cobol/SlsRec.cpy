000100*===============================================================
000200*  COPYBOOK.     SlsRec
000300*  AUTHOR.       R. GISLASON
000400*  INSTALLATION. DATA PROCESSING SVCS - RETAIL SYSTEMS GROUP
000500*  DATE-WRITTEN. 03/14/1989
000600*  DATE-COMPILED.
000700*  SECURITY.     NONE
000800*---------------------------------------------------------------
000900*  ONE SALES TRANSACTION, AS PARSED FROM A sales_data.csv
001000*  DETAIL LINE.  USED AS THE ENTRY LAYOUT OF WS-SALES-TABLE IN
001100*  SlsAnRpt AND AS THE WORK RECORD BUILT BY SlsDtGen BEFORE A
001200*  SYNTHETIC LINE IS WRITTEN.
001300*---------------------------------------------------------------
001400*  CHANGE LOG.
001500*     03/14/89 RG  ORIGINAL COPYBOOK - CARLOT RECEIPTS FEED.
001600*     09/02/90 RG  ADDED cartotal BREAKOUT PER AUDIT REQUEST.
001700*     02/18/93 JMH REGION CODE EXPANDED 2 -> 20 (CR-4410).
001800*     11/30/94 RG  REALIGNED FOR NEW POS EXTRACT LAYOUT.
001900*     07/09/96 PTK QUANTITY MADE SIGNED - RETURNS POST NEGATIVE.
002000*     01/22/98 JMH UNIT-PRICE WIDENED TO S9(9)V99 (CR-5102).
002100*     10/05/98 RG  Y2K - SALE-DATE RECAST CCYYMMDD, NO 2-DIGIT
002200*                  YEAR FIELDS REMAIN ANYWHERE IN THIS COPYBOOK.
002300*     06/11/99 PTK Y2K SIGN-OFF - NO FURTHER CENTURY WORK FOUND.
002400*     04/02/01 JMH TOTAL-REVENUE WIDENED TO HOLD UNROUNDED
002500*                  INTERMEDIATE PRODUCT (CR-5588).
002600*     08/14/03 RG  ADDED SLS-REC-STATUS REFUND INDICATOR.
002700*     03/11/04 PTK REMOVED SLS-REC-STATUS - NO REPORT SECTION
002800*                  EVER TESTED IT, FLAGGED ON REVIEW (CR-5701).
002900*                  FILLER WIDENED BACK OUT TO COVER THE BYTE.
003000*===============================================================
003100 01  SLS-TRANSACTION-REC.
003200*        TRANSACTION-ID - SOURCE HEADER "transaction_id"
003300     03  SLS-TRANSACTION-ID         PIC 9(09).
003400*        SALE-DATE - SOURCE HEADER "date", WIRE FORMAT
003500*        yyyy-MM-dd, STORED HERE AS CCYYMMDD.
003600     03  SLS-SALE-DATE.
003700         05  SLS-SALE-DATE-CCYY      PIC 9(04).
003800         05  SLS-SALE-DATE-MM        PIC 9(02).
003900         05  SLS-SALE-DATE-DD        PIC 9(02).
004000     03  SLS-SALE-DATE-R REDEFINES SLS-SALE-DATE
004100                                     PIC 9(08).
004200     03  SLS-SALE-YEAR-MONTH REDEFINES SLS-SALE-DATE.
004300         05  SLS-YR-MO-CCYY          PIC 9(04).
004400         05  SLS-YR-MO-MM            PIC 9(02).
004500         05  FILLER                  PIC 9(02).
004600*        PRODUCT-NAME - SOURCE HEADER "product_name"
004700     03  SLS-PRODUCT-NAME            PIC X(30).
004800*        CATEGORY - SOURCE HEADER "category", GROUPED
004900*        CASE-SENSITIVE - "Electronics" AND "electronics" ARE
005000*        TWO DIFFERENT CATEGORIES TO THIS SYSTEM, ON PURPOSE.
005100     03  SLS-CATEGORY                PIC X(20).
005200*        REGION - SOURCE HEADER "region"
005300     03  SLS-REGION                  PIC X(20).
005400*        QUANTITY - SOURCE HEADER "quantity", MAY BE NEGATIVE
005500*        ON A RETURN/REFUND LINE.
005600     03  SLS-QUANTITY                PIC S9(7).
005700*        UNIT-PRICE - SOURCE HEADER "unit_price", MAY BE
005800*        NEGATIVE (CREDIT MEMO LINES COME THROUGH THIS WAY).
005900     03  SLS-UNIT-PRICE               PIC S9(9)V99.
006000*        TOTAL-REVENUE - DERIVED, NEVER READ FROM THE CSV.
006100*        = UNIT-PRICE * QUANTITY, NO ROUNDING.  KEPT WIDE
006200*        ENOUGH TO HOLD THE EXACT PRODUCT OF THE TWO INPUT
006300*        PICTURES (CR-5588).
006400     03  SLS-TOTAL-REVENUE            PIC S9(11)V9999.
006500*        08/14/03 REFUND FLAG, REMOVED 03/11/04 (CR-5701) -
006600*        NOTHING EVER TESTED IT.  SIGN OF SLS-QUANTITY IS ALL
006700*        ANY SECTION HAS EVER NEEDED TO TELL A REFUND LINE
006800*        FROM A NORMAL SALE.
006900     03  FILLER                       PIC X(16).
